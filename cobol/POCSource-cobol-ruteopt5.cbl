000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  RUTEOPT5                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* PRIORITY-BASED ROUTE STRATEGY.  SINGLE PASS, NO BACKTRACK -     00000900
001000* AT EACH STEP SCAN EVERY OPEN TASK (AN UN-PICKED-UP ORDER'S      00001000
001100* PICKUP, OR A PICKED-UP ORDER'S DELIVERY) AND MOVE TO WHICHEVER  00001100
001200* CANDIDATE CARRIES THE HIGHEST ORDER PRIORITY.  LOW=1, MEDIUM=2, 00001200
001300* HIGH=3 - AN UNRECOGNIZED PRIORITY CODE DEFAULTS TO MEDIUM.      00001300
001400* PICKUPS ARE SCANNED BEFORE DELIVERIES AND TIES KEEP THE FIRST   00001400
001500* CANDIDATE SEEN, SO THE SCAN ORDER MATTERS - DO NOT REORDER IT.  00001500
001600******************************************************************00001600
001700*                                                                 00001700
001800* CHANGE LOG                                                      00001800
001900*  DATE       BY   REQUEST   DESCRIPTION                          00001900
002000*  ---------- ---- --------- --------------------------------     00002000
002100*  1986-04-23 DS   CDC-0121  ORIGINAL CODING                      00002100
002200*  1990-07-02 RAM  CDC-0376  SAME WAIT-FOR-FOOD LOGIC AS THE      00002200
002300*                            EXHAUSTIVE STRATEGY - ALWAYS EMIT    00002300
002400*                            A WAIT STEP, EVEN A ZERO-MINUTE ONE  00002400
002500*  1993-01-15 JKT  CDC-0471  RAISED TASK TABLE TO 80 ENTRIES      00002500
002600*  1996-09-03 JKT  CDC-0541  EMPTY-BATCH CASE NOW RETURNS A       00002600
002700*                            SINGLE START STEP INSTEAD OF ABEND   00002700
002800*  1998-08-09 BCL  Y2K-0010  Y2K REVIEW - NO DATE FIELDS IN       00002800
002900*                            THIS PROGRAM, NO CHANGE REQUIRED     00002900
003000*  1999-03-22 BCL  CDC-0605  RENAMED FROM PRIORSEQ TO RUTEOPT5    00003000
003100*  2001-06-11 PQV  CDC-0652  UNRECOGNIZED PRIORITY CODE NOW       00003100
003200*                            DEFAULTS TO MEDIUM WEIGHT INSTEAD    00003200
003300*                            OF ABENDING - DISPATCH SUPERVISOR    00003300
003400*                            WOULD RATHER SEE A ROUTE RUN THAN    00003400
003500*                            A JOB STEP HALT ON BAD INPUT         00003500
003600******************************************************************00003600
003700 IDENTIFICATION DIVISION.                                         00003700
003800 PROGRAM-ID.    RUTEOPT5.                                         00003800
003900 AUTHOR.        DOUG STOUT.                                       00003900
004000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00004000
004100 DATE-WRITTEN.  04/23/86.                                         00004100
004200 DATE-COMPILED.                                                   00004200
004300 SECURITY.      NONE.                                             00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600*    TARGET MACHINE FOR THIS COMPILE UNIT.                        00004600
004700 SOURCE-COMPUTER. IBM-370.                                        00004700
004800*    SAME BOX RUNS THE OBJECT CODE.                               00004800
004900 OBJECT-COMPUTER. IBM-370.                                        00004900
005000*    UPSI-0 DRIVES THE OPTIONAL TRACE DISPLAY - SET BY            00005000
005100*    OPERATOR JCL, NOT BY THIS PROGRAM.                           00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     UPSI-0 ON STATUS  IS WS-TRACE-SWITCH-ON                      00005300
005400            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00005400
005500 DATA DIVISION.                                                   00005500
005600 WORKING-STORAGE SECTION.                                         00005600
005700*                                                                 00005700
005800*    CDC-0262 (RAM 1988-05-25): COPY-OUT LOOP INDEX PULLED        00005800
005900*    TO ITS OWN 77-LEVEL - NOT PART OF THE SIMULATION GROUP.      00005900
006000*    LOOP INDEX FOR THE FINAL COPY-OUT TO THE LINKAGE             00006000
006100*    STOP TABLE - COMP SINCE IT ONLY EVER SUBSCRIPTS.             00006100
006200 77  WS-CP-IDX               PIC S9(4) COMP.                      00006200
006300*    WORKING TASK TABLE - ONE ROW PER PICKUP OR DELIVERY          00006300
006400*    HALF OF AN ORDER.  SAME LAYOUT USED BY RUTEOPT3/4.           00006400
006500 COPY TASKCPY REPLACING ==:PFX:== BY ==WRK==.                     00006500
006600*    WORKING STOP TABLE - THE ROUTE AS IT IS BUILT, BEFORE        00006600
006700*    BEING HANDED BACK THROUGH LINKAGE.                           00006700
006800 COPY STPTBLCPY REPLACING ==:PFX:== BY ==WRK==.                   00006800
006900*                                                                 00006900
007000*    SCRATCH FIELDS USED WHILE PICKING THE NEXT STOP.             00007000
007100 01  WS-SCAN-WORK.                                                00007100
007200*    ORDER SUBSCRIPT FOR THE TWO CANDIDATE SCANS.                 00007200
007300     05  WS-I                  PIC S9(4) COMP.                    00007300
007400*    TASK TABLE SLOT OF THE CURRENT ORDER'S PICKUP HALF.          00007400
007500     05  WS-PICKUP-POS         PIC S9(4) COMP.                    00007500
007600*    TASK TABLE SLOT OF THE CURRENT ORDER'S DELIVERY HALF.        00007600
007700     05  WS-DELIVERY-POS       PIC S9(4) COMP.                    00007700
007800*    ORIGINAL ORDER SUBSCRIPT, CARRIED ON THE TASK ROW SO         00007800
007900*    420 CAN LOOK UP THE KITCHEN PREP TIME.                       00007900
008000     05  WS-PREP-ORD-IDX       PIC S9(4) COMP.                    00008000
008100*    SLOT NUMBER OF THE WINNING CANDIDATE FOR THIS STOP.          00008100
008200     05  WS-CHOSEN-TASK        PIC S9(4) COMP.                    00008200
008300*    SET TO 'Y' ONCE A CANDIDATE HAS BEEN CHOSEN - NOT            00008300
008400*    CURRENTLY TESTED, KEPT FOR PARITY WITH RUTEOPT3/4.           00008400
008500     05  WS-CANDIDATE-FOUND-SW PIC X(01) VALUE 'N'.               00008500
008600         88  WS-CANDIDATE-WAS-FOUND   VALUE 'Y'.                  00008600
008700*    HIGHEST PRIORITY WEIGHT SEEN SO FAR THIS STEP.               00008700
008800     05  WS-BEST-WEIGHT        PIC S9(1) COMP.                    00008800
008900*    PRIORITY WEIGHT OF THE CANDIDATE UNDER TEST.                 00008900
009000     05  WS-CAND-WEIGHT        PIC S9(1) COMP.                    00009000
009100*    NOT USED TO RANK CANDIDATES IN THIS STRATEGY, ONLY           00009100
009200*    CARRIED SO THE RUTEOPT2 CALL INTERFACE STAYS UNIFORM.        00009200
009300     05  WS-CAND-DISTANCE-KM   PIC S9(5)V9(06) COMP-3.            00009300
009400*    DRIVE TIME TO THE CHOSEN STOP - FEEDS THE RUNNING            00009400
009500*    ELAPSED CLOCK.                                               00009500
009600     05  WS-CAND-MINUTES       PIC S9(5)V9(02) COMP-3.            00009600
009700*    ORDERS DELIVERED SO FAR - 000-MAIN-LINE'S LOOP TEST.         00009700
009800     05  WS-DELIVERED-COUNT    PIC S9(4) COMP VALUE ZERO.         00009800
009900*    PAD TO KEEP THE REDEFINES BELOW A WHOLE NUMBER OF            00009900
010000*    BYTES.                                                       00010000
010100     05  FILLER                PIC X(01).                         00010100
010200*    ALTERNATE VIEW USED BY THE OLD TRACE DUMP ROUTINE -          00010200
010300*    KEPT FOR COMPATIBILITY WITH THE SHOP'S DEBUG AIDS.           00010300
010400 01  WS-SCAN-ALT REDEFINES WS-SCAN-WORK.                          00010400
010500*    SAME STORAGE AS WS-I, RENAMED FOR THE DUMP FORMAT.           00010500
010600     05  WS-I-A                PIC S9(4) COMP.                    00010600
010700*    REMAINDER OF THE GROUP, UNUSED BY THE ALTERNATE VIEW.        00010700
010800     05  FILLER                PIC X(25).                         00010800
010900*                                                                 00010900
011000*    RUNNING STATE OF THE VEHICLE AS THE ROUTE IS BUILT.          00011000
011100 01  WS-SIMULATION-WORK.                                          00011100
011200*    LOCATION ID OF WHEREVER THE VEHICLE CURRENTLY SITS.          00011200
011300     05  WS-CUR-LOC-ID         PIC X(10).                         00011300
011400*    CURRENT POSITION, FEEDS EVERY DISTANCE CALL.                 00011400
011500     05  WS-CUR-LAT            PIC S9(3)V9(6) COMP-3.             00011500
011600     05  WS-CUR-LONG           PIC S9(3)V9(6) COMP-3.             00011600
011700*    MINUTES ELAPSED SINCE THE SHIFT LEFT THE DEPOT.              00011700
011800     05  WS-CUR-ELAPSED        PIC S9(5)V9(02) COMP-3.            00011800
011900*    DRIVE TIME FOR THE LEG JUST TAKEN.                           00011900
012000     05  WS-LEG-MINUTES        PIC S9(5)V9(02) COMP-3.            00012000
012100*    TIME SPENT WAITING ON A KITCHEN BEFORE A PICKUP.             00012100
012200     05  WS-WAIT-MINUTES       PIC S9(5)V9(02) COMP-3.            00012200
012300*    TASK TABLE SLOT BEING APPLIED THIS STEP.                     00012300
012400     05  WS-TASK-PTR           PIC S9(4) COMP.                    00012400
012500*    UNUSED COMP SLOT CARRIED OVER FROM THE ORIGINAL              00012500
012600*    LAYOUT - LEFT IN PLACE RATHER THAN RESTRIPE THE              00012600
012700*    REDEFINES BELOW.                                             00012700
012800    05  FILLER              PIC S9(4) COMP.                       00012800
012900*    TRACE-DUMP VIEW OF THE SIMULATION STATE.                     00012900
013000 01  WS-SIM-ALT REDEFINES WS-SIMULATION-WORK.                     00013000
013100*    SAME BYTES AS WS-CUR-LOC-ID.                                 00013100
013200     05  WS-SIM-LOC-ID-A       PIC X(10).                         00013200
013300*    REST OF THE GROUP, UNUSED BY THE TRACE VIEW.                 00013300
013400     05  FILLER                PIC X(17).                         00013400
013500*    SENTINEL LOWER THAN ANY REAL PRIORITY WEIGHT (1-3) -         00013500
013600*    SEEDS WS-BEST-WEIGHT AT THE TOP OF EACH STEP.                00013600
013700 01  WS-LOW-WEIGHT             PIC S9(1) COMP VALUE ZERO.         00013700
013800*    UNSIGNED VIEW FOR THE TRACE DUMP.                            00013800
013900 01  WS-LOW-WEIGHT-ALT REDEFINES WS-LOW-WEIGHT.                   00013900
014000*    SAME VALUE, DISPLAY-FORMAT DIGIT.                            00014000
014100     05  WS-LOW-WEIGHT-A       PIC S9(1).                         00014100
014200*                                                                 00014200
014300*    CALLER-OWNED STORAGE - ORDER MANIFEST IN, FINISHED           00014300
014400*    STOP TABLE OUT.                                              00014400
014500 LINKAGE SECTION.                                                 00014500
014600*    THE MANIFEST FOR THIS ROUTE, INCLUDING EACH ORDER'S          00014600
014700*    PRIORITY CODE.                                               00014700
014800 COPY ORDTBLCPY REPLACING ==:PFX:== BY ==LK==.                    00014800
014900*    DEPOT COORDINATES - WHERE THE SHIFT BEGINS.                  00014900
015000 COPY LOCCPY REPLACING ==:PFX:== BY ==LK-DEPOT==.                 00015000
015100*    FLEET AVERAGE SPEED, PASSED THROUGH TO EVERY                 00015100
015200*    RUTEOPT2 DISTANCE/TIME CALL.                                 00015200
015300 01  LK-AVG-SPEED-KMH          PIC S9(3)V9(02).                   00015300
015400*    FINISHED ROUTE, HANDED BACK ROW BY ROW.                      00015400
015500 COPY STPTBLCPY REPLACING ==:PFX:== BY ==LK==.                    00015500
015600*    ZERO MEANS A ROUTE WAS BUILT - 16 MEANS THE MANIFEST         00015600
015700*    OVERFLOWED THE TASK TABLE AND NOTHING WAS RETURNED.          00015700
015800 01  LK-RETURN-CODE            PIC S9(4) COMP.                    00015800
015900*                                                                 00015900
016000*    CALLED ONCE PER ROUTE BY THE DISPATCH DRIVER - SEE           00016000
016100*    THE STRATEGY SELECTION LOGIC IN RUTEOPT1.                    00016100
016200 PROCEDURE DIVISION USING LK-ORDER-TABLE, LK-DEPOT-LOCATION,      00016200
016300         LK-AVG-SPEED-KMH, LK-STEP-TABLE, LK-RETURN-CODE.         00016300
016400*                                                                 00016400
016500*    DRIVE ONE ROUTE FROM DEPOT TO LAST DELIVERY, PRIORITY        00016500
016600*    STRATEGY - SEE THE STRATEGY NOTE AT THE TOP OF THIS          00016600
016700*    PROGRAM.                                                     00016700
016800 000-MAIN-LINE.                                                   00016800
016900*    ASSUME SUCCESS UNLESS THE OVERFLOW GUARD BELOW FIRES.        00016900
017000     MOVE ZERO TO LK-RETURN-CODE.                                 00017000
017100*    EMPTY MANIFEST - HAND BACK A DEPOT-ONLY ROUTE, SEE           00017100
017200*    CDC-0541.                                                    00017200
017300     IF LK-ORDER-COUNT = ZERO                                     00017300
017400        PERFORM 150-BUILD-EMPTY-ROUTE THRU 150-EXIT               00017400
017500        GOBACK                                                    00017500
017600     END-IF.                                                      00017600
017700*    SPLIT EACH ORDER INTO ITS PICKUP AND DELIVERY HALVES.        00017700
017800     PERFORM 200-BUILD-TASK-TABLE THRU 200-EXIT.                  00017800
017900*    SHIFT STARTS WITH THE VEHICLE PARKED AT THE DEPOT.           00017900
018000     MOVE LK-DEPOT-LOC-ID        TO WS-CUR-LOC-ID.                00018000
018100     MOVE LK-DEPOT-LOC-LATITUDE  TO WS-CUR-LAT.                   00018100
018200     MOVE LK-DEPOT-LOC-LONGITUDE TO WS-CUR-LONG.                  00018200
018300     MOVE ZERO                  TO WS-CUR-ELAPSED.                00018300
018400*    ROW 1 OF THE ROUTE IS ALWAYS THE DEPOT START.                00018400
018500     MOVE 1                     TO WRK-STEP-COUNT.                00018500
018600     MOVE WS-CUR-LOC-ID          TO WRK-STEP-LOC-ID(1).           00018600
018700     MOVE 'START'                TO WRK-STEP-ACTION(1).           00018700
018800     MOVE SPACES                 TO WRK-STEP-ORD-ID(1).           00018800
018900     MOVE ZERO                   TO WRK-STEP-MINUTES(1).          00018900
019000     MOVE ZERO                   TO WRK-STEP-ELAPSED(1).          00019000
019100*    PICK THE HIGHEST-PRIORITY OPEN TASK, OVER AND OVER,          00019100
019200*    UNTIL EVERY ORDER ON THE MANIFEST HAS BEEN DELIVERED.        00019200
019300     PERFORM 300-ADVANCE-ROUTE THRU 300-EXIT                      00019300
019400         UNTIL WS-DELIVERED-COUNT = LK-ORDER-COUNT.               00019400
019500*    HAND THE FINISHED ROUTE BACK THROUGH LINKAGE.                00019500
019600     MOVE WRK-STEP-COUNT TO LK-STEP-COUNT.                        00019600
019700*    ONE STOP-TABLE ROW AT A TIME.                                00019700
019800     PERFORM 480-COPY-STEP-TO-OUTPUT THRU 480-EXIT                00019800
019900         VARYING WS-CP-IDX FROM 1 BY 1                            00019900
020000         UNTIL WS-CP-IDX > WRK-STEP-COUNT.                        00020000
020100     GOBACK.                                                      00020100
020200 000-EXIT.                                                        00020200
020300     EXIT.                                                        00020300
020400*                                                                 00020400
020500*    REACHED ONLY WHEN THE CALLER HANDS US ZERO ORDERS.           00020500
020600 150-BUILD-EMPTY-ROUTE.                                           00020600
020700*    ONE ROW, NO TRAVEL, NO ORDER ACTIVITY.                       00020700
020800     MOVE 1 TO LK-STEP-COUNT.                                     00020800
020900     MOVE LK-DEPOT-LOC-ID TO LK-STEP-LOC-ID(1).                   00020900
021000     MOVE 'START'         TO LK-STEP-ACTION(1).                   00021000
021100     MOVE SPACES          TO LK-STEP-ORD-ID(1).                   00021100
021200     MOVE ZERO            TO LK-STEP-MINUTES(1).                  00021200
021300     MOVE ZERO            TO LK-STEP-ELAPSED(1).                  00021300
021400 150-EXIT.                                                        00021400
021500     EXIT.                                                        00021500
021600*                                                                 00021600
021700*    BUILD THE WORKING TASK TABLE - ONE PICKUP/DELIVERY           00021700
021800*    PAIR PER MANIFEST ORDER.                                     00021800
021900 200-BUILD-TASK-TABLE.                                            00021900
022000*    CDC-0262 (RAM 1988-05-25): GUARD THE TASK TABLE BOUND -      00022000
022100*    SAME OVERFLOW CHECK AS RUTEOPT3, SEE CDC-0233 THERE.         00022100
022200    IF LK-ORDER-COUNT > 40                                        00022200
022300        GO TO 900-TASK-TABLE-OVERFLOW                             00022300
022400    END-IF.                                                       00022400
022500*    ONE PASS PER ORDER ON THE MANIFEST.                          00022500
022600     PERFORM 210-ADD-ORDER-TASKS THRU 210-EXIT                    00022600
022700         VARYING LK-ORDER-IDX FROM 1 BY 1                         00022700
022800         UNTIL LK-ORDER-IDX > LK-ORDER-COUNT.                     00022800
022900*    EVERY ORDER CONTRIBUTES A PICKUP AND A DELIVERY.             00022900
023000     COMPUTE WRK-TASK-COUNT = LK-ORDER-COUNT * 2.                 00023000
023100 200-EXIT.                                                        00023100
023200     EXIT.                                                        00023200
023300*    LOAD BOTH HALVES OF ONE ORDER INTO THE TASK TABLE.           00023300
023400 210-ADD-ORDER-TASKS.                                             00023400
023500*    ODD SLOTS HOLD PICKUPS, THE NEXT EVEN SLOT THE               00023500
023600*    MATCHING DELIVERY.                                           00023600
023700     COMPUTE WS-PICKUP-POS = (LK-ORDER-IDX * 2) - 1.              00023700
023800*    TASK TYPE 'P' - THE RESTAURANT PICKUP STOP.                  00023800
023900     MOVE 'P'                            TO                       00023900
024000              WRK-TASK-TYPE(WS-PICKUP-POS).                       00024000
024100*    SAVE THE ORDER SUBSCRIPT SO 420 AND 330 CAN LOOK UP          00024100
024200*    THIS ORDER'S PREP TIME AND PRIORITY CODE LATER.              00024200
024300     MOVE LK-ORDER-IDX                   TO                       00024300
024400              WRK-TASK-ORD-IDX(WS-PICKUP-POS).                    00024400
024500*    ORDER ID CARRIES THROUGH TO BOTH HALVES OF THE PAIR.         00024500
024600     MOVE LK-ORD-ID(LK-ORDER-IDX)        TO                       00024600
024700              WRK-TASK-ORD-ID(WS-PICKUP-POS).                     00024700
024800*    RESTAURANT LOCATION - WHERE THE PICKUP HAPPENS.              00024800
024900     MOVE LK-REST-ID(LK-ORDER-IDX)       TO                       00024900
025000              WRK-TASK-LOC-ID(WS-PICKUP-POS).                     00025000
025100*    COORDINATES FEED THE RUTEOPT2 DISTANCE CALL.                 00025100
025200     MOVE LK-REST-LAT(LK-ORDER-IDX)      TO                       00025200
025300              WRK-TASK-LAT(WS-PICKUP-POS).                        00025300
025400     MOVE LK-REST-LONG(LK-ORDER-IDX)     TO                       00025400
025500              WRK-TASK-LONG(WS-PICKUP-POS).                       00025500
025600*    NEITHER TASK HAS BEEN VISITED YET.                           00025600
025700     MOVE 'N'                            TO                       00025700
025800              WRK-TASK-USED-SW(WS-PICKUP-POS).                    00025800
025900*    TASK TYPE 'D' - THE MATCHING CONSUMER DELIVERY.              00025900
026000     MOVE 'D'                            TO                       00026000
026100              WRK-TASK-TYPE(WS-PICKUP-POS + 1).                   00026100
026200*    SAME ORDER SUBSCRIPT, DELIVERY SLOT THIS TIME.               00026200
026300     MOVE LK-ORDER-IDX                   TO                       00026300
026400              WRK-TASK-ORD-IDX(WS-PICKUP-POS + 1).                00026400
026500*    ORDER ID REPEATED ON THE DELIVERY HALF.                      00026500
026600     MOVE LK-ORD-ID(LK-ORDER-IDX)        TO                       00026600
026700              WRK-TASK-ORD-ID(WS-PICKUP-POS + 1).                 00026700
026800*    CONSUMER LOCATION - WHERE THE FOOD GETS DROPPED OFF.         00026800
026900     MOVE LK-CONS-ID(LK-ORDER-IDX)       TO                       00026900
027000              WRK-TASK-LOC-ID(WS-PICKUP-POS + 1).                 00027000
027100*    CONSUMER COORDINATES.                                        00027100
027200     MOVE LK-CONS-LAT(LK-ORDER-IDX)      TO                       00027200
027300              WRK-TASK-LAT(WS-PICKUP-POS + 1).                    00027300
027400     MOVE LK-CONS-LONG(LK-ORDER-IDX)     TO                       00027400
027500              WRK-TASK-LONG(WS-PICKUP-POS + 1).                   00027500
027600*    DELIVERY CANNOT BE TAKEN UNTIL ITS PICKUP IS DONE -          00027600
027700*    310/320 BELOW ENFORCE THAT ORDERING.                         00027700
027800     MOVE 'N'                            TO                       00027800
027900              WRK-TASK-USED-SW(WS-PICKUP-POS + 1).                00027900
028000 210-EXIT.                                                        00028000
028100     EXIT.                                                        00028100
028200*                                                                 00028200
028300*    ONE STEP OF THE ROUTE - SCAN ALL UN-PICKED-UP ORDERS,        00028300
028400*    THEN ALL PICKED-UP-BUT-NOT-DELIVERED ORDERS, MOVE TO THE     00028400
028500*    TASK WITH THE HIGHEST PRIORITY WEIGHT SEEN.                  00028500
028600*    ONE STOP OF THE ROUTE - HIGHEST PRIORITY WEIGHT AMONG        00028600
028700*    ALL OPEN TASKS WINS.  SEE THE STRATEGY NOTE AT THE           00028700
028800*    TOP OF THE PROGRAM - SCAN ORDER AND TIE-BREAK MATTER.        00028800
028900 300-ADVANCE-ROUTE.                                               00028900
029000*    NO CANDIDATE CHOSEN YET FOR THIS STOP.                       00029000
029100     MOVE 'N' TO WS-CANDIDATE-FOUND-SW.                           00029100
029200*    SEED THE BEST-SO-FAR WEIGHT BELOW ANY REAL PRIORITY.         00029200
029300     MOVE WS-LOW-WEIGHT TO WS-BEST-WEIGHT.                        00029300
029400*    PICKUPS ARE CONSIDERED FIRST - SEE CDC-0121 NOTE.            00029400
029500     PERFORM 310-SCAN-PICKUP-CANDIDATES THRU 310-EXIT             00029500
029600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LK-ORDER-COUNT.    00029600
029700*    THEN DELIVERIES WHOSE PICKUP IS ALREADY DONE.                00029700
029800     PERFORM 320-SCAN-DELIVERY-CANDIDATES THRU 320-EXIT           00029800
029900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LK-ORDER-COUNT.    00029900
030000*    WHICHEVER TASK CARRIED THE HIGHEST WEIGHT WINS THE           00030000
030100*    STOP - ON A TIE THE FIRST ONE SEEN KEEPS IT.                 00030100
030200     PERFORM 350-APPLY-CHOSEN-TASK THRU 350-EXIT.                 00030200
030300 300-EXIT.                                                        00030300
030400     EXIT.                                                        00030400
030500*    CONSIDER ORDER WS-I'S PICKUP, IF STILL OPEN.                 00030500
030600 310-SCAN-PICKUP-CANDIDATES.                                      00030600
030700*    PICKUP SLOT FOR ORDER WS-I.                                  00030700
030800     COMPUTE WS-PICKUP-POS = (WS-I * 2) - 1.                      00030800
030900*    SKIP ANY PICKUP ALREADY VISITED ON AN EARLIER STEP.          00030900
031000     IF NOT WRK-TASK-IS-USED(WS-PICKUP-POS)                       00031000
031100*    LOOK UP THIS ORDER'S PRIORITY WEIGHT.                        00031100
031200        PERFORM 330-WEIGH-ORDER THRU 330-EXIT                     00031200
031300*    STRICTLY GREATER, NOT GREATER-OR-EQUAL - THIS IS WHAT        00031300
031400*    MAKES THE FIRST CANDIDATE SEEN WIN ANY TIE.                  00031400
031500        IF WS-CAND-WEIGHT > WS-BEST-WEIGHT                        00031500
031600*    NEW LEADER - REMEMBER ITS WEIGHT AND SLOT.                   00031600
031700           MOVE WS-CAND-WEIGHT      TO WS-BEST-WEIGHT             00031700
031800           MOVE WS-PICKUP-POS       TO WS-CHOSEN-TASK             00031800
031900           MOVE 'Y'                 TO WS-CANDIDATE-FOUND-SW      00031900
032000        END-IF                                                    00032000
032100     END-IF.                                                      00032100
032200 310-EXIT.                                                        00032200
032300     EXIT.                                                        00032300
032400*    CONSIDER ORDER WS-I'S DELIVERY, IF ITS PICKUP IS DONE        00032400
032500*    AND THE DELIVERY ITSELF IS STILL OPEN.                       00032500
032600 320-SCAN-DELIVERY-CANDIDATES.                                    00032600
032700*    NEED BOTH SLOTS TO TEST THE PICKUP-BEFORE-DELIVERY           00032700
032800*    RULE BELOW.                                                  00032800
032900     COMPUTE WS-PICKUP-POS   = (WS-I * 2) - 1.                    00032900
033000     COMPUTE WS-DELIVERY-POS = WS-I * 2.                          00033000
033100*    ONLY ELIGIBLE ONCE THE PICKUP HAS HAPPENED.                  00033100
033200     IF WRK-TASK-IS-USED(WS-PICKUP-POS)                           00033200
033300             AND (NOT WRK-TASK-IS-USED(WS-DELIVERY-POS))          00033300
033400*    SAME PRIORITY LOOKUP, DELIVERY SIDE.                         00033400
033500        PERFORM 330-WEIGH-ORDER THRU 330-EXIT                     00033500
033600*    A DELIVERY CAN OUTRANK A PICKUP CANDIDATE TOO - ONLY         00033600
033700*    THE WEIGHT MATTERS, NOT WHICH SCAN FOUND IT.                 00033700
033800        IF WS-CAND-WEIGHT > WS-BEST-WEIGHT                        00033800
033900*    NEW LEADER ON THE DELIVERY SIDE.                             00033900
034000           MOVE WS-CAND-WEIGHT      TO WS-BEST-WEIGHT             00034000
034100           MOVE WS-DELIVERY-POS     TO WS-CHOSEN-TASK             00034100
034200           MOVE 'Y'                 TO WS-CANDIDATE-FOUND-SW      00034200
034300        END-IF                                                    00034300
034400     END-IF.                                                      00034400
034500 320-EXIT.                                                        00034500
034600     EXIT.                                                        00034600
034700*                                                                 00034700
034800*    TRANSLATE AN ORDER'S PRIORITY CODE INTO A WEIGHT.  AN        00034800
034900*    UNRECOGNIZED CODE DEFAULTS TO MEDIUM - SEE CDC-0652.         00034900
035000*    LOW=1, HIGH=3, ANYTHING ELSE DEFAULTS TO MEDIUM=2 -          00035000
035100*    SEE CDC-0652 IN THE CHANGE LOG.                              00035100
035200 330-WEIGH-ORDER.                                                 00035200
035300*    88-LEVEL CONDITIONS FROM ORDTBLCPY - NOT A STRAIGHT          00035300
035400*    MOVE OF THE RAW PRIORITY CODE.                               00035400
035500     EVALUATE TRUE                                                00035500
035600*    LOW PRIORITY - LAST PICK WHEN ANYTHING ELSE IS OPEN.         00035600
035700         WHEN LK-PRI-LOW(WS-I)                                    00035700
035800             MOVE 1 TO WS-CAND-WEIGHT                             00035800
035900*    HIGH PRIORITY - FIRST PICK WHENEVER IT IS OPEN.              00035900
036000         WHEN LK-PRI-HIGH(WS-I)                                   00036000
036100             MOVE 3 TO WS-CAND-WEIGHT                             00036100
036200*    UNRECOGNIZED CODE - TREAT AS MEDIUM RATHER THAN              00036200
036300*    ABEND THE JOB STEP ON BAD INPUT.                             00036300
036400         WHEN OTHER                                               00036400
036500             MOVE 2 TO WS-CAND-WEIGHT                             00036500
036600     END-EVALUATE.                                                00036600
036700 330-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900*                                                                 00036900
037000*    MOVE TO THE CHOSEN TASK'S LOCATION AND APPLY WHATEVER        00037000
037100*    ACTION (WAIT/PICKUP OR DELIVER) BELONGS THERE.               00037100
037200*    MOVE TO THE WINNING TASK'S LOCATION AND APPLY                00037200
037300*    WHATEVER ACTION (WAIT/PICKUP OR DELIVER) BELONGS THERE.      00037300
037400 350-APPLY-CHOSEN-TASK.                                           00037400
037500*    LOCK IN THE WINNER FROM THE TWO SCANS ABOVE.                 00037500
037600     MOVE WS-CHOSEN-TASK TO WS-TASK-PTR.                          00037600
037700*    DISTANCE AND DRIVE TIME FOR THE LEG WE ARE ABOUT TO          00037700
037800*    TAKE.                                                        00037800
037900     CALL 'RUTEOPT2' USING WS-CUR-LAT, WS-CUR-LONG,               00037900
038000           WRK-TASK-LAT(WS-TASK-PTR), WRK-TASK-LONG(WS-TASK-PTR), 00038000
038100           LK-AVG-SPEED-KMH, WS-CAND-DISTANCE-KM, WS-LEG-MINUTES. 00038100
038200*    CLOCK ADVANCES BY THE DRIVE TIME.                            00038200
038300     ADD WS-LEG-MINUTES TO WS-CUR-ELAPSED.                        00038300
038400*    OPEN A NEW STOP-TABLE ROW FOR THE TRAVEL LEG.                00038400
038500     ADD 1 TO WRK-STEP-COUNT.                                     00038500
038600*    RECORD THE TRAVEL STEP - WHERE, HOW LONG, AND THE            00038600
038700*    RUNNING CLOCK AT ARRIVAL.                                    00038700
038800     MOVE WRK-TASK-LOC-ID(WS-TASK-PTR)  TO                        00038800
038900              WRK-STEP-LOC-ID(WRK-STEP-COUNT).                    00038900
039000     MOVE 'TRAVEL'                      TO                        00039000
039100              WRK-STEP-ACTION(WRK-STEP-COUNT).                    00039100
039200     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR)  TO                        00039200
039300              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00039300
039400     MOVE WS-LEG-MINUTES                TO                        00039400
039500              WRK-STEP-MINUTES(WRK-STEP-COUNT).                   00039500
039600     MOVE WS-CUR-ELAPSED                TO                        00039600
039700              WRK-STEP-ELAPSED(WRK-STEP-COUNT).                   00039700
039800*    MARK THIS TASK DONE SO LATER STEPS SKIP IT.                  00039800
039900     MOVE 'Y' TO WRK-TASK-USED-SW(WS-TASK-PTR).                   00039900
040000*    VEHICLE IS NOW PHYSICALLY AT THIS LOCATION.                  00040000
040100     MOVE WRK-TASK-LOC-ID(WS-TASK-PTR) TO WS-CUR-LOC-ID.          00040100
040200     MOVE WRK-TASK-LAT(WS-TASK-PTR)    TO WS-CUR-LAT.             00040200
040300     MOVE WRK-TASK-LONG(WS-TASK-PTR)   TO WS-CUR-LONG.            00040300
040400*    A PICKUP MAY REQUIRE A KITCHEN WAIT, A DELIVERY              00040400
040500*    SIMPLY COUNTS AS A COMPLETED ORDER - SAME AS RUTEOPT3        00040500
040600*    AND RUTEOPT4, SEE CDC-0376.                                  00040600
040700     IF WRK-TASK-IS-PICKUP(WS-TASK-PTR)                           00040700
040800        PERFORM 420-APPLY-WAIT-AND-PICKUP THRU 420-EXIT           00040800
040900     ELSE                                                         00040900
041000        PERFORM 430-APPLY-DELIVER THRU 430-EXIT                   00041000
041100*    ONE MORE ORDER OFF THE MANIFEST - THE LOOP TEST IN           00041100
041200*    000-MAIN-LINE.                                               00041200
041300        ADD 1 TO WS-DELIVERED-COUNT                               00041300
041400     END-IF.                                                      00041400
041500 350-EXIT.                                                        00041500
041600     EXIT.                                                        00041600
041700*                                                                 00041700
041800*    WAIT OUT ANY REMAINING KITCHEN PREP TIME, THEN PICK          00041800
041900*    UP THE ORDER.                                                00041900
042000 420-APPLY-WAIT-AND-PICKUP.                                       00042000
042100*    LOOK UP THE ORIGINAL ORDER'S PREP TIME BY ITS SAVED          00042100
042200*    SUBSCRIPT.                                                   00042200
042300     MOVE WRK-TASK-ORD-IDX(WS-TASK-PTR) TO WS-PREP-ORD-IDX.       00042300
042400*    FOOD NOT READY YET - THE DRIVER WAITS.  OTHERWISE            00042400
042500*    THERE IS NO WAIT AT ALL.                                     00042500
042600     IF WS-CUR-ELAPSED < LK-PREP-MIN(WS-PREP-ORD-IDX)             00042600
042700        COMPUTE WS-WAIT-MINUTES =                                 00042700
042800           LK-PREP-MIN(WS-PREP-ORD-IDX) - WS-CUR-ELAPSED          00042800
042900        MOVE LK-PREP-MIN(WS-PREP-ORD-IDX) TO WS-CUR-ELAPSED       00042900
043000     ELSE                                                         00043000
043100        MOVE ZERO TO WS-WAIT-MINUTES                              00043100
043200     END-IF.                                                      00043200
043300*    WAIT GETS ITS OWN STOP-TABLE ROW, EVEN WHEN ZERO, SO         00043300
043400*    THE REPORT SHOWS WHERE TIME WAS SPENT - SEE CDC-0376.        00043400
043500     ADD 1 TO WRK-STEP-COUNT.                                     00043500
043600     MOVE WS-CUR-LOC-ID      TO WRK-STEP-LOC-ID(WRK-STEP-COUNT).  00043600
043700     MOVE 'WAIT'             TO WRK-STEP-ACTION(WRK-STEP-COUNT).  00043700
043800     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR) TO                         00043800
043900              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00043900
044000     MOVE WS-WAIT-MINUTES    TO WRK-STEP-MINUTES(WRK-STEP-COUNT). 00044000
044100     MOVE WS-CUR-ELAPSED     TO WRK-STEP-ELAPSED(WRK-STEP-COUNT). 00044100
044200*    PICKUP ITSELF IS INSTANTANEOUS ONCE THE WAIT IS OVER.        00044200
044300     ADD 1 TO WRK-STEP-COUNT.                                     00044300
044400     MOVE WS-CUR-LOC-ID      TO WRK-STEP-LOC-ID(WRK-STEP-COUNT).  00044400
044500     MOVE 'PICKUP'           TO WRK-STEP-ACTION(WRK-STEP-COUNT).  00044500
044600     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR) TO                         00044600
044700              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00044700
044800     MOVE ZERO               TO WRK-STEP-MINUTES(WRK-STEP-COUNT). 00044800
044900     MOVE WS-CUR-ELAPSED     TO WRK-STEP-ELAPSED(WRK-STEP-COUNT). 00044900
045000 420-EXIT.                                                        00045000
045100     EXIT.                                                        00045100
045200*    DROP THE ORDER OFF - NO WAIT POSSIBLE ON THE DELIVERY        00045200
045300*    SIDE.                                                        00045300
045400 430-APPLY-DELIVER.                                               00045400
045500*    DELIVERY GETS ITS OWN STOP-TABLE ROW.                        00045500
045600     ADD 1 TO WRK-STEP-COUNT.                                     00045600
045700     MOVE WS-CUR-LOC-ID      TO WRK-STEP-LOC-ID(WRK-STEP-COUNT).  00045700
045800     MOVE 'DELIVER'          TO WRK-STEP-ACTION(WRK-STEP-COUNT).  00045800
045900     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR) TO                         00045900
046000              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00046000
046100     MOVE ZERO               TO WRK-STEP-MINUTES(WRK-STEP-COUNT). 00046100
046200     MOVE WS-CUR-ELAPSED     TO WRK-STEP-ELAPSED(WRK-STEP-COUNT). 00046200
046300 430-EXIT.                                                        00046300
046400     EXIT.                                                        00046400
046500*    ONE ROW AT A TIME, WORKING TABLE TO LINKAGE TABLE.           00046500
046600 480-COPY-STEP-TO-OUTPUT.                                         00046600
046700     MOVE WRK-STEP-ENTRY(WS-CP-IDX) TO LK-STEP-ENTRY(WS-CP-IDX).  00046700
046800 480-EXIT.                                                        00046800
046900     EXIT.                                                        00046900
047000*                                                                 00047000
047100*    CDC-0262 (RAM 1988-05-25): REACHED ONLY BY THE GO TO IN      00047100
047200*    200-BUILD-TASK-TABLE WHEN THE CALLER HANDS US MORE           00047200
047300*    ORDERS THAN WRK-TASK-ENTRY HAS ROOM FOR (OCCURS 80).         00047300
047400*                                                                 00047400
047500*    MANIFEST LARGER THAN THE 80-ENTRY TASK TABLE CAN HOLD        00047500
047600*    - BAIL OUT RATHER THAN OVERRUN THE TABLE.                    00047600
047700 900-TASK-TABLE-OVERFLOW.                                         00047700
047800     DISPLAY 'RUTEOPT5 - ORDER COUNT EXCEEDS TASK TABLE SIZE'.    00047800
047900     MOVE 16 TO LK-RETURN-CODE.                                   00047900
048000     GOBACK.                                                      00048000
