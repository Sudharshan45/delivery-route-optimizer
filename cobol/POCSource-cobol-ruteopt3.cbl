000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  RUTEOPT3                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* EXHAUSTIVE-SEARCH ROUTE STRATEGY.  EXPANDS THE ORDER BATCH      00000900
001000* INTO PICKUP/DELIVERY TASKS, WALKS EVERY VALID ORDERING OF       00001000
001100* THOSE TASKS (PICKUP BEFORE ITS OWN DELIVERY) WITH AN            00001100
001200* ITERATIVE BACKTRACK, SCORES EACH ONE, AND KEEPS THE FIRST       00001200
001300* SEQUENCE SEEN WITH THE LOWEST TOTAL ELAPSED MINUTES.            00001300
001400*                                                                 00001400
001500* THE BACKTRACK IS CODED ITERATIVELY WITH AN EXPLICIT DEPTH       00001500
001600* POINTER AND A PARALLEL TRY-NEXT TABLE RATHER THAN AS A          00001600
001700* RECURSIVE CALL - THIS SHOP'S COMPILER DOES NOT SUPPORT          00001700
001800* RECURSIVE CALL AND WE SEE NO REASON TO ASK FOR IT HERE.         00001800
001900******************************************************************00001900
002000*                                                                 00002000
002100* CHANGE LOG                                                      00002100
002200*  DATE       BY   REQUEST   DESCRIPTION                          00002200
002300*  ---------- ---- --------- --------------------------------     00002300
002400*  1986-04-09 DS   CDC-0119  ORIGINAL CODING                      00002400
002500*  1988-05-20 RAM  CDC-0260  FIXED RETREAT LOGIC - WAS RE-USING   00002500
002600*                            A TASK ONE LEVEL TOO EARLY           00002600
002700*  1990-07-02 RAM  CDC-0375  WAIT-FOR-FOOD LOGIC NOW EMITS A      00002700
002800*                            ZERO-MINUTE WAIT STEP EVEN WHEN      00002800
002900*                            THE RIDER DOES NOT ACTUALLY WAIT     00002900
003000*  1993-01-15 JKT  CDC-0470  RAISED TASK TABLE TO 80 ENTRIES      00003000
003100*                            (40 ORDERS) FOR THE DOWNTOWN RUN     00003100
003200*  1996-09-03 JKT  CDC-0540  EMPTY-BATCH CASE NOW RETURNS A       00003200
003300*                            SINGLE START STEP INSTEAD OF ABEND   00003300
003400*  1998-08-09 BCL  Y2K-0008  Y2K REVIEW - NO DATE FIELDS IN       00003400
003500*                            THIS PROGRAM, NO CHANGE REQUIRED     00003500
003600*  1999-03-22 BCL  CDC-0603  RENAMED FROM XHSTSRCH TO RUTEOPT3    00003600
003700*  2002-02-14 PQV  CDC-0670  TIES NOW KEEP THE FIRST SEQUENCE     00003700
003800*                            FOUND, MATCHES DOWNTOWN DISPATCH     00003800
003900*                            POLICY - PREVIOUSLY KEPT THE LAST    00003900
004000*                            ONE SEEN                             00004000
004100******************************************************************00004100
004200 IDENTIFICATION DIVISION.                                         00004200
004300 PROGRAM-ID.    RUTEOPT3.                                         00004300
004400 AUTHOR.        DOUG STOUT.                                       00004400
004500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00004500
004600 DATE-WRITTEN.  04/09/86.                                         00004600
004700 DATE-COMPILED.                                                   00004700
004800 SECURITY.      NONE.                                             00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER. IBM-370.                                        00005100
005200*    SAME CLASS AS SOURCE-COMPUTER - NO CROSS-COMPILE.            00005200
005300 OBJECT-COMPUTER. IBM-370.                                        00005300
005400*    UPSI-0 DRIVES THE TRACE SWITCH, SET FROM THE JCL.            00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     UPSI-0 ON STATUS  IS WS-TRACE-SWITCH-ON                      00005600
005700            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00005700
005800 DATA DIVISION.                                                   00005800
005900 WORKING-STORAGE SECTION.                                         00005900
006000*    CDC-0233 (RAM 1989-07-11): COPY-OUT LOOP INDEX PULLED        00006000
006100*    TO ITS OWN 77-LEVEL - NOT PART OF THE SIMULATION GROUP.      00006100
006200 77  WS-CP-IDX               PIC S9(4) COMP.                      00006200
006300*                                                                 00006300
006400 COPY TASKCPY REPLACING ==:PFX:== BY ==WRK==.                     00006400
006500 COPY STPTBLCPY REPLACING ==:PFX:== BY ==WRK==.                   00006500
006600*                                                                 00006600
006700*    BACKTRACK CONTROL - WS-BT-CHOSEN(D) IS THE TASK PLACED AT    00006700
006800*    DEPTH D, WS-BT-TRY(D) IS THE NEXT CANDIDATE TO TEST THERE.   00006800
006900*    WS-BT-DEPTH IS HOW DEEP THE CURRENT SEQUENCE GOES -          00006900
007000*    ONE ENTRY PER TASK PLACED SO FAR.                            00007000
007100 01  WS-BACKTRACK-WORK.                                           00007100
007200     05  WS-BT-DEPTH           PIC S9(4) COMP VALUE ZERO.         00007200
007300*    TWICE THE ORDER COUNT - ONE PICKUP AND ONE DELIVERY          00007300
007400*    TASK PER ORDER.                                              00007400
007500     05  WS-BT-TASK-COUNT      PIC S9(4) COMP VALUE ZERO.         00007500
007600*    TASK NUMBER PLACED AT EACH DEPTH - THE WINNING               00007600
007700*    SEQUENCE ONCE THE SEARCH COMPLETES.                          00007700
007800     05  WS-BT-CHOSEN          PIC S9(4) COMP OCCURS 80 TIMES.    00007800
007900*    NEXT CANDIDATE TASK NUMBER TO TEST AT EACH DEPTH -           00007900
008000*    ONE EXTRA SLOT SO 320-RETREAT NEVER OVERFLOWS.               00008000
008100     05  WS-BT-TRY             PIC S9(4) COMP OCCURS 81 TIMES.    00008100
008200*    CANDIDATE SCAN INDEX FOR 335-TEST-CANDIDATE.                 00008200
008300*    SKIP ANY TASK ALREADY USED ELSEWHERE IN THIS SEQUENCE.       00008300
008400     05  WS-K                  PIC S9(4) COMP.                    00008400
008500*    TASK NUMBER BEING FREED ON A RETREAT.                        00008500
008600     05  WS-UNMARK-TASK        PIC S9(4) COMP.                    00008600
008700*    TASK NUMBER 335-TEST-CANDIDATE SETTLED ON, IF ANY.           00008700
008800     05  WS-CANDIDATE-TASK     PIC S9(4) COMP.                    00008800
008900*    'Y' ONCE A VALID NEXT CANDIDATE HAS BEEN LOCATED.            00008900
009000     05  WS-CANDIDATE-FOUND-SW PIC X(01) VALUE 'N'.               00009000
009100         88  WS-CANDIDATE-WAS-FOUND   VALUE 'Y'.                  00009100
009200     05  FILLER                PIC X(01).                         00009200
009300*    QUICK-LOOK VIEW OF THE CURRENT DEPTH FOR TRACE               00009300
009400*    DISPLAYS - NOT USED BY ANY SCORING LOGIC.                    00009400
009500 01  WS-BACKTRACK-ALT REDEFINES WS-BACKTRACK-WORK.                00009500
009600     05  WS-BT-DEPTH-A         PIC S9(4) COMP.                    00009600
009700     05  FILLER                PIC X(331).                        00009700
009800*                                                                 00009800
009900*    RUNNING BEST SEQUENCE'S TOTAL ELAPSED MINUTES AND            00009900
010000*    WHETHER ANY SEQUENCE HAS BEEN SCORED YET.                    00010000
010100 01  WS-BEST-RESULT-WORK.                                         00010100
010200     05  WS-BEST-TOTAL-MIN     PIC S9(5)V9(02) COMP-3.            00010200
010300*    'N' UNTIL THE FIRST COMPLETE SEQUENCE IS SCORED.             00010300
010400     05  WS-BEST-FOUND-SW      PIC X(01) VALUE 'N'.               00010400
010500         88  WS-A-BEST-IS-FOUND      VALUE 'Y'.                   00010500
010600*    WHOLE-MINUTE VIEW FOR TRACE DISPLAYS.                        00010600
010700 01  WS-BEST-TOTAL-ALT REDEFINES WS-BEST-RESULT-WORK.             00010700
010800     05  WS-BT-WHOLE-MIN       PIC S9(5).                         00010800
010900     05  FILLER                PIC X(03).                         00010900
011000*                                                                 00011000
011100*    CURRENT-SEQUENCE SIMULATION WORK                             00011100
011200*    WHERE THE SIMULATED VEHICLE IS RIGHT NOW, AND HOW            00011200
011300*    MANY MINUTES HAVE ELAPSED SINCE THE DEPOT START.             00011300
011400 01  WS-SIMULATION-WORK.                                          00011400
011500     05  WS-CUR-LOC-ID         PIC X(10).                         00011500
011600     05  WS-CUR-LAT            PIC S9(3)V9(6) COMP-3.             00011600
011700     05  WS-CUR-LONG           PIC S9(3)V9(6) COMP-3.             00011700
011800     05  WS-CUR-ELAPSED        PIC S9(5)V9(02) COMP-3.            00011800
011900*    DISTANCE AND TIME FOR THE LEG JUST CALLED OUT TO             00011900
012000*    RUTEOPT2 BELOW.                                              00012000
012100     05  WS-LEG-KM             PIC S9(5)V9(06) COMP-3.            00012100
012200     05  WS-LEG-MINUTES        PIC S9(5)V9(02) COMP-3.            00012200
012300*    KITCHEN WAIT TIME COMPUTED IN 420-APPLY-WAIT-AND-PICKUP.     00012300
012400*    IF THE VEHICLE ARRIVED BEFORE THE FOOD IS READY,             00012400
012500*    ADVANCE THE CLOCK TO THE READY TIME - OTHERWISE NO WAIT.     00012500
012600     05  WS-WAIT-MINUTES       PIC S9(5)V9(02) COMP-3.            00012600
012700*    TASK TABLE SUBSCRIPT FOR THE TASK BEING APPLIED.             00012700
012800     05  WS-TASK-PTR           PIC S9(4) COMP.                    00012800
012900*    POSITION WITHIN THE CHOSEN SEQUENCE BEING SIMULATED.         00012900
013000     05  WS-SEQ-POS            PIC S9(4) COMP.                    00013000
013100     05  FILLER              PIC S9(4) COMP.                      00013100
013200*    TASK TABLE SLOT FOR THIS ORDER'S PICKUP TASK.                00013200
013300     05  WS-PICKUP-POS         PIC S9(4) COMP.                    00013300
013400*    ORIGINAL ORDER SUBSCRIPT, NEEDED TO LOOK UP LK-PREP-MIN.     00013400
013500     05  WS-PREP-ORD-IDX       PIC S9(4) COMP.                    00013500
013600     05  FILLER                PIC X(01).                         00013600
013700*    CURRENT LOCATION ID VIEW FOR TRACE DISPLAYS.                 00013700
013800 01  WS-SIMULATION-ALT REDEFINES WS-SIMULATION-WORK.              00013800
013900     05  WS-CUR-LOC-ID-A       PIC X(10).                         00013900
014000     05  FILLER                PIC X(38).                         00014000
014100*                                                                 00014100
014200*    SHARED ORDER BATCH AND DEPOT IN, THIS STRATEGY'S OWN         00014200
014300*    STEP TABLE AND RETURN CODE OUT.                              00014300
014400 LINKAGE SECTION.                                                 00014400
014500 COPY ORDTBLCPY REPLACING ==:PFX:== BY ==LK==.                    00014500
014600 COPY LOCCPY REPLACING ==:PFX:== BY ==LK-DEPOT==.                 00014600
014700*    FLEET AVERAGE SPEED PASSED DOWN TO EVERY RUTEOPT2 CALL.      00014700
014800 01  LK-AVG-SPEED-KMH          PIC S9(3)V9(02).                   00014800
014900 COPY STPTBLCPY REPLACING ==:PFX:== BY ==LK==.                    00014900
015000*    ZERO IS GOOD, NONZERO TELLS THE CALLER TO SKIP THIS          00015000
015100*    STRATEGY'S ROW - SEE CDC-0670 ABOVE.                         00015100
015200 01  LK-RETURN-CODE            PIC S9(4) COMP.                    00015200
015300*                                                                 00015300
015400*    ONE CALL COVERS THE WHOLE BATCH - NOT PER-LEG LIKE           00015400
015500*    RUTEOPT2.                                                    00015500
015600 PROCEDURE DIVISION USING LK-ORDER-TABLE, LK-DEPOT-LOCATION,      00015600
015700         LK-AVG-SPEED-KMH, LK-STEP-TABLE, LK-RETURN-CODE.         00015700
015800*                                                                 00015800
015900 000-MAIN-LINE.                                                   00015900
016000*    RESET THE RETURN CODE FIRST - A PRIOR CALLER MAY             00016000
016100*    HAVE LEFT IT SET FROM AN EARLIER STRATEGY.                   00016100
016200*    ASSUME GOOD UNTIL 900-TASK-TABLE-OVERFLOW SAYS OTHERWISE.    00016200
016300     MOVE ZERO TO LK-RETURN-CODE.                                 00016300
016400*    EMPTY BATCH - CDC-0540 - RETURN A SINGLE DEPOT-START         00016400
016500*    STEP RATHER THAN RUNNING THE BACKTRACK ON NOTHING.           00016500
016600     IF LK-ORDER-COUNT = ZERO                                     00016600
016700        PERFORM 150-BUILD-EMPTY-ROUTE THRU 150-EXIT               00016700
016800*    EMPTY-BATCH RETURN - NO BACKTRACK NEEDED.                    00016800
016900        GOBACK                                                    00016900
017000     END-IF.                                                      00017000
017100*    EXPAND THE ORDER BATCH INTO PICKUP/DELIVERY TASKS            00017100
017200*    BEFORE THE SEARCH CAN WALK ANY SEQUENCE OF THEM.             00017200
017300     PERFORM 200-BUILD-TASK-TABLE THRU 200-EXIT.                  00017300
017400*    START THE BACKTRACK AT DEPTH 1, FIRST CANDIDATE = TASK 1.    00017400
017500     MOVE 1 TO WS-BT-DEPTH.                                       00017500
017600*    FIRST CANDIDATE TO TRY AT DEPTH 1 IS TASK 1.                 00017600
017700     MOVE 1 TO WS-BT-TRY(1).                                      00017700
017800*    RUNS UNTIL EVERY SEQUENCE HAS BEEN TRIED - THE BEST          00017800
017900*    ONE SEEN IS ALREADY COPIED TO LK-STEP-TABLE BY THEN.         00017900
018000     PERFORM 300-BACKTRACK-SEARCH THRU 300-EXIT.                  00018000
018100     GOBACK.                                                      00018100
018200 000-EXIT.                                                        00018200
018300     EXIT.                                                        00018300
018400*                                                                 00018400
018500*    NO ORDERS IN THE BATCH - THE ONLY STEP IS STANDING AT THE    00018500
018600*    DEPOT WITH ZERO ELAPSED MINUTES.                             00018600
018700 150-BUILD-EMPTY-ROUTE.                                           00018700
018800*    SINGLE START STEP, ZERO ORD-ID, ZERO MINUTES.                00018800
018900*    SINGLE STEP - STANDING AT THE DEPOT, NOTHING MOVED.          00018900
019000     MOVE 1 TO LK-STEP-COUNT.                                     00019000
019100*    DEPOT IDENTITY AND A ZERO-MINUTE START MARKER.               00019100
019200     MOVE LK-DEPOT-LOC-ID TO LK-STEP-LOC-ID(1).                   00019200
019300*    ACTION CODE FOR THE SINGLE EMPTY-ROUTE STEP.                 00019300
019400     MOVE 'START'         TO LK-STEP-ACTION(1).                   00019400
019500*    NO ORDER ASSOCIATED WITH THE DEPOT START STEP.               00019500
019600     MOVE SPACES          TO LK-STEP-ORD-ID(1).                   00019600
019700     MOVE ZERO            TO LK-STEP-MINUTES(1).                  00019700
019800     MOVE ZERO            TO LK-STEP-ELAPSED(1).                  00019800
019900 150-EXIT.                                                        00019900
020000     EXIT.                                                        00020000
020100*                                                                 00020100
020200*    EXPAND EACH ORDER TO A PICKUP TASK AND A DELIVERY TASK.      00020200
020300*    THE PICKUP FOR ORDER I ALWAYS LANDS AT (I*2)-1, ITS          00020300
020400*    DELIVERY RIGHT AFTER IT AT (I*2).                            00020400
020500 200-BUILD-TASK-TABLE.                                            00020500
020600*    GUARD FIRST, THEN ONE PASS PER ORDER TO BUILD BOTH           00020600
020700*    ITS TASKS.                                                   00020700
020800*    CDC-0233 (RAM 1989-07-11): GUARD THE TASK TABLE BOUND -      00020800
020900*    SEE CDC-0602 NOTE ON WRK-TASK-ENTRY SIZING BELOW.            00020900
021000    IF LK-ORDER-COUNT > 40                                        00021000
021100        GO TO 900-TASK-TABLE-OVERFLOW                             00021100
021200    END-IF.                                                       00021200
021300     PERFORM 210-ADD-ORDER-TASKS THRU 210-EXIT                    00021300
021400         VARYING LK-ORDER-IDX FROM 1 BY 1                         00021400
021500         UNTIL LK-ORDER-IDX > LK-ORDER-COUNT.                     00021500
021600*    TWO TASKS PER ORDER - PICKUP AND DELIVERY.                   00021600
021700     COMPUTE WRK-TASK-COUNT = LK-ORDER-COUNT * 2.                 00021700
021800     COMPUTE WS-BT-TASK-COUNT = WRK-TASK-COUNT.                   00021800
021900 200-EXIT.                                                        00021900
022000     EXIT.                                                        00022000
022100 210-ADD-ORDER-TASKS.                                             00022100
022200*    PICKUP TASK AT (I*2)-1 IS THE RESTAURANT LEG, THE            00022200
022300*    DELIVERY TASK RIGHT AFTER IT IS THE CONSUMER LEG.            00022300
022400*    PICKUP SLOT FOR THIS ORDER.                                  00022400
022500     COMPUTE WS-PICKUP-POS = (LK-ORDER-IDX * 2) - 1.              00022500
022600*    PICKUP TASK - RESTAURANT LOCATION, NOT YET USED.             00022600
022700     MOVE 'P'                            TO                       00022700
022800              WRK-TASK-TYPE(WS-PICKUP-POS).                       00022800
022900*    SAVE THE ORIGINAL ORDER SUBSCRIPT SO 420 CAN LOOK UP         00022900
023000*    THE PREP TIME LATER.                                         00023000
023100     MOVE LK-ORDER-IDX                   TO                       00023100
023200              WRK-TASK-ORD-IDX(WS-PICKUP-POS).                    00023200
023300*    ORDER ID CARRIES THROUGH TO BOTH THE PICKUP AND              00023300
023400*    DELIVERY STEP ROWS.                                          00023400
023500     MOVE LK-ORD-ID(LK-ORDER-IDX)        TO                       00023500
023600              WRK-TASK-ORD-ID(WS-PICKUP-POS).                     00023600
023700*    RESTAURANT LOCATION ID FOR THE PICKUP TASK.                  00023700
023800     MOVE LK-REST-ID(LK-ORDER-IDX)       TO                       00023800
023900              WRK-TASK-LOC-ID(WS-PICKUP-POS).                     00023900
024000     MOVE LK-REST-LAT(LK-ORDER-IDX)      TO                       00024000
024100              WRK-TASK-LAT(WS-PICKUP-POS).                        00024100
024200     MOVE LK-REST-LONG(LK-ORDER-IDX)     TO                       00024200
024300              WRK-TASK-LONG(WS-PICKUP-POS).                       00024300
024400*    NOT YET USED BY THE BACKTRACK - 335-TEST-CANDIDATE           00024400
024500*    ONLY OFFERS UNUSED TASKS.                                    00024500
024600     MOVE 'N'                            TO                       00024600
024700              WRK-TASK-USED-SW(WS-PICKUP-POS).                    00024700
024800*    DELIVERY TASK - SAME ORDER, CONSUMER LOCATION INSTEAD        00024800
024900*    OF THE RESTAURANT.                                           00024900
025000     MOVE 'D'                            TO                       00025000
025100              WRK-TASK-TYPE(WS-PICKUP-POS + 1).                   00025100
025200     MOVE LK-ORDER-IDX                   TO                       00025200
025300              WRK-TASK-ORD-IDX(WS-PICKUP-POS + 1).                00025300
025400     MOVE LK-ORD-ID(LK-ORDER-IDX)        TO                       00025400
025500              WRK-TASK-ORD-ID(WS-PICKUP-POS + 1).                 00025500
025600*    CONSUMER LOCATION ID FOR THE DELIVERY TASK.                  00025600
025700     MOVE LK-CONS-ID(LK-ORDER-IDX)       TO                       00025700
025800              WRK-TASK-LOC-ID(WS-PICKUP-POS + 1).                 00025800
025900     MOVE LK-CONS-LAT(LK-ORDER-IDX)      TO                       00025900
026000              WRK-TASK-LAT(WS-PICKUP-POS + 1).                    00026000
026100     MOVE LK-CONS-LONG(LK-ORDER-IDX)     TO                       00026100
026200              WRK-TASK-LONG(WS-PICKUP-POS + 1).                   00026200
026300     MOVE 'N'                            TO                       00026300
026400              WRK-TASK-USED-SW(WS-PICKUP-POS + 1).                00026400
026500 210-EXIT.                                                        00026500
026600     EXIT.                                                        00026600
026700*                                                                 00026700
026800*    ONE PASS OF THE ITERATIVE BACKTRACK, REPEATED UNTIL EVERY    00026800
026900*    CANDIDATE AT DEPTH 1 HAS BEEN TRIED AND EXHAUSTED.           00026900
027000 300-BACKTRACK-SEARCH.                                            00027000
027100*    KEEPS CALLING 310-BACKTRACK-STEP UNTIL THE SEARCH            00027100
027200*    BACKS ALL THE WAY OUT TO DEPTH ZERO - EVERYTHING HAS         00027200
027300*    BEEN TRIED.                                                  00027300
027400*    EACH PASS EITHER SCORES A COMPLETE SEQUENCE AND              00027400
027500*    RETREATS, OR EXTENDS THE CURRENT ONE BY ONE MORE TASK.       00027500
027600     PERFORM 310-BACKTRACK-STEP THRU 310-EXIT                     00027600
027700         UNTIL WS-BT-DEPTH = ZERO.                                00027700
027800 300-EXIT.                                                        00027800
027900     EXIT.                                                        00027900
028000 310-BACKTRACK-STEP.                                              00028000
028100*    A FULL SEQUENCE IS SITTING IN PLACE - SCORE IT, THEN         00028100
028200*    RETREAT TO TRY THE NEXT ALTERNATIVE AT THIS DEPTH.           00028200
028300*    DEPTH PAST THE LAST TASK MEANS EVERY TASK HAS BEEN           00028300
028400*    PLACED - A COMPLETE SEQUENCE IS READY TO SCORE.              00028400
028500     IF WS-BT-DEPTH > WS-BT-TASK-COUNT                            00028500
028600        PERFORM 400-EVALUATE-SEQUENCE THRU 400-EXIT               00028600
028700        PERFORM 320-RETREAT THRU 320-EXIT                         00028700
028800     ELSE                                                         00028800
028900*    STILL BUILDING THE SEQUENCE - LOOK FOR THE NEXT              00028900
029000*    VALID TASK TO PLACE AT THIS DEPTH.                           00029000
029100        MOVE 'N' TO WS-CANDIDATE-FOUND-SW                         00029100
029200*    SCAN FORWARD FROM THE LAST TRY POINT FOR THE NEXT            00029200
029300*    TASK THAT IS BOTH UNUSED AND ORDER-VALID.                    00029300
029400        PERFORM 335-TEST-CANDIDATE THRU 335-EXIT                  00029400
029500            VARYING WS-K FROM WS-BT-TRY(WS-BT-DEPTH) BY 1         00029500
029600            UNTIL WS-K > WS-BT-TASK-COUNT                         00029600
029700               OR WS-CANDIDATE-WAS-FOUND                          00029700
029800*    FOUND ONE - PLACE IT. OTHERWISE EVERY REMAINING TASK         00029800
029900*    FAILED THE TEST - BACK UP A DEPTH AND TRY AGAIN THERE.       00029900
030000        IF WS-CANDIDATE-WAS-FOUND                                 00030000
030100           PERFORM 340-COMMIT-CANDIDATE THRU 340-EXIT             00030100
030200        ELSE                                                      00030200
030300           PERFORM 320-RETREAT THRU 320-EXIT                      00030300
030400        END-IF                                                    00030400
030500     END-IF.                                                      00030500
030600 310-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800*                                                                 00030800
030900*    A TASK IS A VALID NEXT CANDIDATE IF IT IS NOT ALREADY        00030900
031000*    USED, AND - WHEN IT IS A DELIVERY - ITS OWN PICKUP (ONE      00031000
031100*    POSITION BACK) HAS ALREADY BEEN USED.                        00031100
031200 335-TEST-CANDIDATE.                                              00031200
031300*    UNUSED - CHECK WHETHER IT IS ALLOWED NEXT.                   00031300
031400     IF NOT WRK-TASK-IS-USED(WS-K)                                00031400
031500*    A PICKUP TASK IS ALWAYS A VALID CANDIDATE ONCE UNUSED.       00031500
031600        IF WRK-TASK-IS-PICKUP(WS-K)                               00031600
031700*    PICKUP IS ALWAYS FAIR GAME ONCE UNUSED.                      00031700
031800           MOVE WS-K TO WS-CANDIDATE-TASK                         00031800
031900           MOVE 'Y' TO WS-CANDIDATE-FOUND-SW                      00031900
032000        ELSE                                                      00032000
032100*    A DELIVERY TASK IS ONLY VALID ONCE ITS OWN PICKUP -          00032100
032200*    ONE SLOT BACK BY CONSTRUCTION - HAS BEEN PLACED.             00032200
032300*    DELIVERY - ITS PICKUP MUST ALREADY BE PLACED.                00032300
032400           IF WRK-TASK-IS-USED(WS-K - 1)                          00032400
032500              MOVE WS-K TO WS-CANDIDATE-TASK                      00032500
032600              MOVE 'Y' TO WS-CANDIDATE-FOUND-SW                   00032600
032700           END-IF                                                 00032700
032800        END-IF                                                    00032800
032900     END-IF.                                                      00032900
033000 335-EXIT.                                                        00033000
033100     EXIT.                                                        00033100
033200 340-COMMIT-CANDIDATE.                                            00033200
033300*    MARK THE TASK USED, RECORD IT AT THIS DEPTH, AND             00033300
033400*    ADVANCE TO THE NEXT DEPTH STARTING FROM CANDIDATE+1.         00033400
033500*    MARK USED SO NO LATER DEPTH CAN PICK IT AGAIN.               00033500
033600     MOVE 'Y' TO WRK-TASK-USED-SW(WS-CANDIDATE-TASK).             00033600
033700     MOVE WS-CANDIDATE-TASK TO WS-BT-CHOSEN(WS-BT-DEPTH).         00033700
033800*    NEXT TIME WE RETREAT TO THIS DEPTH, RESUME THE SCAN          00033800
033900*    ONE PAST WHAT WE JUST PLACED.                                00033900
034000     COMPUTE WS-BT-TRY(WS-BT-DEPTH) = WS-CANDIDATE-TASK + 1.      00034000
034100     ADD 1 TO WS-BT-DEPTH.                                        00034100
034200*    NEW DEPTH ALWAYS STARTS SCANNING FROM TASK 1.                00034200
034300     MOVE 1 TO WS-BT-TRY(WS-BT-DEPTH).                            00034300
034400 340-EXIT.                                                        00034400
034500     EXIT.                                                        00034500
034600*                                                                 00034600
034700*    BACK UP ONE DEPTH AND FREE THE TASK THAT WAS PLACED THERE    00034700
034800*    SO THE NEXT CANDIDATE CAN BE TRIED ON THE NEXT PASS.         00034800
034900 320-RETREAT.                                                     00034900
035000*    BACK UP ONE DEPTH; IF THERE IS STILL A DEPTH LEFT,           00035000
035100*    FREE THE TASK THAT WAS SITTING THERE.                        00035100
035200*    STEP BACK ONE DEPTH FIRST.                                   00035200
035300     SUBTRACT 1 FROM WS-BT-DEPTH.                                 00035300
035400     IF WS-BT-DEPTH > ZERO                                        00035400
035500*    WHATEVER WAS PLACED AT THE DEPTH WE JUST LEFT GETS FREED.    00035500
035600        MOVE WS-BT-CHOSEN(WS-BT-DEPTH) TO WS-UNMARK-TASK          00035600
035700        MOVE 'N' TO WRK-TASK-USED-SW(WS-UNMARK-TASK)              00035700
035800     END-IF.                                                      00035800
035900 320-EXIT.                                                        00035900
036000     EXIT.                                                        00036000
036100*                                                                 00036100
036200*    A COMPLETE SEQUENCE IS SITTING IN WS-BT-CHOSEN(1 THRU        00036200
036300*    WS-BT-TASK-COUNT) - SIMULATE IT AND SCORE IT.                00036300
036400 400-EVALUATE-SEQUENCE.                                           00036400
036500*    RESET THE SIMULATION TO THE DEPOT AND REPLAY EVERY           00036500
036600*    TASK IN THE CHOSEN ORDER, THEN SCORE THE RESULT.             00036600
036700*    RESET THE SIMULATED VEHICLE TO THE DEPOT FOR THIS PASS.      00036700
036800     MOVE LK-DEPOT-LOC-ID        TO WS-CUR-LOC-ID.                00036800
036900*    DEPOT COORDINATES - FIRST LEG OF THE REPLAY TRAVELS          00036900
037000*    FROM HERE.                                                   00037000
037100     MOVE LK-DEPOT-LOC-LATITUDE  TO WS-CUR-LAT.                   00037100
037200     MOVE LK-DEPOT-LOC-LONGITUDE TO WS-CUR-LONG.                  00037200
037300     MOVE ZERO                  TO WS-CUR-ELAPSED.                00037300
037400*    FIRST STEP OF THE REPLAY IS THE DEPOT START MARKER.          00037400
037500     MOVE 1                     TO WRK-STEP-COUNT.                00037500
037600*    STEP 1 OF THE REPLAYED ROUTE IS ALWAYS THE DEPOT START.      00037600
037700     MOVE WS-CUR-LOC-ID          TO WRK-STEP-LOC-ID(1).           00037700
037800     MOVE 'START'                TO WRK-STEP-ACTION(1).           00037800
037900     MOVE SPACES                 TO WRK-STEP-ORD-ID(1).           00037900
038000     MOVE ZERO                   TO WRK-STEP-MINUTES(1).          00038000
038100     MOVE ZERO                   TO WRK-STEP-ELAPSED(1).          00038100
038200*    ONE CALL TO 410-APPLY-TASK PER TASK IN THE SEQUENCE.         00038200
038300     PERFORM 410-APPLY-TASK THRU 410-EXIT                         00038300
038400         VARYING WS-SEQ-POS FROM 1 BY 1                           00038400
038500         UNTIL WS-SEQ-POS > WS-BT-TASK-COUNT.                     00038500
038600*    COMPARE THIS SEQUENCE'S TOTAL AGAINST THE RUNNING BEST.      00038600
038700     PERFORM 450-SCORE-SEQUENCE THRU 450-EXIT.                    00038700
038800 400-EXIT.                                                        00038800
038900     EXIT.                                                        00038900
039000*                                                                 00039000
039100 410-APPLY-TASK.                                                  00039100
039200*    TRAVEL FROM THE CURRENT POSITION TO THIS TASK'S              00039200
039300*    LOCATION, THEN APPLY WHATEVER THE TASK TYPE NEEDS.           00039300
039400*    NEXT TASK IN THE CHOSEN SEQUENCE.                            00039400
039500     MOVE WS-BT-CHOSEN(WS-SEQ-POS) TO WS-TASK-PTR.                00039500
039600*    SAME LEG-DISTANCE SUBPROGRAM EVERY STRATEGY CALLS.           00039600
039700*    DISTANCE/TIME FOR THE LEG FROM WHERE WE ARE NOW TO           00039700
039800*    THIS TASK'S LOCATION.                                        00039800
039900     CALL 'RUTEOPT2' USING WS-CUR-LAT, WS-CUR-LONG,               00039900
040000           WRK-TASK-LAT(WS-TASK-PTR), WRK-TASK-LONG(WS-TASK-PTR), 00040000
040100           LK-AVG-SPEED-KMH, WS-LEG-KM, WS-LEG-MINUTES.           00040100
040200*    CLOCK ADVANCES BY THE TRAVEL TIME FOR THIS LEG.              00040200
040300     ADD WS-LEG-MINUTES TO WS-CUR-ELAPSED.                        00040300
040400*    ONE MORE STEP ROW FOR THE TRAVEL LEG JUST COMPLETED.         00040400
040500     ADD 1 TO WRK-STEP-COUNT.                                     00040500
040600*    TRAVEL STEP ROW - LOCATION, ACTION, ORDER, MINUTES           00040600
040700*    AND RUNNING ELAPSED TIME.                                    00040700
040800     MOVE WRK-TASK-LOC-ID(WS-TASK-PTR)  TO                        00040800
040900              WRK-STEP-LOC-ID(WRK-STEP-COUNT).                    00040900
041000     MOVE 'TRAVEL'                      TO                        00041000
041100              WRK-STEP-ACTION(WRK-STEP-COUNT).                    00041100
041200     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR)  TO                        00041200
041300              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00041300
041400     MOVE WS-LEG-MINUTES                TO                        00041400
041500              WRK-STEP-MINUTES(WRK-STEP-COUNT).                   00041500
041600     MOVE WS-CUR-ELAPSED                TO                        00041600
041700              WRK-STEP-ELAPSED(WRK-STEP-COUNT).                   00041700
041800*    VEHICLE'S NEW POSITION IS THIS TASK'S LOCATION.              00041800
041900*    VEHICLE HAS NOW ARRIVED - UPDATE ITS POSITION BEFORE         00041900
042000*    APPLYING THE TASK-SPECIFIC STEP BELOW.                       00042000
042100     MOVE WRK-TASK-LOC-ID(WS-TASK-PTR) TO WS-CUR-LOC-ID.          00042100
042200     MOVE WRK-TASK-LAT(WS-TASK-PTR)    TO WS-CUR-LAT.             00042200
042300     MOVE WRK-TASK-LONG(WS-TASK-PTR)   TO WS-CUR-LONG.            00042300
042400*    PICKUP TASKS MAY INCUR A KITCHEN WAIT, DELIVERIES NEVER DO.  00042400
042500     IF WRK-TASK-IS-PICKUP(WS-TASK-PTR)                           00042500
042600        PERFORM 420-APPLY-WAIT-AND-PICKUP THRU 420-EXIT           00042600
042700     ELSE                                                         00042700
042800        PERFORM 430-APPLY-DELIVER THRU 430-EXIT                   00042800
042900     END-IF.                                                      00042900
043000 410-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200*                                                                 00043200
043300*    FOOD IS READY LK-PREP-MIN MINUTES AFTER BATCH START (TIME    00043300
043400*    ZERO).  IF WE ARRIVED EARLY, ADVANCE THE CLOCK TO EXACTLY    00043400
043500*    THAT MOMENT; EITHER WAY EMIT A WAIT STEP, EVEN IF IT IS A    00043500
043600*    ZERO-MINUTE 'NO WAIT NEEDED' MARKER.                         00043600
043700 420-APPLY-WAIT-AND-PICKUP.                                       00043700
043800*    LOOK UP THE ORIGINAL ORDER'S PREP TIME BY ITS OWN INDEX,     00043800
043900*    NOT BY THE TASK TABLE SLOT.                                  00043900
044000     MOVE WRK-TASK-ORD-IDX(WS-TASK-PTR) TO WS-PREP-ORD-IDX.       00044000
044100*    ARRIVED BEFORE THE FOOD IS READY - COMPUTE THE WAIT          00044100
044200*    AND JUMP THE CLOCK FORWARD TO THE READY TIME.                00044200
044300     IF WS-CUR-ELAPSED < LK-PREP-MIN(WS-PREP-ORD-IDX)             00044300
044400        COMPUTE WS-WAIT-MINUTES =                                 00044400
044500           LK-PREP-MIN(WS-PREP-ORD-IDX) - WS-CUR-ELAPSED          00044500
044600        MOVE LK-PREP-MIN(WS-PREP-ORD-IDX) TO WS-CUR-ELAPSED       00044600
044700     ELSE                                                         00044700
044800        MOVE ZERO TO WS-WAIT-MINUTES                              00044800
044900     END-IF.                                                      00044900
045000*    WAIT STEP - EMITTED EVEN WHEN THE WAIT IS ZERO MINUTES,      00045000
045100*    SEE CDC-0375 ABOVE.                                          00045100
045200*    WAIT STEP ROW, EVEN IF WS-WAIT-MINUTES CAME BACK ZERO.       00045200
045300     ADD 1 TO WRK-STEP-COUNT.                                     00045300
045400     MOVE WS-CUR-LOC-ID      TO WRK-STEP-LOC-ID(WRK-STEP-COUNT).  00045400
045500     MOVE 'WAIT'             TO WRK-STEP-ACTION(WRK-STEP-COUNT).  00045500
045600     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR) TO                         00045600
045700              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00045700
045800     MOVE WS-WAIT-MINUTES    TO WRK-STEP-MINUTES(WRK-STEP-COUNT). 00045800
045900     MOVE WS-CUR-ELAPSED     TO WRK-STEP-ELAPSED(WRK-STEP-COUNT). 00045900
046000*    PICKUP STEP - ZERO MINUTES, CLOCK ALREADY ADVANCED BY        00046000
046100*    THE WAIT STEP ABOVE.                                         00046100
046200*    PICKUP STEP ROW - ALWAYS ZERO MINUTES.                       00046200
046300     ADD 1 TO WRK-STEP-COUNT.                                     00046300
046400     MOVE WS-CUR-LOC-ID      TO WRK-STEP-LOC-ID(WRK-STEP-COUNT).  00046400
046500     MOVE 'PICKUP'           TO WRK-STEP-ACTION(WRK-STEP-COUNT).  00046500
046600     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR) TO                         00046600
046700              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00046700
046800     MOVE ZERO               TO WRK-STEP-MINUTES(WRK-STEP-COUNT). 00046800
046900     MOVE WS-CUR-ELAPSED     TO WRK-STEP-ELAPSED(WRK-STEP-COUNT). 00046900
047000 420-EXIT.                                                        00047000
047100     EXIT.                                                        00047100
047200 430-APPLY-DELIVER.                                               00047200
047300*    DELIVER STEP - ZERO MINUTES, NO WAIT INVOLVED.               00047300
047400*    NO WAIT STEP ON A DELIVERY - JUST THE DELIVER ACTION.        00047400
047500*    DELIVER STEP ROW - ALWAYS ZERO MINUTES, NO WAIT.             00047500
047600     ADD 1 TO WRK-STEP-COUNT.                                     00047600
047700     MOVE WS-CUR-LOC-ID      TO WRK-STEP-LOC-ID(WRK-STEP-COUNT).  00047700
047800     MOVE 'DELIVER'          TO WRK-STEP-ACTION(WRK-STEP-COUNT).  00047800
047900     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR) TO                         00047900
048000              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00048000
048100     MOVE ZERO               TO WRK-STEP-MINUTES(WRK-STEP-COUNT). 00048100
048200     MOVE WS-CUR-ELAPSED     TO WRK-STEP-ELAPSED(WRK-STEP-COUNT). 00048200
048300 430-EXIT.                                                        00048300
048400     EXIT.                                                        00048400
048500*                                                                 00048500
048600*    KEEP THIS SEQUENCE ONLY IF IT BEATS THE RUNNING MINIMUM -    00048600
048700*    A TIE LEAVES THE EARLIER (FIRST-FOUND) SEQUENCE IN PLACE.    00048700
048800 450-SCORE-SEQUENCE.                                              00048800
048900*    NEW BEST ONLY IF NOTHING HAS BEEN SCORED YET, OR THIS        00048900
049000*    SEQUENCE STRICTLY BEATS THE RUNNING MINIMUM.                 00049000
049100*    FIRST SEQUENCE EVER SCORED, OR A STRICT IMPROVEMENT          00049100
049200*    OVER THE RUNNING BEST - A TIE DOES NOT REPLACE IT.           00049200
049300     IF (NOT WS-A-BEST-IS-FOUND)                                  00049300
049400             OR (WS-CUR-ELAPSED < WS-BEST-TOTAL-MIN)              00049400
049500*    THIS SEQUENCE IS NOW THE BEST ONE SEEN - SAVE ITS            00049500
049600*    TOTAL AND COPY ITS STEPS OUT.                                00049600
049700        MOVE 'Y' TO WS-BEST-FOUND-SW                              00049700
049800        MOVE WS-CUR-ELAPSED TO WS-BEST-TOTAL-MIN                  00049800
049900        MOVE WRK-STEP-COUNT TO LK-STEP-COUNT                      00049900
050000*    ONE STEP AT A TIME, IN ORDER, INTO THE CALLER'S TABLE.       00050000
050100        PERFORM 460-COPY-STEP-TO-OUTPUT THRU 460-EXIT             00050100
050200            VARYING WS-CP-IDX FROM 1 BY 1                         00050200
050300            UNTIL WS-CP-IDX > WRK-STEP-COUNT                      00050300
050400     END-IF.                                                      00050400
050500 450-EXIT.                                                        00050500
050600     EXIT.                                                        00050600
050700 460-COPY-STEP-TO-OUTPUT.                                         00050700
050800*    ONE STEP ENTRY AT A TIME INTO THE CALLER'S STEP TABLE.       00050800
050900     MOVE WRK-STEP-ENTRY(WS-CP-IDX) TO LK-STEP-ENTRY(WS-CP-IDX).  00050900
051000 460-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200*                                                                 00051200
051300*    CDC-0233 (RAM 1989-07-11): REACHED ONLY BY THE GO TO IN      00051300
051400*    200-BUILD-TASK-TABLE WHEN THE CALLER HANDS US MORE           00051400
051500*    ORDERS THAN WRK-TASK-ENTRY HAS ROOM FOR (OCCURS 80).         00051500
051600*                                                                 00051600
051700 900-TASK-TABLE-OVERFLOW.                                         00051700
051800*    OPERATOR-VISIBLE NOTICE - THE CALLING PROGRAM GUARDS         00051800
051900*    AGAINST THIS TOO, BUT WE CHECK AGAIN HERE.                   00051900
052000     DISPLAY 'RUTEOPT3 - ORDER COUNT EXCEEDS TASK TABLE SIZE'.    00052000
052100     MOVE 16 TO LK-RETURN-CODE.                                   00052100
052200     GOBACK.                                                      00052200
