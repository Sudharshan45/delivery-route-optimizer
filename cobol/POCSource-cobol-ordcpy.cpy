000100******************************************************************00000100
000200* ORDCPY - ORDERS-IN FILE RECORD LAYOUT                           00000200
000300* ONE DELIVERY ORDER PER LINE - RESTAURANT PICKUP POINT AND       00000300
000400* CONSUMER DELIVERY POINT, PLUS PREP TIME AND PRIORITY CODE.      00000400
000500* LAT/LONG CARRY A LEADING SEPARATE SIGN SO THE FILE STAYS        00000500
000600* PLAIN TEXT - NO OVERPUNCHED SIGN BYTES.                         00000600
000700******************************************************************00000700
000800 01  ORDER-RECORD.                                                00000800
000900     05  ORD-ID                PIC X(10).                         00000900
001000     05  ORD-REST-ID           PIC X(10).                         00001000
001100     05  ORD-REST-LAT          PIC S9(3)V9(6)                     00001100
001200                                   SIGN IS LEADING SEPARATE.      00001200
001300     05  ORD-REST-LONG         PIC S9(3)V9(6)                     00001300
001400                                   SIGN IS LEADING SEPARATE.      00001400
001500     05  ORD-CONS-ID           PIC X(10).                         00001500
001600     05  ORD-CONS-LAT          PIC S9(3)V9(6)                     00001600
001700                                   SIGN IS LEADING SEPARATE.      00001700
001800     05  ORD-CONS-LONG         PIC S9(3)V9(6)                     00001800
001900                                   SIGN IS LEADING SEPARATE.      00001900
002000     05  ORD-PREP-MINUTES      PIC 9(03).                         00002000
002100     05  ORD-PRIORITY          PIC X(01).                         00002100
002200         88  ORD-PRI-LOW           VALUE 'L'.                     00002200
002300         88  ORD-PRI-MEDIUM        VALUE 'M'.                     00002300
002400         88  ORD-PRI-HIGH          VALUE 'H'.                     00002400
002500     05  FILLER                PIC X(10).                         00002500
