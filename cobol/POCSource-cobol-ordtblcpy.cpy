000100******************************************************************00000100
000200* ORDTBLCPY - IN-MEMORY ORDER TABLE                               00000200
000300* HOLDS THE WHOLE BATCH OF ORDERS READ FROM ORDERS-IN SO EACH     00000300
000400* STRATEGY SUBPROGRAM CAN SEE THE WHOLE ORDER SET ON ONE CALL.    00000400
000500* COPY INTO WORKING-STORAGE OF THE DRIVER AND AGAIN INTO THE      00000500
000600* LINKAGE SECTION OF EACH STRATEGY SUBPROGRAM.                    00000600
000700******************************************************************00000700
000800 01  :PFX:-ORDER-TABLE.                                           00000800
000900     05  :PFX:-ORDER-COUNT     PIC S9(4) COMP VALUE ZERO.         00000900
001000     05  :PFX:-ORDER-ENTRY OCCURS 40 TIMES                        00001000
001100                    INDEXED BY :PFX:-ORDER-IDX.                   00001100
001200         10  :PFX:-ORD-ID          PIC X(10).                     00001200
001300         10  :PFX:-REST-ID         PIC X(10).                     00001300
001400         10  :PFX:-REST-LAT        PIC S9(3)V9(6) COMP-3.         00001400
001500         10  :PFX:-REST-LONG       PIC S9(3)V9(6) COMP-3.         00001500
001600         10  :PFX:-CONS-ID         PIC X(10).                     00001600
001700         10  :PFX:-CONS-LAT        PIC S9(3)V9(6) COMP-3.         00001700
001800         10  :PFX:-CONS-LONG       PIC S9(3)V9(6) COMP-3.         00001800
001900         10  :PFX:-PREP-MIN        PIC S9(3) COMP-3.              00001900
002000         10  :PFX:-PRIORITY        PIC X(01).                     00002000
002100             88  :PFX:-PRI-LOW         VALUE 'L'.                 00002100
002200             88  :PFX:-PRI-MEDIUM      VALUE 'M'.                 00002200
002300             88  :PFX:-PRI-HIGH        VALUE 'H'.                 00002300
002400         10  FILLER                PIC X(05).                     00002400
