000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  RUTEOPT4                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* GREEDY NEAREST-NEIGHBOR ROUTE STRATEGY.  SINGLE PASS, NO        00000900
001000* BACKTRACK - AT EACH STEP SCAN EVERY ORDER NOT YET PICKED UP,    00001000
001100* THEN EVERY ORDER PICKED UP BUT NOT YET DELIVERED, AND MOVE      00001100
001200* TO WHICHEVER CANDIDATE IS PHYSICALLY CLOSEST.  PICKUPS ARE      00001200
001300* SCANNED BEFORE DELIVERIES AND TIES KEEP THE FIRST CANDIDATE     00001300
001400* SEEN, SO THE SCAN ORDER MATTERS - DO NOT REORDER IT.            00001400
001500******************************************************************00001500
001600*                                                                 00001600
001700* CHANGE LOG                                                      00001700
001800*  DATE       BY   REQUEST   DESCRIPTION                          00001800
001900*  ---------- ---- --------- --------------------------------     00001900
002000*  1986-04-16 DS   CDC-0120  ORIGINAL CODING                      00002000
002100*  1990-07-02 RAM  CDC-0376  SAME WAIT-FOR-FOOD LOGIC AS THE      00002100
002200*                            EXHAUSTIVE STRATEGY - ALWAYS EMIT    00002200
002300*                            A WAIT STEP, EVEN A ZERO-MINUTE ONE  00002300
002400*  1993-01-15 JKT  CDC-0471  RAISED TASK TABLE TO 80 ENTRIES      00002400
002500*  1996-09-03 JKT  CDC-0541  EMPTY-BATCH CASE NOW RETURNS A       00002500
002600*                            SINGLE START STEP INSTEAD OF ABEND   00002600
002700*  1998-08-09 BCL  Y2K-0009  Y2K REVIEW - NO DATE FIELDS IN       00002700
002800*                            THIS PROGRAM, NO CHANGE REQUIRED     00002800
002900*  1999-03-22 BCL  CDC-0604  RENAMED FROM GRDYNEAR TO RUTEOPT4    00002900
003000*  2002-02-14 PQV  CDC-0671  DISTANCE COMPARE NOW USES THE KM     00003000
003100*                            RESULT FROM RUTEOPT2, NOT MINUTES -  00003100
003200*                            SAME ORDERING AT CONSTANT SPEED BUT  00003200
003300*                            AVOIDS A ROUNDING MISMATCH AGAINST   00003300
003400*                            RUTEOPT2'S OWN KM FIGURE             00003400
003500******************************************************************00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID.    RUTEOPT4.                                         00003700
003800 AUTHOR.        DOUG STOUT.                                       00003800
003900 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00003900
004000 DATE-WRITTEN.  04/16/86.                                         00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.      NONE.                                             00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-370.                                        00004500
004600*    SAME CLASS AS SOURCE-COMPUTER - NO CROSS-COMPILE.            00004600
004700 OBJECT-COMPUTER. IBM-370.                                        00004700
004800*    UPSI-0 DRIVES THE TRACE SWITCH, SET FROM THE JCL.            00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     UPSI-0 ON STATUS  IS WS-TRACE-SWITCH-ON                      00005000
005100            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00005100
005200 DATA DIVISION.                                                   00005200
005300 WORKING-STORAGE SECTION.                                         00005300
005400*                                                                 00005400
005500*    CDC-0261 (RAM 1988-05-25): COPY-OUT LOOP INDEX PULLED        00005500
005600*    TO ITS OWN 77-LEVEL - NOT PART OF THE SIMULATION GROUP.      00005600
005700 77  WS-CP-IDX               PIC S9(4) COMP.                      00005700
005800 COPY TASKCPY REPLACING ==:PFX:== BY ==WRK==.                     00005800
005900 COPY STPTBLCPY REPLACING ==:PFX:== BY ==WRK==.                   00005900
006000*                                                                 00006000
006100*    ONE PASS'S WORTH OF NEAREST-CANDIDATE BOOKKEEPING -          00006100
006200*    RESET AT THE TOP OF EVERY 300-ADVANCE-ROUTE CALL.            00006200
006300 01  WS-SCAN-WORK.                                                00006300
006400*    ORDER SUBSCRIPT FOR BOTH SCAN PARAGRAPHS BELOW.              00006400
006500     05  WS-I                  PIC S9(4) COMP.                    00006500
006600*    TASK TABLE SLOT OF THIS ORDER'S PICKUP TASK.                 00006600
006700     05  WS-PICKUP-POS         PIC S9(4) COMP.                    00006700
006800*    TASK TABLE SLOT OF THIS ORDER'S DELIVERY TASK.               00006800
006900     05  WS-DELIVERY-POS       PIC S9(4) COMP.                    00006900
007000*    ORIGINAL ORDER SUBSCRIPT, NEEDED TO LOOK UP LK-PREP-MIN.     00007000
007100     05  WS-PREP-ORD-IDX       PIC S9(4) COMP.                    00007100
007200*    NEAREST CANDIDATE FOUND SO FAR THIS PASS.                    00007200
007300     05  WS-CHOSEN-TASK        PIC S9(4) COMP.                    00007300
007400*    'Y' ONCE ANY CANDIDATE HAS BEEN SCORED THIS PASS.            00007400
007500     05  WS-CANDIDATE-FOUND-SW PIC X(01) VALUE 'N'.               00007500
007600         88  WS-CANDIDATE-WAS-FOUND   VALUE 'Y'.                  00007600
007700*    DISTANCE OF WS-CHOSEN-TASK - CDC-0671 COMPARES ON            00007700
007800*    KM, NOT MINUTES, TO AVOID A ROUNDING MISMATCH.               00007800
007900     05  WS-BEST-DISTANCE-KM   PIC S9(5)V9(06) COMP-3.            00007900
008000*    DISTANCE/TIME OF WHICHEVER CANDIDATE IS BEING                00008000
008100*    TESTED RIGHT NOW.                                            00008100
008200     05  WS-CAND-DISTANCE-KM   PIC S9(5)V9(06) COMP-3.            00008200
008300     05  WS-CAND-MINUTES       PIC S9(5)V9(02) COMP-3.            00008300
008400*    HOW MANY ORDERS HAVE BEEN FULLY DELIVERED - THE              00008400
008500*    ROUTE IS DONE WHEN THIS EQUALS THE ORDER COUNT.              00008500
008600     05  WS-DELIVERED-COUNT    PIC S9(4) COMP VALUE ZERO.         00008600
008700     05  FILLER                PIC X(01).                         00008700
008800*    QUICK-LOOK VIEW OF THE SCAN INDEX FOR TRACE DISPLAYS.        00008800
008900 01  WS-SCAN-ALT REDEFINES WS-SCAN-WORK.                          00008900
009000     05  WS-I-A                PIC S9(4) COMP.                    00009000
009100     05  FILLER                PIC X(28).                         00009100
009200*                                                                 00009200
009300*    WHERE THE VEHICLE IS RIGHT NOW AND HOW MANY MINUTES          00009300
009400*    HAVE ELAPSED SINCE THE DEPOT START.                          00009400
009500 01  WS-SIMULATION-WORK.                                          00009500
009600     05  WS-CUR-LOC-ID         PIC X(10).                         00009600
009700     05  WS-CUR-LAT            PIC S9(3)V9(6) COMP-3.             00009700
009800     05  WS-CUR-LONG           PIC S9(3)V9(6) COMP-3.             00009800
009900     05  WS-CUR-ELAPSED        PIC S9(5)V9(02) COMP-3.            00009900
010000*    TRAVEL TIME FOR WHATEVER LEG WAS JUST CALLED OUT             00010000
010100*    TO RUTEOPT2.                                                 00010100
010200     05  WS-LEG-MINUTES        PIC S9(5)V9(02) COMP-3.            00010200
010300*    KITCHEN WAIT TIME COMPUTED IN 420-APPLY-WAIT-AND-PICKUP.     00010300
010400*    IF THE VEHICLE ARRIVED BEFORE THE FOOD IS READY,             00010400
010500*    ADVANCE THE CLOCK TO THE READY TIME - OTHERWISE NO WAIT.     00010500
010600     05  WS-WAIT-MINUTES       PIC S9(5)V9(02) COMP-3.            00010600
010700*    TASK TABLE SLOT BEING APPLIED BY 350-APPLY-CHOSEN-TASK.      00010700
010800*    MOVE TO THE WINNING CANDIDATE'S LOCATION AND APPLY           00010800
010900*    WHATEVER ACTION (WAIT/PICKUP OR DELIVER) BELONGS THERE.      00010900
011000     05  WS-TASK-PTR           PIC S9(4) COMP.                    00011000
011100     05  FILLER              PIC S9(4) COMP.                      00011100
011200*    CURRENT LOCATION ID VIEW FOR TRACE DISPLAYS.                 00011200
011300 01  WS-SIM-ALT REDEFINES WS-SIMULATION-WORK.                     00011300
011400     05  WS-SIM-LOC-ID-A       PIC X(10).                         00011400
011500     05  FILLER                PIC X(17).                         00011500
011600*    DELIBERATELY LARGER THAN ANY REAL LEG - PRIMES THE           00011600
011700*    NEAREST-CANDIDATE COMPARE SO THE FIRST CANDIDATE             00011700
011800*    SCANNED ALWAYS BEATS IT.                                     00011800
011900 01  WS-BIG-DISTANCE           PIC S9(5)V9(06) COMP-3             00011900
012000                                    VALUE 99999.999999.           00012000
012100*    WHOLE/FRACTIONAL VIEW FOR TRACE DISPLAYS.                    00012100
012200 01  WS-BIG-DIST-ALT REDEFINES WS-BIG-DISTANCE.                   00012200
012300     05  WS-BIG-DIST-WHOLE     PIC S9(5).                         00012300
012400     05  WS-BIG-DIST-FRAC      PIC 9(6).                          00012400
012500*                                                                 00012500
012600*    SHARED ORDER BATCH AND DEPOT IN, THIS STRATEGY'S OWN         00012600
012700*    STEP TABLE AND RETURN CODE OUT.                              00012700
012800 LINKAGE SECTION.                                                 00012800
012900 COPY ORDTBLCPY REPLACING ==:PFX:== BY ==LK==.                    00012900
013000 COPY LOCCPY REPLACING ==:PFX:== BY ==LK-DEPOT==.                 00013000
013100*    FLEET AVERAGE SPEED PASSED TO EVERY RUTEOPT2 CALL.           00013100
013200 01  LK-AVG-SPEED-KMH          PIC S9(3)V9(02).                   00013200
013300 COPY STPTBLCPY REPLACING ==:PFX:== BY ==LK==.                    00013300
013400*    ZERO IS GOOD, NONZERO TELLS THE CALLER TO SKIP THIS          00013400
013500*    STRATEGY'S ROW.                                              00013500
013600 01  LK-RETURN-CODE            PIC S9(4) COMP.                    00013600
013700*                                                                 00013700
013800*    ONE CALL COVERS THE WHOLE BATCH.                             00013800
013900 PROCEDURE DIVISION USING LK-ORDER-TABLE, LK-DEPOT-LOCATION,      00013900
014000         LK-AVG-SPEED-KMH, LK-STEP-TABLE, LK-RETURN-CODE.         00014000
014100*                                                                 00014100
014200 000-MAIN-LINE.                                                   00014200
014300*    RESET THE RETURN CODE FIRST - A PRIOR CALLER MAY HAVE        00014300
014400*    LEFT IT SET FROM AN EARLIER STRATEGY.                        00014400
014500*    ASSUME SUCCESS UNLESS AN OVERFLOW CONDITION SETS IT          00014500
014600*    OTHERWISE BELOW.                                             00014600
014700     MOVE ZERO TO LK-RETURN-CODE.                                 00014700
014800*    EMPTY BATCH - RETURN A SINGLE DEPOT-START STEP RATHER        00014800
014900*    THAN RUNNING THE SCAN ON NOTHING.                            00014900
015000*    NO ORDERS ON THE MANIFEST - HAND BACK A ONE-ROW              00015000
015100*    ROUTE CONTAINING ONLY THE DEPOT START.                       00015100
015200     IF LK-ORDER-COUNT = ZERO                                     00015200
015300        PERFORM 150-BUILD-EMPTY-ROUTE THRU 150-EXIT               00015300
015400        GOBACK                                                    00015400
015500     END-IF.                                                      00015500
015600*    EXPAND THE ORDER BATCH INTO PICKUP/DELIVERY TASKS            00015600
015700*    BEFORE THE GREEDY SCAN CAN RUN.                              00015700
015800*    SPLIT EACH ORDER INTO ITS PICKUP AND DELIVERY HALVES.        00015800
015900     PERFORM 200-BUILD-TASK-TABLE THRU 200-EXIT.                  00015900
016000*    START THE SIMULATED VEHICLE AT THE DEPOT.                    00016000
016100*    THE VEHICLE STARTS THE SHIFT PARKED AT THE DEPOT.            00016100
016200     MOVE LK-DEPOT-LOC-ID        TO WS-CUR-LOC-ID.                00016200
016300     MOVE LK-DEPOT-LOC-LATITUDE  TO WS-CUR-LAT.                   00016300
016400     MOVE LK-DEPOT-LOC-LONGITUDE TO WS-CUR-LONG.                  00016400
016500     MOVE ZERO                  TO WS-CUR-ELAPSED.                00016500
016600*    FIRST STEP OF THE ROUTE IS THE DEPOT START MARKER.           00016600
016700*    ROW 1 OF THE OUTPUT STOP TABLE IS ALWAYS THE DEPOT           00016700
016800*    START ROW - NO ORDER ID, NO TRAVEL TIME.                     00016800
016900     MOVE 1                     TO WRK-STEP-COUNT.                00016900
017000     MOVE WS-CUR-LOC-ID          TO WRK-STEP-LOC-ID(1).           00017000
017100     MOVE 'START'                TO WRK-STEP-ACTION(1).           00017100
017200     MOVE SPACES                 TO WRK-STEP-ORD-ID(1).           00017200
017300     MOVE ZERO                   TO WRK-STEP-MINUTES(1).          00017300
017400     MOVE ZERO                   TO WRK-STEP-ELAPSED(1).          00017400
017500*    ONE NEAREST-NEIGHBOR HOP PER CALL, UNTIL EVERY ORDER         00017500
017600*    IN THE BATCH HAS BEEN DELIVERED.                             00017600
017700*    GREEDILY PICK THE NEAREST LEGAL NEXT STOP UNTIL EVERY        00017700
017800*    ORDER ON THE MANIFEST HAS BEEN DELIVERED.                    00017800
017900     PERFORM 300-ADVANCE-ROUTE THRU 300-EXIT                      00017900
018000         UNTIL WS-DELIVERED-COUNT = LK-ORDER-COUNT.               00018000
018100*    ROUTE IS COMPLETE - COPY THE SIMULATED STEPS OUT TO          00018100
018200*    THE CALLER'S STEP TABLE.                                     00018200
018300*    HAND BACK THE FINISHED STOP COUNT AND COPY EACH ROW          00018300
018400*    OF THE WORKING TABLE OUT TO THE CALLER'S LINKAGE AREA.       00018400
018500     MOVE WRK-STEP-COUNT TO LK-STEP-COUNT.                        00018500
018600     PERFORM 480-COPY-STEP-TO-OUTPUT THRU 480-EXIT                00018600
018700         VARYING WS-CP-IDX FROM 1 BY 1                            00018700
018800         UNTIL WS-CP-IDX > WRK-STEP-COUNT.                        00018800
018900     GOBACK.                                                      00018900
019000 000-EXIT.                                                        00019000
019100     EXIT.                                                        00019100
019200*                                                                 00019200
019300 150-BUILD-EMPTY-ROUTE.                                           00019300
019400*    SINGLE START STEP, ZERO ORD-ID, ZERO MINUTES.                00019400
019500*    EMPTY-MANIFEST CASE - DEPOT-ONLY ROUTE.                      00019500
019600     MOVE 1 TO LK-STEP-COUNT.                                     00019600
019700     MOVE LK-DEPOT-LOC-ID TO LK-STEP-LOC-ID(1).                   00019700
019800     MOVE 'START'         TO LK-STEP-ACTION(1).                   00019800
019900     MOVE SPACES          TO LK-STEP-ORD-ID(1).                   00019900
020000     MOVE ZERO            TO LK-STEP-MINUTES(1).                  00020000
020100     MOVE ZERO            TO LK-STEP-ELAPSED(1).                  00020100
020200 150-EXIT.                                                        00020200
020300     EXIT.                                                        00020300
020400*                                                                 00020400
020500 200-BUILD-TASK-TABLE.                                            00020500
020600*    GUARD FIRST, THEN ONE PASS PER ORDER TO BUILD BOTH           00020600
020700*    ITS TASKS.                                                   00020700
020800*    CDC-0261 (RAM 1988-05-25): GUARD THE TASK TABLE BOUND -      00020800
020900*    SAME OVERFLOW CHECK AS RUTEOPT3, SEE CDC-0233 THERE.         00020900
021000    IF LK-ORDER-COUNT > 40                                        00021000
021100        GO TO 900-TASK-TABLE-OVERFLOW                             00021100
021200    END-IF.                                                       00021200
021300*    ONE PASS PER ORDER ON THE MANIFEST.                          00021300
021400     PERFORM 210-ADD-ORDER-TASKS THRU 210-EXIT                    00021400
021500         VARYING LK-ORDER-IDX FROM 1 BY 1                         00021500
021600         UNTIL LK-ORDER-IDX > LK-ORDER-COUNT.                     00021600
021700*    TWO TASKS PER ORDER - PICKUP AND DELIVERY.                   00021700
021800*    EVERY ORDER CONTRIBUTES EXACTLY TWO TASKS - A PICKUP         00021800
021900*    AND A DELIVERY.                                              00021900
022000     COMPUTE WRK-TASK-COUNT = LK-ORDER-COUNT * 2.                 00022000
022100 200-EXIT.                                                        00022100
022200     EXIT.                                                        00022200
022300 210-ADD-ORDER-TASKS.                                             00022300
022400*    PICKUP TASK AT (I*2)-1 IS THE RESTAURANT LEG, THE            00022400
022500*    DELIVERY TASK RIGHT AFTER IT IS THE CONSUMER LEG.            00022500
022600*    PICKUP SLOT FOR THIS ORDER.                                  00022600
022700*    ODD SLOTS HOLD PICKUPS, THE NEXT EVEN SLOT HOLDS THE         00022700
022800*    MATCHING DELIVERY.                                           00022800
022900     COMPUTE WS-PICKUP-POS = (LK-ORDER-IDX * 2) - 1.              00022900
023000*    PICKUP TASK - RESTAURANT LOCATION, NOT YET USED.             00023000
023100*    TASK TYPE 'P' MARKS A RESTAURANT PICKUP STOP.                00023100
023200     MOVE 'P'                            TO                       00023200
023300              WRK-TASK-TYPE(WS-PICKUP-POS).                       00023300
023400*    SAVE THE ORIGINAL ORDER SUBSCRIPT SO 420 CAN LOOK UP         00023400
023500*    THE PREP TIME LATER.                                         00023500
023600*    REMEMBER THE ORDER SUBSCRIPT SO 420 CAN LOOK UP THE          00023600
023700*    PREP TIME LATER WITHOUT A SEPARATE SEARCH.                   00023700
023800     MOVE LK-ORDER-IDX                   TO                       00023800
023900              WRK-TASK-ORD-IDX(WS-PICKUP-POS).                    00023900
024000*    ORDER ID CARRIES THROUGH TO BOTH THE PICKUP AND              00024000
024100*    DELIVERY STEP ROWS.                                          00024100
024200*    ORDER ID TRAVELS WITH BOTH HALVES OF THE TASK PAIR.          00024200
024300     MOVE LK-ORD-ID(LK-ORDER-IDX)        TO                       00024300
024400              WRK-TASK-ORD-ID(WS-PICKUP-POS).                     00024400
024500*    RESTAURANT LOCATION ID FOR THE PICKUP TASK.                  00024500
024600*    RESTAURANT LOCATION IS WHERE THE PICKUP HAPPENS.             00024600
024700     MOVE LK-REST-ID(LK-ORDER-IDX)       TO                       00024700
024800              WRK-TASK-LOC-ID(WS-PICKUP-POS).                     00024800
024900*    LATITUDE AND LONGITUDE CARRY THROUGH SO THE SCAN             00024900
025000*    PARAGRAPHS CAN CALL RUTEOPT2 DIRECTLY FROM THIS ROW.         00025000
025100     MOVE LK-REST-LAT(LK-ORDER-IDX)      TO                       00025100
025200              WRK-TASK-LAT(WS-PICKUP-POS).                        00025200
025300     MOVE LK-REST-LONG(LK-ORDER-IDX)     TO                       00025300
025400              WRK-TASK-LONG(WS-PICKUP-POS).                       00025400
025500*    NEITHER TASK HAS BEEN VISITED YET.                           00025500
025600     MOVE 'N'                            TO                       00025600
025700              WRK-TASK-USED-SW(WS-PICKUP-POS).                    00025700
025800*    DELIVERY TASK - CONSUMER LOCATION, NOT YET USED.             00025800
025900*    TASK TYPE 'D' MARKS THE MATCHING CONSUMER DELIVERY.          00025900
026000     MOVE 'D'                            TO                       00026000
026100              WRK-TASK-TYPE(WS-PICKUP-POS + 1).                   00026100
026200*    SAME ORDER SUBSCRIPT, DELIVERY SLOT THIS TIME.               00026200
026300     MOVE LK-ORDER-IDX                   TO                       00026300
026400              WRK-TASK-ORD-IDX(WS-PICKUP-POS + 1).                00026400
026500*    ORDER ID REPEATED ON THE DELIVERY HALF OF THE PAIR.          00026500
026600     MOVE LK-ORD-ID(LK-ORDER-IDX)        TO                       00026600
026700              WRK-TASK-ORD-ID(WS-PICKUP-POS + 1).                 00026700
026800*    CONSUMER LOCATION ID FOR THE DELIVERY TASK.                  00026800
026900*    CONSUMER LOCATION IS WHERE THE FOOD GETS DROPPED OFF.        00026900
027000     MOVE LK-CONS-ID(LK-ORDER-IDX)       TO                       00027000
027100              WRK-TASK-LOC-ID(WS-PICKUP-POS + 1).                 00027100
027200*    CONSUMER COORDINATES FOR THE DISTANCE SCAN.                  00027200
027300     MOVE LK-CONS-LAT(LK-ORDER-IDX)      TO                       00027300
027400              WRK-TASK-LAT(WS-PICKUP-POS + 1).                    00027400
027500     MOVE LK-CONS-LONG(LK-ORDER-IDX)     TO                       00027500
027600              WRK-TASK-LONG(WS-PICKUP-POS + 1).                   00027600
027700*    DELIVERY CANNOT BE TAKEN UNTIL ITS PICKUP IS DONE -          00027700
027800*    310/320 BELOW ENFORCE THAT ORDERING.                         00027800
027900     MOVE 'N'                            TO                       00027900
028000              WRK-TASK-USED-SW(WS-PICKUP-POS + 1).                00028000
028100 210-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300*                                                                 00028300
028400*    ONE STEP OF THE ROUTE - SCAN ALL UN-PICKED-UP ORDERS,        00028400
028500*    THEN ALL PICKED-UP-BUT-NOT-DELIVERED ORDERS, MOVE TO THE     00028500
028600*    NEAREST CANDIDATE SEEN.                                      00028600
028700 300-ADVANCE-ROUTE.                                               00028700
028800*    RESET THE PER-PASS BOOKKEEPING BEFORE SCANNING.              00028800
028900*    SCAN PICKUPS, THEN DELIVERIES, TAKING WHICHEVER              00028900
029000*    CANDIDATE CAME BACK CLOSEST - SEE THE BANNER ABOVE.          00029000
029100*    NO CANDIDATE CHOSEN YET FOR THIS STOP.                       00029100
029200     MOVE 'N' TO WS-CANDIDATE-FOUND-SW.                           00029200
029300*    PRIME THE COMPARE SO THE FIRST REAL CANDIDATE ALWAYS         00029300
029400*    BEATS IT.                                                    00029400
029500*    SEED THE BEST-SO-FAR DISTANCE WITH A SENTINEL LARGER         00029500
029600*    THAN ANY REAL LEG COULD EVER BE.                             00029600
029700     MOVE WS-BIG-DISTANCE TO WS-BEST-DISTANCE-KM.                 00029700
029800*    PICKUPS SCANNED FIRST - CDC-0671, SCAN ORDER MATTERS         00029800
029900*    FOR TIES.                                                    00029900
030000*    FIRST CONSIDER EVERY UNVISITED PICKUP.                       00030000
030100     PERFORM 310-SCAN-PICKUP-CANDIDATES THRU 310-EXIT             00030100
030200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LK-ORDER-COUNT.    00030200
030300*    THEN IN-PROGRESS DELIVERIES, SAME NEAREST-WINS RULE.         00030300
030400*    THEN CONSIDER EVERY DELIVERY WHOSE PICKUP IS ALREADY         00030400
030500*    DONE.                                                        00030500
030600     PERFORM 320-SCAN-DELIVERY-CANDIDATES THRU 320-EXIT           00030600
030700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LK-ORDER-COUNT.    00030700
030800*    WHICHEVER TASK WON THE TWO SCANS ABOVE IS APPLIED HERE.      00030800
030900*    WHICHEVER CANDIDATE CAME OUT CLOSEST WINS THE STOP.          00030900
031000     PERFORM 350-APPLY-CHOSEN-TASK THRU 350-EXIT.                 00031000
031100 300-EXIT.                                                        00031100
031200     EXIT.                                                        00031200
031300 310-SCAN-PICKUP-CANDIDATES.                                      00031300
031400*    AN UNUSED PICKUP IS ALWAYS A VALID CANDIDATE.                00031400
031500*    THIS ORDER'S PICKUP SLOT IN THE TASK TABLE.                  00031500
031600*    PICKUP SLOT FOR ORDER WS-I.                                  00031600
031700     COMPUTE WS-PICKUP-POS = (WS-I * 2) - 1.                      00031700
031800*    SKIP ANY ORDER ALREADY PICKED UP.                            00031800
031900*    SKIP ANY PICKUP ALREADY VISITED ON AN EARLIER PASS.          00031900
032000     IF NOT WRK-TASK-IS-USED(WS-PICKUP-POS)                       00032000
032100*    DISTANCE FROM WHERE WE ARE NOW TO THIS PICKUP.               00032100
032200*    DISTANCE AND DRIVE TIME FROM THE VEHICLE'S CURRENT           00032200
032300*    POSITION TO THIS CANDIDATE PICKUP.                           00032300
032400        CALL 'RUTEOPT2' USING WS-CUR-LAT, WS-CUR-LONG,            00032400
032500           WRK-TASK-LAT(WS-PICKUP-POS),                           00032500
032600           WRK-TASK-LONG(WS-PICKUP-POS),                          00032600
032700           LK-AVG-SPEED-KMH, WS-CAND-DISTANCE-KM, WS-CAND-MINUTES 00032700
032800*    STRICTLY CLOSER THAN THE BEST SEEN SO FAR - CLAIM IT.        00032800
032900*    CLOSER THAN ANYTHING SEEN SO FAR - MAKE IT THE NEW           00032900
033000*    LEADER.                                                      00033000
033100        IF WS-CAND-DISTANCE-KM < WS-BEST-DISTANCE-KM              00033100
033200*    NEW BEST CANDIDATE - REMEMBER ITS DISTANCE AND SLOT.         00033200
033300           MOVE WS-CAND-DISTANCE-KM TO WS-BEST-DISTANCE-KM        00033300
033400           MOVE WS-PICKUP-POS       TO WS-CHOSEN-TASK             00033400
033500           MOVE 'Y'                 TO WS-CANDIDATE-FOUND-SW      00033500
033600        END-IF                                                    00033600
033700     END-IF.                                                      00033700
033800 310-EXIT.                                                        00033800
033900     EXIT.                                                        00033900
034000 320-SCAN-DELIVERY-CANDIDATES.                                    00034000
034100*    A DELIVERY IS A VALID CANDIDATE ONLY ONCE ITS OWN            00034100
034200*    PICKUP HAS HAPPENED AND IT HAS NOT BEEN DELIVERED YET.       00034200
034300*    BOTH SLOTS FOR THIS ORDER - NEED THE PICKUP SLOT TO          00034300
034400*    TEST WHETHER IT HAS ALREADY HAPPENED.                        00034400
034500*    NEED BOTH SLOTS FOR ORDER WS-I TO TEST THE PICKUP-           00034500
034600*    BEFORE-DELIVERY RULE.                                        00034600
034700     COMPUTE WS-PICKUP-POS   = (WS-I * 2) - 1.                    00034700
034800     COMPUTE WS-DELIVERY-POS = WS-I * 2.                          00034800
034900*    PICKED UP BUT NOT YET DELIVERED - A VALID CANDIDATE.         00034900
035000*    ONLY A DELIVERY WHOSE PICKUP IS DONE, AND WHICH HAS          00035000
035100*    NOT ITSELF BEEN DELIVERED, IS ELIGIBLE.                      00035100
035200     IF WRK-TASK-IS-USED(WS-PICKUP-POS)                           00035200
035300             AND (NOT WRK-TASK-IS-USED(WS-DELIVERY-POS))          00035300
035400*    DISTANCE FROM WHERE WE ARE NOW TO THIS DELIVERY.             00035400
035500*    DISTANCE AND DRIVE TIME TO THIS CANDIDATE DELIVERY.          00035500
035600        CALL 'RUTEOPT2' USING WS-CUR-LAT, WS-CUR-LONG,            00035600
035700           WRK-TASK-LAT(WS-DELIVERY-POS),                         00035700
035800           WRK-TASK-LONG(WS-DELIVERY-POS),                        00035800
035900           LK-AVG-SPEED-KMH, WS-CAND-DISTANCE-KM, WS-CAND-MINUTES 00035900
036000*    A DELIVERY CAN BEAT A PICKUP CANDIDATE TOO - WHICHEVER       00036000
036100*    STOP IS PHYSICALLY CLOSEST WINS.                             00036100
036200        IF WS-CAND-DISTANCE-KM < WS-BEST-DISTANCE-KM              00036200
036300*    NEW BEST CANDIDATE - REMEMBER ITS DISTANCE AND SLOT.         00036300
036400           MOVE WS-CAND-DISTANCE-KM TO WS-BEST-DISTANCE-KM        00036400
036500           MOVE WS-DELIVERY-POS     TO WS-CHOSEN-TASK             00036500
036600           MOVE 'Y'                 TO WS-CANDIDATE-FOUND-SW      00036600
036700        END-IF                                                    00036700
036800     END-IF.                                                      00036800
036900 320-EXIT.                                                        00036900
037000     EXIT.                                                        00037000
037100*                                                                 00037100
037200*    MOVE TO THE CHOSEN TASK'S LOCATION AND APPLY WHATEVER        00037200
037300*    ACTION (WAIT/PICKUP OR DELIVER) BELONGS THERE.               00037300
037400 350-APPLY-CHOSEN-TASK.                                           00037400
037500*    THIS PASS'S WINNING CANDIDATE BECOMES THE CURRENT TASK.      00037500
037600*    LOCK IN THE WINNING CANDIDATE FROM THE TWO SCANS.            00037600
037700     MOVE WS-CHOSEN-TASK TO WS-TASK-PTR.                          00037700
037800*    RE-CALL RUTEOPT2 TO GET THE MINUTES FOR THE LEG WE           00037800
037900*    ARE ACTUALLY TAKING - THE SCANS ABOVE ONLY NEEDED KM.        00037900
038000*    RE-CALL RUTEOPT2 FOR THE ACTUAL LEG WE ARE TAKING -          00038000
038100*    THE SCANS ABOVE ONLY NEEDED KM, NOW WE NEED MINUTES.         00038100
038200*    RE-RUN THE DISTANCE CALL FOR THE CHOSEN LEG - THE SCAN       00038200
038300*    PASSES ABOVE ONLY NEEDED KM TO COMPARE CANDIDATES, NOW       00038300
038400*    WE NEED THE ACTUAL MINUTES TO ADVANCE THE CLOCK.             00038400
038500     CALL 'RUTEOPT2' USING WS-CUR-LAT, WS-CUR-LONG,               00038500
038600           WRK-TASK-LAT(WS-TASK-PTR), WRK-TASK-LONG(WS-TASK-PTR), 00038600
038700           LK-AVG-SPEED-KMH, WS-CAND-DISTANCE-KM, WS-LEG-MINUTES. 00038700
038800*    CLOCK ADVANCES BY THE TRAVEL TIME FOR THIS LEG.              00038800
038900*    CLOCK ADVANCES BY THE DRIVE TIME FOR THIS LEG.               00038900
039000     ADD WS-LEG-MINUTES TO WS-CUR-ELAPSED.                        00039000
039100*    WAIT STEP ROW, EVEN IF WS-WAIT-MINUTES CAME BACK ZERO.       00039100
039200*    OPEN A NEW ROW IN THE OUTPUT STOP TABLE FOR THE TRAVEL       00039200
039300*    LEG ITSELF.                                                  00039300
039400     ADD 1 TO WRK-STEP-COUNT.                                     00039400
039500*    TRAVEL STEP ROW - LOCATION, ACTION, ORDER, MINUTES           00039500
039600*    AND RUNNING ELAPSED TIME.                                    00039600
039700*    TRAVEL STEP ROW.                                             00039700
039800*    RECORD THE TRAVEL STEP - WHERE, HOW LONG, AND THE            00039800
039900*    RUNNING CLOCK AT ARRIVAL.                                    00039900
040000     MOVE WRK-TASK-LOC-ID(WS-TASK-PTR)  TO                        00040000
040100              WRK-STEP-LOC-ID(WRK-STEP-COUNT).                    00040100
040200     MOVE 'TRAVEL'                      TO                        00040200
040300              WRK-STEP-ACTION(WRK-STEP-COUNT).                    00040300
040400     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR)  TO                        00040400
040500              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00040500
040600     MOVE WS-LEG-MINUTES                TO                        00040600
040700              WRK-STEP-MINUTES(WRK-STEP-COUNT).                   00040700
040800     MOVE WS-CUR-ELAPSED                TO                        00040800
040900              WRK-STEP-ELAPSED(WRK-STEP-COUNT).                   00040900
041000*    MARK THIS TASK USED SO LATER PASSES SKIP IT.                 00041000
041100*    MARK THIS TASK DONE SO LATER PASSES SKIP IT.                 00041100
041200     MOVE 'Y' TO WRK-TASK-USED-SW(WS-TASK-PTR).                   00041200
041300*    VEHICLE'S NEW POSITION IS THIS TASK'S LOCATION.              00041300
041400*    VEHICLE HAS ARRIVED - UPDATE ITS POSITION.                   00041400
041500*    VEHICLE IS NOW PHYSICALLY AT THIS LOCATION.                  00041500
041600     MOVE WRK-TASK-LOC-ID(WS-TASK-PTR) TO WS-CUR-LOC-ID.          00041600
041700     MOVE WRK-TASK-LAT(WS-TASK-PTR)    TO WS-CUR-LAT.             00041700
041800     MOVE WRK-TASK-LONG(WS-TASK-PTR)   TO WS-CUR-LONG.            00041800
041900*    PICKUP TASKS MAY INCUR A KITCHEN WAIT, DELIVERIES NEVER DO.  00041900
042000*    A PICKUP MAY REQUIRE A WAIT FOR THE KITCHEN, A               00042000
042100*    DELIVERY SIMPLY COUNTS AS A COMPLETED ORDER.                 00042100
042200     IF WRK-TASK-IS-PICKUP(WS-TASK-PTR)                           00042200
042300        PERFORM 420-APPLY-WAIT-AND-PICKUP THRU 420-EXIT           00042300
042400     ELSE                                                         00042400
042500        PERFORM 430-APPLY-DELIVER THRU 430-EXIT                   00042500
042600*    ROUTE ENDS WHEN THIS EQUALS THE ORDER COUNT - SEE            00042600
042700*    300-ADVANCE-ROUTE'S PERFORM UNTIL.                           00042700
042800*    ONE MORE ORDER OFF THE MANIFEST - THIS IS THE LOOP           00042800
042900*    TEST IN 000-MAIN-LINE.                                       00042900
043000        ADD 1 TO WS-DELIVERED-COUNT                               00043000
043100     END-IF.                                                      00043100
043200 350-EXIT.                                                        00043200
043300     EXIT.                                                        00043300
043400*                                                                 00043400
043500 420-APPLY-WAIT-AND-PICKUP.                                       00043500
043600*    LOOK UP THE ORIGINAL ORDER'S PREP TIME BY ITS OWN            00043600
043700*    INDEX, NOT BY THE TASK TABLE SLOT.                           00043700
043800*    LOOK UP THE ORIGINAL ORDER'S PREP TIME BY ITS SAVED          00043800
043900*    SUBSCRIPT.                                                   00043900
044000     MOVE WRK-TASK-ORD-IDX(WS-TASK-PTR) TO WS-PREP-ORD-IDX.       00044000
044100*    ARRIVED EARLY - COMPUTE THE WAIT AND JUMP THE CLOCK.         00044100
044200*    IF THE FOOD IS NOT READY YET THE DRIVER WAITS -              00044200
044300*    OTHERWISE THERE IS NO WAIT AT ALL.                           00044300
044400     IF WS-CUR-ELAPSED < LK-PREP-MIN(WS-PREP-ORD-IDX)             00044400
044500        COMPUTE WS-WAIT-MINUTES =                                 00044500
044600           LK-PREP-MIN(WS-PREP-ORD-IDX) - WS-CUR-ELAPSED          00044600
044700        MOVE LK-PREP-MIN(WS-PREP-ORD-IDX) TO WS-CUR-ELAPSED       00044700
044800     ELSE                                                         00044800
044900        MOVE ZERO TO WS-WAIT-MINUTES                              00044900
045000     END-IF.                                                      00045000
045100*    PICKUP STEP ROW - ALWAYS ZERO MINUTES.                       00045100
045200*    WAIT GETS ITS OWN STOP-TABLE ROW, EVEN WHEN ZERO, SO         00045200
045300*    THE REPORT SHOWS WHERE TIME WAS SPENT.                       00045300
045400     ADD 1 TO WRK-STEP-COUNT.                                     00045400
045500     MOVE WS-CUR-LOC-ID      TO WRK-STEP-LOC-ID(WRK-STEP-COUNT).  00045500
045600     MOVE 'WAIT'             TO WRK-STEP-ACTION(WRK-STEP-COUNT).  00045600
045700     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR) TO                         00045700
045800              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00045800
045900     MOVE WS-WAIT-MINUTES    TO WRK-STEP-MINUTES(WRK-STEP-COUNT). 00045900
046000     MOVE WS-CUR-ELAPSED     TO WRK-STEP-ELAPSED(WRK-STEP-COUNT). 00046000
046100*    PICKUP ITSELF IS INSTANTANEOUS ONCE THE WAIT IS OVER.        00046100
046200     ADD 1 TO WRK-STEP-COUNT.                                     00046200
046300     MOVE WS-CUR-LOC-ID      TO WRK-STEP-LOC-ID(WRK-STEP-COUNT).  00046300
046400     MOVE 'PICKUP'           TO WRK-STEP-ACTION(WRK-STEP-COUNT).  00046400
046500     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR) TO                         00046500
046600              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00046600
046700     MOVE ZERO               TO WRK-STEP-MINUTES(WRK-STEP-COUNT). 00046700
046800     MOVE WS-CUR-ELAPSED     TO WRK-STEP-ELAPSED(WRK-STEP-COUNT). 00046800
046900 420-EXIT.                                                        00046900
047000     EXIT.                                                        00047000
047100 430-APPLY-DELIVER.                                               00047100
047200*    NO WAIT STEP ON A DELIVERY - JUST THE DELIVER ACTION,        00047200
047300*    ALWAYS ZERO MINUTES.                                         00047300
047400*    DELIVERY GETS ITS OWN STOP-TABLE ROW TOO.                    00047400
047500     ADD 1 TO WRK-STEP-COUNT.                                     00047500
047600     MOVE WS-CUR-LOC-ID      TO WRK-STEP-LOC-ID(WRK-STEP-COUNT).  00047600
047700     MOVE 'DELIVER'          TO WRK-STEP-ACTION(WRK-STEP-COUNT).  00047700
047800     MOVE WRK-TASK-ORD-ID(WS-TASK-PTR) TO                         00047800
047900              WRK-STEP-ORD-ID(WRK-STEP-COUNT).                    00047900
048000     MOVE ZERO               TO WRK-STEP-MINUTES(WRK-STEP-COUNT). 00048000
048100     MOVE WS-CUR-ELAPSED     TO WRK-STEP-ELAPSED(WRK-STEP-COUNT). 00048100
048200 430-EXIT.                                                        00048200
048300     EXIT.                                                        00048300
048400 480-COPY-STEP-TO-OUTPUT.                                         00048400
048500*    ONE STEP AT A TIME, IN ORDER, INTO THE CALLER'S TABLE.       00048500
048600*    ONE ROW AT A TIME, WORKING TABLE TO LINKAGE TABLE.           00048600
048700     MOVE WRK-STEP-ENTRY(WS-CP-IDX) TO LK-STEP-ENTRY(WS-CP-IDX).  00048700
048800 480-EXIT.                                                        00048800
048900     EXIT.                                                        00048900
049000*                                                                 00049000
049100*    CDC-0261 (RAM 1988-05-25): REACHED ONLY BY THE GO TO IN      00049100
049200*    200-BUILD-TASK-TABLE WHEN THE CALLER HANDS US MORE           00049200
049300*    ORDERS THAN WRK-TASK-ENTRY HAS ROOM FOR (OCCURS 80).         00049300
049400*                                                                 00049400
049500 900-TASK-TABLE-OVERFLOW.                                         00049500
049600*    OPERATOR-VISIBLE NOTICE - THE CALLING PROGRAM GUARDS         00049600
049700*    AGAINST THIS TOO, BUT WE CHECK AGAIN HERE.                   00049700
049800     DISPLAY 'RUTEOPT4 - ORDER COUNT EXCEEDS TASK TABLE SIZE'.    00049800
049900     MOVE 16 TO LK-RETURN-CODE.                                   00049900
050000     GOBACK.                                                      00050000
