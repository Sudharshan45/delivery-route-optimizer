000100******************************************************************00000100
000200* TASKCPY - EXPANDED PICKUP/DELIVERY TASK TABLE                   00000200
000300* EACH ORDER EXPANDS TO TWO TASKS - THE PICKUP IS ALWAYS          00000300
000400* STORED AT POSITION (ORDER-IDX * 2) - 1, THE DELIVERY RIGHT      00000400
000500* AFTER IT AT POSITION (ORDER-IDX * 2).  CALLERS DEPEND ON        00000500
000600* THAT PAIRING TO FIND A DELIVERY TASK'S OWN PICKUP TASK.         00000600
000700******************************************************************00000700
000800 01  :PFX:-TASK-TABLE.                                            00000800
000900     05  :PFX:-TASK-COUNT      PIC S9(4) COMP VALUE ZERO.         00000900
001000     05  :PFX:-TASK-ENTRY OCCURS 80 TIMES                         00001000
001100                    INDEXED BY :PFX:-TASK-IDX.                    00001100
001200         10  :PFX:-TASK-TYPE       PIC X(01).                     00001200
001300             88  :PFX:-TASK-IS-PICKUP    VALUE 'P'.               00001300
001400             88  :PFX:-TASK-IS-DELIVERY  VALUE 'D'.               00001400
001500         10  :PFX:-TASK-ORD-IDX    PIC S9(4) COMP.                00001500
001600         10  :PFX:-TASK-ORD-ID     PIC X(10).                     00001600
001700         10  :PFX:-TASK-LOC-ID     PIC X(10).                     00001700
001800         10  :PFX:-TASK-LAT        PIC S9(3)V9(6) COMP-3.         00001800
001900         10  :PFX:-TASK-LONG       PIC S9(3)V9(6) COMP-3.         00001900
002000         10  :PFX:-TASK-USED-SW    PIC X(01) VALUE 'N'.           00002000
002100             88  :PFX:-TASK-IS-USED    VALUE 'Y'.                 00002100
002200         10  FILLER                PIC X(05).                     00002200
