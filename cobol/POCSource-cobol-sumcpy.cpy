000100******************************************************************00000100
000200* SUMCPY - ROUTE-SUMMARY-OUT FILE RECORD LAYOUT                   00000200
000300* ONE LINE PER STRATEGY RUN, WRITTEN IN STRATEGY-RUN ORDER -      00000300
000400* NOT SORTED BY RESULT.  TOTAL-MINUTES CARRIES A LEADING          00000400
000500* SEPARATE SIGN SO THE FILE STAYS PLAIN TEXT.                     00000500
000600******************************************************************00000600
000700 01  ROUTE-SUMMARY-RECORD.                                        00000700
000800     05  SUM-STRATEGY-NAME     PIC X(30).                         00000800
000900     05  FILLER                PIC X(01).                         00000900
001000     05  SUM-ORDER-COUNT       PIC 9(03).                         00001000
001100     05  FILLER                PIC X(01).                         00001100
001200     05  SUM-TOTAL-MINUTES     PIC S9(05)V9(02)                   00001200
001300                                   SIGN IS LEADING SEPARATE.      00001300
001400     05  FILLER                PIC X(09).                         00001400
