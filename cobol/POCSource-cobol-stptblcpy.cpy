000100******************************************************************00000100
000200* STPTBLCPY - IN-MEMORY ROUTE STEP TABLE                          00000200
000300* SCRATCH/RESULT AREA A STRATEGY BUILDS AS IT SIMULATES A         00000300
000400* ROUTE.  COPY INTO WORKING-STORAGE FOR SCRATCH COPIES AND        00000400
000500* INTO THE LINKAGE SECTION AS THE RETURNED WINNING ROUTE.         00000500
000600******************************************************************00000600
000700 01  :PFX:-STEP-TABLE.                                            00000700
000710*    CDC-0472 (JKT 1993-01-15): SIZED FOR A FULL 40-ORDER         00000710
000720*    BATCH - EACH ORDER EMITS 5 STEPS (TWO TRAVEL LEGS,           00000720
000730*    WAIT, PICKUP, DELIVER) PLUS ONE SHARED START STEP,           00000730
000740*    SO (40 * 5) + 1 = 201 ENTRIES COVERS THE WORST CASE.         00000740
000800     05  :PFX:-STEP-COUNT      PIC S9(4) COMP VALUE ZERO.         00000800
000900     05  :PFX:-STEP-ENTRY OCCURS 201 TIMES                        00000900
001000                    INDEXED BY :PFX:-STEP-IDX.                    00001000
001100         10  :PFX:-STEP-LOC-ID     PIC X(10).                     00001100
001200         10  :PFX:-STEP-ACTION     PIC X(09).                     00001200
001300         10  :PFX:-STEP-ORD-ID     PIC X(10).                     00001300
001400         10  :PFX:-STEP-MINUTES    PIC S9(05)V9(02) COMP-3.       00001400
001500         10  :PFX:-STEP-ELAPSED    PIC S9(05)V9(02) COMP-3.       00001500
001600         10  FILLER                PIC X(05).                     00001600
