000100******************************************************************00000100
000200* LOCCPY - GEOGRAPHIC LOCATION WORKING COPY                       00000200
000300* USE :PFX: REPLACING TO GET A NAMED LOCATION WORK AREA, E.G.     00000300
000400*     COPY LOCCPY REPLACING ==:PFX:== BY ==DEPOT==.               00000400
000500*     COPY LOCCPY REPLACING ==:PFX:== BY ==CURR==.                00000500
000600******************************************************************00000600
000700 01  :PFX:-LOCATION.                                              00000700
000800     05  :PFX:-LOC-ID            PIC X(10).                       00000800
000900     05  :PFX:-LOC-NAME          PIC X(30).                       00000900
001000     05  :PFX:-LOC-LATITUDE      PIC S9(3)V9(6) COMP-3.           00001000
001600     05  :PFX:-LOC-LONGITUDE     PIC S9(3)V9(6) COMP-3.           00001600
001900     05  FILLER                  PIC X(07).                       00001900
