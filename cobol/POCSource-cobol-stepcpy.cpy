000100******************************************************************00000100
000200* STEPCPY - ROUTE-STEPS-OUT FILE RECORD LAYOUT                    00000200
000300* ONE LINE PER ACTION IN THE WINNING ROUTE, IN VISIT ORDER -      00000300
000400* START/TRAVEL/WAIT/PICKUP/DELIVER.  MINUTES FIELDS CARRY A       00000400
000500* LEADING SEPARATE SIGN SO THE FILE STAYS PLAIN TEXT.             00000500
000600******************************************************************00000600
000700 01  ROUTE-STEP-RECORD.                                           00000700
000800     05  STEP-SEQ-NO           PIC 9(03).                         00000800
000900     05  FILLER                PIC X(01).                         00000900
001000     05  STEP-LOC-ID           PIC X(10).                         00001000
001100     05  FILLER                PIC X(01).                         00001100
001200     05  STEP-ACTION           PIC X(09).                         00001200
001300         88  STEP-IS-START         VALUE 'START'.                 00001300
001400         88  STEP-IS-TRAVEL        VALUE 'TRAVEL'.                00001400
001500         88  STEP-IS-WAIT          VALUE 'WAIT'.                  00001500
001600         88  STEP-IS-PICKUP        VALUE 'PICKUP'.                00001600
001700         88  STEP-IS-DELIVER       VALUE 'DELIVER'.               00001700
001800     05  FILLER                PIC X(01).                         00001800
001900     05  STEP-ORDER-ID         PIC X(10).                         00001900
002000     05  FILLER                PIC X(01).                         00002000
002100     05  STEP-MINUTES          PIC S9(05)V9(02)                   00002100
002200                                   SIGN IS LEADING SEPARATE.      00002200
002300     05  FILLER                PIC X(01).                         00002300
002400     05  STEP-ELAPSED          PIC S9(05)V9(02)                   00002400
002500                                   SIGN IS LEADING SEPARATE.      00002500
002600     05  FILLER                PIC X(09).                         00002600
