000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  RUTEOPT1                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS A SEQUENTIAL BATCH OF DELIVERY ORDERS AND DRIVES THE      00000900
001000* THREE ROUTE-OPTIMIZATION STRATEGIES (EXHAUSTIVE, GREEDY AND     00001000
001100* PRIORITY-BASED) AGAINST THE SAME ORDER BATCH AND DEPOT START    00001100
001200* POINT, PICKS THE LOWEST-TOTAL-TIME RESULT AND WRITES ITS        00001200
001300* ROUTE STEPS.  ONE ROUTE-SUMMARY RECORD IS WRITTEN FOR EVERY     00001300
001400* STRATEGY RUN, WIN OR LOSE, SO THE THREE CAN BE COMPARED LATER.  00001400
001500*                                                                 00001500
001600* A GOOD CASE FOR DEBUGGING LAB - INDEED                          00001600
001700******************************************************************00001700
001800*                                                                 00001800
001900* CHANGE LOG                                                      00001900
002000*  DATE       BY   REQUEST   DESCRIPTION                          00002000
002100*  ---------- ---- --------- --------------------------------     00002100
002200*  1986-03-26 DS   CDC-0118  ORIGINAL CODING                      00002200
002300*  1989-11-09 RAM  CDC-0290  ADDED PRIORITY-BASED STRATEGY CALL,  00002300
002400*                            THIRD SUMMARY LINE PER RUN           00002400
002500*  1993-01-15 JKT  CDC-0471  RAISED ORDER TABLE TO 40 ENTRIES     00002500
002600*  1995-05-30 JKT  CDC-0512  FIND-BEST NOW KEEPS FIRST MINIMUM    00002600
002700*                            SEEN, NOT LAST, ON AN EXACT TIE      00002700
002800*  1998-08-09 BCL  Y2K-0008  Y2K REVIEW - CURRENT-YEAR IS A       00002800
002900*                            DISPLAY FIELD USED FOR SYSOUT ONLY,  00002900
003000*                            NOT STORED OR COMPARED. NO CHANGE    00003000
003100*                            REQUIRED                             00003100
003200*  1999-03-22 BCL  CDC-0603  RENAMED FROM RTEDRV1 TO RUTEOPT1     00003200
003300*  2002-02-14 PQV  CDC-0672  ANY STRATEGY ABEND NOW SKIPS ITS     00003300
003400*                            SUMMARY LINE INSTEAD OF WRITING A    00003400
003500*                            ZERO-MINUTE RESULT INTO THE COMPARE  00003500
003600******************************************************************00003600
003700 IDENTIFICATION DIVISION.                                         00003700
003800*    PROGRAM NAME UNDER WHICH THIS COMPILES AND IS CATALOGUED.    00003800
003900 PROGRAM-ID.    RUTEOPT1.                                         00003900
004000*    ORIGINAL AUTHOR OF RECORD - SEE CHANGE LOG FOR MAINTENANCE.  00004000
004100 AUTHOR.        DOUG STOUT.                                       00004100
004200 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00004200
004300 DATE-WRITTEN.  03/26/86.                                         00004300
004400*    LEFT BLANK - FILLED IN BY THE COMPILER AT EACH RECOMPILE.    00004400
004500 DATE-COMPILED.                                                   00004500
004600 SECURITY.      NONE.                                             00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900*    THIS SHOP'S STANDARD HARDWARE DECLARATION - NOT A TARGET     00004900
005000*    MACHINE REQUIREMENT, JUST DOCUMENTATION.                     00005000
005100 SOURCE-COMPUTER. IBM-370.                                        00005100
005200*    SAME MACHINE CLASS AS SOURCE-COMPUTER - NO CROSS-            00005200
005300*    COMPILE TO A DIFFERENT TARGET FOR THIS PROGRAM.              00005300
005400 OBJECT-COMPUTER. IBM-370.                                        00005400
005500*    UPSI-0 DRIVES THE TRACE SWITCH FOR THIS PROGRAM - SET BY     00005500
005600*    OPERATOR JCL OVERRIDE WHEN DIAGNOSING A BAD BATCH, OFF FOR   00005600
005700*    NORMAL PRODUCTION RUNS.  THE PRIORITY-CODE CLASS TEST IS     00005700
005800*    USED ONCE, IN 100-LOAD-ORDERS-TABLE.                         00005800
005900 SPECIAL-NAMES.                                                   00005900
006000     UPSI-0 ON STATUS  IS WS-TRACE-SWITCH-ON                      00006000
006100            OFF STATUS IS WS-TRACE-SWITCH-OFF                     00006100
006200     CLASS VALID-PRIORITY-CODE IS 'L' 'M' 'H'.                    00006200
006300 INPUT-OUTPUT SECTION.                                            00006300
006400 FILE-CONTROL.                                                    00006400
006500*                                                                 00006500
006600*    ORDERS-IN - THE INBOUND DELIVERY BATCH, ONE RECORD PER       00006600
006700*    ORDER, ORDCPY LAYOUT.                                        00006700
006800     SELECT ORDERS-IN       ASSIGN TO ORDFILE                     00006800
006900         ACCESS IS SEQUENTIAL                                     00006900
007000         FILE STATUS  IS  WS-ORDFILE-STATUS.                      00007000
007100*                                                                 00007100
007200*    ROUTE-STEPS-OUT - THE WINNING STRATEGY'S STEP-BY-STEP        00007200
007300*    ITINERARY, STEPCPY LAYOUT, ONE RECORD PER ROUTE STEP.        00007300
007400     SELECT ROUTE-STEPS-OUT ASSIGN TO STEPFILE                    00007400
007500         ACCESS IS SEQUENTIAL                                     00007500
007600         FILE STATUS  IS  WS-STEPFILE-STATUS.                     00007600
007700*                                                                 00007700
007800*    ROUTE-SUMMARY-OUT - ONE SUMCPY RECORD PER STRATEGY RUN, SO   00007800
007900*    ALL THREE CAN BE COMPARED AFTER THE JOB STEP ENDS.           00007900
008000     SELECT ROUTE-SUMMARY-OUT ASSIGN TO SUMFILE                   00008000
008100         ACCESS IS SEQUENTIAL                                     00008100
008200         FILE STATUS  IS  WS-SUMFILE-STATUS.                      00008200
008300*                                                                 00008300
008400******************************************************************00008400
008500 DATA DIVISION.                                                   00008500
008600 FILE SECTION.                                                    00008600
008700*                                                                 00008700
008800*    INPUT SIDE - FIXED-LENGTH, NO BLOCKING OVERRIDE IN THIS FD.  00008800
008900 FD  ORDERS-IN                                                    00008900
009000*    FIXED-LENGTH RECORDS, NO RDW.                                00009000
009100     RECORDING MODE IS F.                                         00009100
009200 COPY ORDCPY.                                                     00009200
009300*                                                                 00009300
009400*    ONE STEP RECORD PER WRITE - SEE 655/656/657 IN THE PROCEDURE 00009400
009500*    DIVISION FOR WHO WRITES THEM.                                00009500
009600 FD  ROUTE-STEPS-OUT                                              00009600
009700     RECORDING MODE IS F.                                         00009700
009800 COPY STEPCPY.                                                    00009800
009900*                                                                 00009900
010000*    ONE SUMMARY RECORD PER WRITE - SEE 630-WRITE-SUMMARY-RECORDS.00010000
010100 FD  ROUTE-SUMMARY-OUT                                            00010100
010200     RECORDING MODE IS F.                                         00010200
010300 COPY SUMCPY.                                                     00010300
010400*                                                                 00010400
010500******************************************************************00010500
010600 WORKING-STORAGE SECTION.                                         00010600
010700******************************************************************00010700
010800*                                                                 00010800
010900*    SYSTEM-DATE-AND-TIME - ACCEPTED FROM DATE/TIME AT 000-MAIN   00010900
011000*    ENTRY, USED ONLY FOR THE STARTUP DISPLAY LINES - NOT WRITTEN 00011000
011100*    TO ANY OUTPUT RECORD.                                        00011100
011200 01  SYSTEM-DATE-AND-TIME.                                        00011200
011300     05  CURRENT-DATE.                                            00011300
011400*    TWO-DIGIT YEAR FOR SYSOUT DISPLAY ONLY - SEE Y2K-0008 ABOVE. 00011400
011500         10  CURRENT-YEAR            PIC 9(2).                    00011500
011600         10  CURRENT-MONTH           PIC 9(2).                    00011600
011700         10  CURRENT-DAY             PIC 9(2).                    00011700
011800     05  CURRENT-TIME.                                            00011800
011900*    HH:MM:SS FOR THE STARTUP BANNER - NOT CARRIED ANYWHERE ELSE. 00011900
012000         10  CURRENT-HOUR            PIC 9(2).                    00012000
012100         10  CURRENT-MINUTE          PIC 9(2).                    00012100
012200         10  CURRENT-SECOND          PIC 9(2).                    00012200
012300         10  CURRENT-HNDSEC          PIC 9(2).                    00012300
012400     05  FILLER                  PIC X(01).                       00012400
012500 01  WS-DATE-WORK REDEFINES SYSTEM-DATE-AND-TIME.                 00012500
012600     05  WS-DATE-NUMERIC         PIC 9(14).                       00012600
012700*                                                                 00012700
012800*    WS-FIELDS - FILE STATUS BYTES, THE EOF SWITCH THAT DRIVES    00012800
012900*    THE LOAD LOOP, THE SUBPROGRAM RETURN CODE, AND THE PER-      00012900
013000*    STRATEGY SUCCESS SWITCH TESTED IN 500/510/520.               00013000
013100 01  WS-FIELDS.                                                   00013100
013200*    TWO-BYTE FILE STATUS CODES, ONE PER FILE, TESTED IN          00013200
013300*    700-OPEN-FILES RIGHT AFTER THE OPEN.                         00013300
013400     05  WS-ORDFILE-STATUS       PIC X(2)  VALUE SPACES.          00013400
013500     05  WS-STEPFILE-STATUS      PIC X(2)  VALUE SPACES.          00013500
013600     05  WS-SUMFILE-STATUS       PIC X(2)  VALUE SPACES.          00013600
013700*    DRIVES THE PERFORM UNTIL IN 000-MAIN'S LOAD LOOP.            00013700
013800     05  WS-ORDERS-EOF           PIC X     VALUE 'N'.             00013800
013900         88  WS-NO-MORE-ORDERS       VALUE 'Y'.                   00013900
014000*    RETURN CODE HANDED BACK BY EACH STRATEGY SUBPROGRAM.         00014000
014100     05  WS-RETURN-CODE          PIC S9(4) COMP VALUE ZERO.       00014100
014200*    SET TO N BY 500/510/520 ON A NON-ZERO RETURN CODE - NOT      00014200
014300*    CURRENTLY READ ANYWHERE ELSE, KEPT FOR TRACE DISPLAYS.       00014300
014400     05  WS-STRATEGY-OK          PIC X     VALUE 'Y'.             00014400
014500         88  WS-STRATEGY-FAILED      VALUE 'N'.                   00014500
014600     05  FILLER                  PIC X(01).                       00014600
014700*                                                                 00014700
014800*    THE IN-MEMORY ORDER BATCH - ONE ENTRY PER ORDER READ, UP TO  00014800
014900*    THE OCCURS 40 BOUND GUARDED IN 100-LOAD-ORDERS-TABLE.        00014900
015000 COPY ORDTBLCPY REPLACING ==:PFX:== BY ==WS==.                    00015000
015100*                                                                 00015100
015200*    DEPOT-LOCATION - THE SINGLE FIXED STARTING POINT EVERY       00015200
015300*    STRATEGY RUNS FROM, SET ONCE BY 710-SET-DEPOT-LOCATION.      00015300
015400 COPY LOCCPY REPLACING ==:PFX:== BY ==DEPOT==.                    00015400
015500*    FLAT AVERAGE SPEED PASSED TO ALL THREE STRATEGIES - SAME     00015500
015600*    ASSUMPTION THIS SHOP HAS USED SINCE THE ORIGINAL CODING.     00015600
015700*    FLEET-WIDE AVERAGE SPEED USED BY ALL THREE STRATEGY          00015700
015800*    SUBPROGRAMS TO TURN DISTANCE INTO MINUTES.                   00015800
015900 01  WS-AVG-SPEED-KMH           PIC S9(3)V9(02) VALUE +20.00.     00015900
016000*                                                                 00016000
016100*    ONE STEP TABLE PER STRATEGY, SO ALL THREE CAN BE COMPARED    00016100
016200*    BEFORE ANY OF THEM IS WRITTEN TO ROUTE-STEPS-OUT.            00016200
016300*    ONE STEP TABLE PER STRATEGY - EACH SUBPROGRAM FILLS          00016300
016400*    IN ITS OWN COPY, NONE SHARE STORAGE.                         00016400
016500 COPY STPTBLCPY REPLACING ==:PFX:== BY ==EXH==.                   00016500
016600 COPY STPTBLCPY REPLACING ==:PFX:== BY ==GRD==.                   00016600
016700 COPY STPTBLCPY REPLACING ==:PFX:== BY ==PRI==.                   00016700
016800*                                                                 00016800
016900*    WS-RESULT-TABLE - ONE ROW PER STRATEGY RUN (EXHAUSTIVE,      00016900
017000*    GREEDY, PRIORITY), HOLDING ITS NAME, TOTAL MINUTES AND       00017000
017100*    WHETHER IT COMPLETED CLEANLY.  600-FIND-BEST-ROUTE SCANS     00017100
017200*    THIS TABLE TO PICK THE WINNER.                               00017200
017300 01  WS-RESULT-TABLE.                                             00017300
017400*    EXACTLY THREE ROWS - ONE PER STRATEGY, NO MORE ARE EVER      00017400
017500*    CALLED FROM 000-MAIN.                                        00017500
017600     05  WS-RESULT-ENTRY OCCURS 3 TIMES INDEXED BY WS-RSLT-IDX.   00017600
017700*    DISPLAY NAME WRITTEN TO SUM-STRATEGY-NAME AND SHOWN ON SYSOUT00017700
017800         10  WS-RSLT-STRATEGY-NAME   PIC X(30).                   00017800
017900*    TOTAL ELAPSED MINUTES FOR THIS STRATEGY'S COMPLETED ROUTE.   00017900
018000         10  WS-RSLT-TOTAL-MIN       PIC S9(5)V9(02) COMP-3.      00018000
018100*    'Y' ONCE 610-SCAN-RESULT HAS CONFIRMED THIS ROW IS A         00018100
018200*    REAL CANDIDATE FOR THE BEST-ROUTE COMPARE.                   00018200
018300         10  WS-RSLT-VALID-SW        PIC X(01).                   00018300
018400             88  WS-RSLT-IS-VALID        VALUE 'Y'.               00018400
018500*    1/2/3 TELLS 650-WRITE-BEST-STEPS WHICH STEP TABLE TO COPY.   00018500
018600         10  WS-RSLT-TABLE-NO        PIC S9(1) COMP.              00018600
018700         10  FILLER                  PIC X(01).                   00018700
018800*    HOW MANY RESULT-TABLE ROWS ARE ACTUALLY IN USE.              00018800
018900*    HOW MANY OF THE THREE STRATEGIES ACTUALLY POSTED A           00018900
019000*    ROW TO WS-RESULT-TABLE - SEE 610-SCAN-RESULT.                00019000
019100 01  WS-RESULT-COUNT             PIC S9(4) COMP VALUE ZERO.       00019100
019200*    REDEFINES GIVES 800-DISPLAY-RUN-TOTALS A QUICK LOOK AT       00019200
019300*    THE FIRST SLOT'S NAME WITHOUT SUBSCRIPTING.                  00019300
019400*    CDC-0551 (DS 1997-04-02): ADDED FOR THE OPERATOR RECAP.      00019400
019500 01  WS-RESULT-ALT REDEFINES WS-RESULT-TABLE.                     00019500
019600     05  WS-RSLT-FIRST-NAME      PIC X(30).                       00019600
019700     05  FILLER                  PIC X(62).                       00019700
019800*                                                                 00019800
019900*    WS-BEST-WORK - THE WINNING ROW'S INDEX AND TOTAL AFTER       00019900
020000*    600-FIND-BEST-ROUTE HAS SCANNED WS-RESULT-TABLE.             00020000
020100*    HOLDS THE RESULT-TABLE SUBSCRIPT AND TOTAL MINUTES OF        00020100
020200*    THE WINNING STRATEGY ONCE 600-FIND-BEST-ROUTE RUNS.          00020200
020300 01  WS-BEST-WORK.                                                00020300
020400*    SUBSCRIPT OF THE WINNING RESULT-TABLE ROW, ZERO IF NONE.     00020400
020500     05  WS-BEST-IDX             PIC S9(4) COMP.                  00020500
020600*    RUNNING MINIMUM DURING THE 610-SCAN-RESULT MIN-SCAN.         00020600
020700     05  WS-BEST-TOTAL-MIN       PIC S9(5)V9(02) COMP-3.          00020700
020800*    STEP-TABLE COPY-OUT SUBSCRIPT, SHARED BY 655/656/657.        00020800
020900     05  WS-CP-IDX               PIC S9(4) COMP.                  00020900
021000     05  FILLER                  PIC X(01).                       00021000
021100*    LETS A CALLER TEST JUST THE LEADING HALFWORD WITHOUT         00021100
021200*    REFERENCING THE FULL GROUP.                                  00021200
021300 01  WS-BEST-ALT REDEFINES WS-BEST-WORK.                          00021300
021400     05  WS-BEST-IDX-A           PIC S9(4) COMP.                  00021400
021500     05  FILLER                  PIC X(06).                       00021500
021600*                                                                 00021600
021700*    WS-PRIORITY-EDIT - ONE-CHARACTER STAGING AREA FOR THE CLASS  00021700
021800*    TEST AGAINST VALID-PRIORITY-CODE IN 100-LOAD-ORDERS-TABLE.   00021800
021900*    77-LEVEL SCRATCH FIELD - HOLDS THE RAW INPUT PRIORITY        00021900
022000*    CODE JUST LONG ENOUGH FOR THE VALID-PRIORITY-CODE TEST       00022000
022100*    IN 100-LOAD-ORDERS-TABLE BELOW.                              00022100
022200 77  WS-PRIORITY-EDIT            PIC X(01).                       00022200
022300*                                                                 00022300
022400******************************************************************00022400
022500 PROCEDURE DIVISION.                                              00022500
022600******************************************************************00022600
022700*                                                                 00022700
022800*-----------------------------------------------------------------00022800
022900*    000-MAIN - JOB STEP DRIVER.                                  00022900
023000*    OPENS THE THREE FILES, LOADS THE ORDER BATCH INTO            00023000
023100*    WS-ORDER-TABLE, RUNS ALL THREE ROUTE STRATEGIES AGAINST      00023100
023200*    THE SAME BATCH AND DEPOT, PICKS THE WINNER AND WRITES ITS    00023200
023300*    STEPS AND THE THREE SUMMARY LINES.  ONE JOB STEP, ONE BATCH. 00023300
023400*-----------------------------------------------------------------00023400
023500 000-MAIN.                                                        00023500
023600*    PICK UP TODAY'S DATE FOR THE STARTUP BANNER BELOW.           00023600
023700     ACCEPT CURRENT-DATE FROM DATE.                               00023700
023800*    AND THE TIME OF DAY TO GO WITH IT.                           00023800
023900     ACCEPT CURRENT-TIME FROM TIME.                               00023900
024000*    SYSOUT BANNER - OPERATOR-VISIBLE JOB START MARKER.           00024000
024100     DISPLAY 'RUTEOPT1 STARTED DATE = ' CURRENT-MONTH '/'         00024100
024200            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00024200
024300     DISPLAY '                TIME = ' CURRENT-HOUR ':'           00024300
024400            CURRENT-MINUTE ':' CURRENT-SECOND.                    00024400
024500*                                                                 00024500
024600*-----------------------------------------------------------------00024600
024700*    700-OPEN-FILES - OPENS THE ONE INPUT AND TWO OUTPUT FILES    00024700
024800*    FOR THE JOB STEP.  A BAD FILE STATUS ON ANY OF THE THREE     00024800
024900*    SENDS CONTROL STRAIGHT TO 9999-ABEND-ROUTINE - THERE IS NO   00024900
025000*    USEFUL WORK THIS PROGRAM CAN DO WITHOUT ALL THREE OPEN.      00025000
025100*-----------------------------------------------------------------00025100
025200*    OPEN ALL THREE FILES BEFORE ANYTHING ELSE RUNS.              00025200
025300*    710-SET-DEPOT-LOCATION - SINGLE HARD-CODED DEPOT.            00025300
025400*    SEE THE PARAGRAPH BANNER AT 710 BELOW.                       00025400
025500     PERFORM 700-OPEN-FILES.                                      00025500
025600*    ESTABLISH THE FIXED STARTING POINT FOR ALL THREE STRATEGIES. 00025600
025700     PERFORM 710-SET-DEPOT-LOCATION.                              00025700
025800*                                                                 00025800
025900*    PRIME THE READ BEFORE THE LOAD LOOP BELOW TESTS EOF -        00025900
026000*    STANDARD PRIMING READ PATTERN USED THROUGHOUT THIS SHOP.     00026000
026100*    730-READ-ORDERS-FILE - SHARED READ PARAGRAPH, CALLED BOTH    00026100
026200*    TO PRIME THE LOAD LOOP AND FROM INSIDE 100-LOAD-ORDERS-      00026200
026300*    TABLE FOR EACH SUBSEQUENT ORDER.                             00026300
026400     PERFORM 730-READ-ORDERS-FILE.                                00026400
026500*    LOAD LOOP RUNS UNTIL 730-READ-ORDERS-FILE SETS THE EOF       00026500
026600*    SWITCH - EACH PASS ALSO DOES THE NEXT PRIMING READ, SEE      00026600
026700*    THE PERFORM AT THE FOOT OF 100-LOAD-ORDERS-TABLE.            00026700
026800     PERFORM 100-LOAD-ORDERS-TABLE                                00026800
026900             UNTIL WS-NO-MORE-ORDERS.                             00026900
027000*                                                                 00027000
027100*    RUN ALL THREE STRATEGIES AGAINST THE SAME LOADED BATCH.      00027100
027200     PERFORM 500-RUN-EXHAUSTIVE  THRU 500-EXIT.                   00027200
027300     PERFORM 510-RUN-GREEDY      THRU 510-EXIT.                   00027300
027400     PERFORM 520-RUN-PRIORITY    THRU 520-EXIT.                   00027400
027500*                                                                 00027500
027600*    PICK THE WINNER AND WRITE ITS STEPS AND ALL THREE SUMMARIES. 00027600
027700     PERFORM 600-FIND-BEST-ROUTE THRU 600-EXIT.                   00027700
027800     PERFORM 650-WRITE-BEST-STEPS THRU 650-EXIT.                  00027800
027900*                                                                 00027900
028000*    800-DISPLAY-RUN-TOTALS - SYSOUT SUMMARY FOR THE OPERATOR -   00028000
028100*    NOT WRITTEN TO ROUTE-SUMMARY-OUT, JUST THE JOB LOG.          00028100
028200*    SYSOUT RECAP BEFORE THE FILES CLOSE.                         00028200
028300     PERFORM 800-DISPLAY-RUN-TOTALS.                              00028300
028400*    790-CLOSE-FILES - NORMAL END-OF-JOB CLOSE FOR ALL THREE      00028400
028500*    FILES.  NOT REACHED ON THE 9999-ABEND-ROUTINE PATH - THE     00028500
028600*    FILES THAT DID OPEN ARE LEFT FOR THE OPERATING SYSTEM TO     00028600
028700*    CLEAN UP ON AN ABEND, PER THIS SHOP'S LONGSTANDING PRACTICE. 00028700
028800*    NORMAL END-OF-JOB CLOSE.                                     00028800
028900     PERFORM 790-CLOSE-FILES.                                     00028900
029000*                                                                 00029000
029100*    NORMAL END OF JOB STEP.                                      00029100
029200     GOBACK.                                                      00029200
029300*                                                                 00029300
029400*-----------------------------------------------------------------00029400
029500*    100-LOAD-ORDERS-TABLE - ONE PASS PER ORDER RECORD READ.      00029500
029600*    COPIES THE FLAT ORDCPY FIELDS INTO THE PARALLEL WS-ORDER-    00029600
029700*    TABLE ARRAYS SO ALL THREE STRATEGY SUBPROGRAMS CAN WORK      00029700
029800*    AGAINST THE SAME IN-MEMORY BATCH WITHOUT RE-READING THE      00029800
029900*    INPUT FILE.  PRIORITY CODE IS EDITED HERE, NOT DOWNSTREAM.   00029900
030000*-----------------------------------------------------------------00030000
030100 100-LOAD-ORDERS-TABLE.                                           00030100
030200*    BUMP THE SUBSCRIPT BEFORE POSTING THIS ORDER'S FIELDS BELOW. 00030200
030300     ADD 1 TO WS-ORDER-COUNT.                                     00030300
030400*    CDC-0184 (DS 1998-11-06): GUARD THE ORDER TABLE BOUND -      00030400
030500*    WS-ORD-ID ET AL. ARE OCCURS 40 TIMES IN ORDTBLCPY.           00030500
030600*    NO RC IS SET HERE - THE ABEND ROUTINE SETS IT AND            00030600
030700*    THE JOB STEP TERMINATES BEFORE ANY FILE IS WRITTEN.          00030700
030800    IF WS-ORDER-COUNT > 40                                        00030800
030900        GO TO 9999-ABEND-ROUTINE                                  00030900
031000    END-IF.                                                       00031000
031100*    SIX STRAIGHT MOVES - RESTAURANT AND CONSUMER IDENTITY AND    00031100
031200*    COORDINATES, PLUS THE KITCHEN PREP TIME - COPIED VERBATIM    00031200
031300*    FROM THE INPUT RECORD INTO THE SUBSCRIPTED TABLE ENTRY.      00031300
031400     MOVE ORD-ID           TO WS-ORD-ID(WS-ORDER-COUNT).          00031400
031500     MOVE ORD-REST-ID      TO WS-REST-ID(WS-ORDER-COUNT).         00031500
031600     MOVE ORD-REST-LAT     TO WS-REST-LAT(WS-ORDER-COUNT).        00031600
031700     MOVE ORD-REST-LONG    TO WS-REST-LONG(WS-ORDER-COUNT).       00031700
031800     MOVE ORD-CONS-ID      TO WS-CONS-ID(WS-ORDER-COUNT).         00031800
031900     MOVE ORD-CONS-LAT     TO WS-CONS-LAT(WS-ORDER-COUNT).        00031900
032000     MOVE ORD-CONS-LONG    TO WS-CONS-LONG(WS-ORDER-COUNT).       00032000
032100     MOVE ORD-PREP-MINUTES TO WS-PREP-MIN(WS-ORDER-COUNT).        00032100
032200*    PRIORITY CODE MUST BE L, M OR H TO POST AS-IS - ANYTHING     00032200
032300*    ELSE ON THE INPUT RECORD DEFAULTS QUIETLY TO MEDIUM RATHER   00032300
032400*    THAN ABENDING THE BATCH OVER ONE BAD ORDER.                  00032400
032500     MOVE ORD-PRIORITY     TO WS-PRIORITY-EDIT.                   00032500
032600     IF WS-PRIORITY-EDIT IS VALID-PRIORITY-CODE                   00032600
032700*    RECOGNIZED CODE - POST AS GIVEN ON THE INPUT RECORD.         00032700
032800        MOVE ORD-PRIORITY  TO WS-PRIORITY(WS-ORDER-COUNT)         00032800
032900     ELSE                                                         00032900
033000*    UNRECOGNIZED - DEFAULT TO MEDIUM RATHER THAN REJECT THE ORDER00033000
033100        MOVE 'M'           TO WS-PRIORITY(WS-ORDER-COUNT)         00033100
033200     END-IF.                                                      00033200
033300     PERFORM 730-READ-ORDERS-FILE.                                00033300
033400 100-EXIT.                                                        00033400
033500     EXIT.                                                        00033500
033600*                                                                 00033600
033700*-----------------------------------------------------------------00033700
033800*    500/510/520 - ONE PARAGRAPH PER STRATEGY CALL.  SAME SHAPE   00033800
033900*    IN ALL THREE: ANNOUNCE THE RUN, CALL THE SUBPROGRAM, AND ON  00033900
034000*    A GOOD RETURN CODE SCORE THE RESULT INTO WS-RESULT-TABLE SO  00034000
034100*    600-FIND-BEST-ROUTE HAS SOMETHING TO COMPARE.  A FAILED      00034100
034200*    STRATEGY SIMPLY LEAVES ITS ROW OUT OF THE COMPARE - SEE      00034200
034300*    CDC-0672 IN THE CHANGE LOG ABOVE.                            00034300
034400*-----------------------------------------------------------------00034400
034500*    EXHAUSTIVE SEARCH - RUTEOPT3.  SLOWEST OF THE THREE BUT      00034500
034600*    GUARANTEED OPTIMAL FOR THE BATCH SIZES THIS SHOP RUNS.       00034600
034700 500-RUN-EXHAUSTIVE.                                              00034700
034800*    ANNOUNCE, THEN CALL RUTEOPT3 WITH THE SHARED ORDER TABLE,    00034800
034900*    DEPOT AND SPEED, AND ITS OWN EXH-STEP-TABLE TO FILL IN.      00034900
035000     DISPLAY 'STRATEGY STARTED: EXHAUSTIVE SEARCH  ORDERS='       00035000
035100             WS-ORDER-COUNT.                                      00035100
035200     MOVE 'Y' TO WS-STRATEGY-OK.                                  00035200
035300*    PASS THE SHARED BATCH AND DEPOT BY REFERENCE - NO COPY MADE. 00035300
035400     CALL 'RUTEOPT3' USING WS-ORDER-TABLE, DEPOT-LOCATION,        00035400
035500             WS-AVG-SPEED-KMH, EXH-STEP-TABLE, WS-RETURN-CODE.    00035500
035600     IF WS-RETURN-CODE NOT = ZERO                                 00035600
035700*    FLAG THIS STRATEGY AS FAILED SO ITS ROW IS SKIPPED BY 610.   00035700
035800        MOVE 'N' TO WS-STRATEGY-OK                                00035800
035900*    RC FROM RUTEOPT3 CAME BACK NON-ZERO - NO ROW IS SCORED.      00035900
036000        DISPLAY 'STRATEGY ERROR: EXHAUSTIVE SEARCH  RC='          00036000
036100                WS-RETURN-CODE                                    00036100
036200     ELSE                                                         00036200
036300*    GOOD RETURN - PULL THE TOTAL FROM EXH-STEP-TABLE'S LAST ENTRY00036300
036400*    AND POST THIS STRATEGY'S RESULT-TABLE ROW.                   00036400
036500        PERFORM 550-SCORE-STEP-TABLE THRU 550-EXIT                00036500
036600        MOVE 'EXHAUSTIVE SEARCH'       TO WS-RSLT-STRATEGY-NAME   00036600
036700                                          (WS-RESULT-COUNT)       00036700
036800        MOVE 1                         TO WS-RSLT-TABLE-NO        00036800
036900                                          (WS-RESULT-COUNT)       00036900
037000        DISPLAY 'STRATEGY COMPLETED: EXHAUSTIVE SEARCH  TOTAL='   00037000
037100                WS-RSLT-TOTAL-MIN(WS-RESULT-COUNT)                00037100
037200     END-IF.                                                      00037200
037300 500-EXIT.                                                        00037300
037400     EXIT.                                                        00037400
037500*                                                                 00037500
037600*    GREEDY NEAREST-NEIGHBOR - RUTEOPT4.  FAST, NOT GUARANTEED    00037600
037700*    OPTIMAL, KEPT IN THE COMPARE AS A SANITY CHECK ON RUTEOPT3.  00037700
037800 510-RUN-GREEDY.                                                  00037800
037900*    SAME CALLING CONVENTION AS 500-RUN-EXHAUSTIVE, AGAINST       00037900
038000*    RUTEOPT4 AND ITS OWN GRD-STEP-TABLE.                         00038000
038100     DISPLAY 'STRATEGY STARTED: GREEDY NEAREST-NEIGHBOR  ORDERS=' 00038100
038200             WS-ORDER-COUNT.                                      00038200
038300     MOVE 'Y' TO WS-STRATEGY-OK.                                  00038300
038400*    SAME CALLING CONVENTION, AGAINST RUTEOPT4.                   00038400
038500     CALL 'RUTEOPT4' USING WS-ORDER-TABLE, DEPOT-LOCATION,        00038500
038600             WS-AVG-SPEED-KMH, GRD-STEP-TABLE, WS-RETURN-CODE.    00038600
038700     IF WS-RETURN-CODE NOT = ZERO                                 00038700
038800*    GREEDY CAME BACK BAD - SKIP ITS ROW.                         00038800
038900        MOVE 'N' TO WS-STRATEGY-OK                                00038900
039000*    RC FROM RUTEOPT4 CAME BACK NON-ZERO.                         00039000
039100        DISPLAY 'STRATEGY ERROR: GREEDY NEAREST-NEIGHBOR  RC='    00039100
039200                WS-RETURN-CODE                                    00039200
039300     ELSE                                                         00039300
039400*    GOOD RETURN - SCORE GRD-STEP-TABLE'S RESULT.                 00039400
039500        PERFORM 551-SCORE-STEP-TABLE THRU 551-EXIT                00039500
039600        MOVE 'GREEDY NEAREST-NEIGHBOR' TO WS-RSLT-STRATEGY-NAME   00039600
039700                                          (WS-RESULT-COUNT)       00039700
039800        MOVE 2                         TO WS-RSLT-TABLE-NO        00039800
039900                                          (WS-RESULT-COUNT)       00039900
040000        DISPLAY 'STRATEGY COMPLETED: GREEDY  TOTAL='              00040000
040100                WS-RSLT-TOTAL-MIN(WS-RESULT-COUNT)                00040100
040200     END-IF.                                                      00040200
040300 510-EXIT.                                                        00040300
040400     EXIT.                                                        00040400
040500*                                                                 00040500
040600*    PRIORITY-BASED - RUTEOPT5.  HONORS ORD-PRIORITY OVER RAW     00040600
040700*    DISTANCE - THE DISPATCH DESK'S PREFERRED STRATEGY WHEN HIGH  00040700
040800*    PRIORITY ORDERS ARE WAITING ON THE BATCH.                    00040800
040900 520-RUN-PRIORITY.                                                00040900
041000*    SAME CALLING CONVENTION AGAIN, AGAINST RUTEOPT5 AND ITS      00041000
041100*    OWN PRI-STEP-TABLE.                                          00041100
041200     DISPLAY 'STRATEGY STARTED: PRIORITY-BASED  ORDERS='          00041200
041300             WS-ORDER-COUNT.                                      00041300
041400     MOVE 'Y' TO WS-STRATEGY-OK.                                  00041400
041500*    SAME CALLING CONVENTION AGAIN, AGAINST RUTEOPT5.             00041500
041600     CALL 'RUTEOPT5' USING WS-ORDER-TABLE, DEPOT-LOCATION,        00041600
041700             WS-AVG-SPEED-KMH, PRI-STEP-TABLE, WS-RETURN-CODE.    00041700
041800     IF WS-RETURN-CODE NOT = ZERO                                 00041800
041900*    PRIORITY-BASED CAME BACK BAD - SKIP ITS ROW.                 00041900
042000        MOVE 'N' TO WS-STRATEGY-OK                                00042000
042100*    RC FROM RUTEOPT5 CAME BACK NON-ZERO.                         00042100
042200        DISPLAY 'STRATEGY ERROR: PRIORITY-BASED  RC='             00042200
042300                WS-RETURN-CODE                                    00042300
042400     ELSE                                                         00042400
042500*    GOOD RETURN - SCORE PRI-STEP-TABLE'S RESULT.                 00042500
042600        PERFORM 552-SCORE-STEP-TABLE THRU 552-EXIT                00042600
042700        MOVE 'PRIORITY-BASED'          TO WS-RSLT-STRATEGY-NAME   00042700
042800                                          (WS-RESULT-COUNT)       00042800
042900        MOVE 3                         TO WS-RSLT-TABLE-NO        00042900
043000                                          (WS-RESULT-COUNT)       00043000
043100        DISPLAY 'STRATEGY COMPLETED: PRIORITY-BASED  TOTAL='      00043100
043200                WS-RSLT-TOTAL-MIN(WS-RESULT-COUNT)                00043200
043300     END-IF.                                                      00043300
043400 520-EXIT.                                                        00043400
043500     EXIT.                                                        00043500
043600*                                                                 00043600
043700*    STEP TABLE'S LAST ENTRY CARRIES THE RUN'S TOTAL ELAPSED      00043700
043800*    TIME - SAME RULE FOR ALL THREE STRATEGIES, ONE PARAGRAPH     00043800
043900*    PER STRATEGY ONLY SO EACH CAN ADD ITS OWN RESULT-TABLE ROW.  00043900
044000*    ONE SCORING PARAGRAPH PER STRATEGY, NOT A SHARED ONE, SO     00044000
044100*    EACH CAN REFERENCE ITS OWN :PFX:-STEP-TABLE COPY DIRECTLY -  00044100
044200*    SEE CDC-0118 JOB NARRATIVE FOR WHY THE TABLES ARE NOT SHARED.00044200
044300 550-SCORE-STEP-TABLE.                                            00044300
044400     ADD 1 TO WS-RESULT-COUNT.                                    00044400
044500*    LAST STEP-TABLE ENTRY'S ELAPSED FIGURE IS THE RUN'S GRAND    00044500
044600*    TOTAL FOR THIS STRATEGY.                                     00044600
044700     MOVE EXH-STEP-ELAPSED(EXH-STEP-COUNT) TO                     00044700
044800             WS-RSLT-TOTAL-MIN(WS-RESULT-COUNT).                  00044800
044900     MOVE 'Y' TO WS-RSLT-VALID-SW(WS-RESULT-COUNT).               00044900
045000 550-EXIT.                                                        00045000
045100     EXIT.                                                        00045100
045200 551-SCORE-STEP-TABLE.                                            00045200
045300     ADD 1 TO WS-RESULT-COUNT.                                    00045300
045400*    SAME RULE, GREEDY'S OWN TABLE.                               00045400
045500     MOVE GRD-STEP-ELAPSED(GRD-STEP-COUNT) TO                     00045500
045600             WS-RSLT-TOTAL-MIN(WS-RESULT-COUNT).                  00045600
045700     MOVE 'Y' TO WS-RSLT-VALID-SW(WS-RESULT-COUNT).               00045700
045800 551-EXIT.                                                        00045800
045900     EXIT.                                                        00045900
046000 552-SCORE-STEP-TABLE.                                            00046000
046100     ADD 1 TO WS-RESULT-COUNT.                                    00046100
046200*    SAME RULE, PRIORITY-BASED'S OWN TABLE.                       00046200
046300     MOVE PRI-STEP-ELAPSED(PRI-STEP-COUNT) TO                     00046300
046400             WS-RSLT-TOTAL-MIN(WS-RESULT-COUNT).                  00046400
046500     MOVE 'Y' TO WS-RSLT-VALID-SW(WS-RESULT-COUNT).               00046500
046600 552-EXIT.                                                        00046600
046700     EXIT.                                                        00046700
046800*                                                                 00046800
046900*    COMPAREOPTIMIZATIONSTRATEGIES/FINDBESTROUTE - SORT BY        00046900
047000*    TOTAL MINUTES ASCENDING AND TAKE THE FIRST.  A PLAIN         00047000
047100*    LINEAR MIN-SCAN KEEPS THE FIRST MINIMUM SEEN ON A TIE.       00047100
047200*-----------------------------------------------------------------00047200
047300 600-FIND-BEST-ROUTE.                                             00047300
047400*    RESET BEFORE THE LINEAR MIN-SCAN BELOW.                      00047400
047500     MOVE ZERO TO WS-BEST-IDX.                                    00047500
047600     PERFORM 610-SCAN-RESULT THRU 610-EXIT                        00047600
047700         VARYING WS-RSLT-IDX FROM 1 BY 1                          00047700
047800         UNTIL WS-RSLT-IDX > WS-RESULT-COUNT.                     00047800
047900     PERFORM 630-WRITE-SUMMARY-RECORDS THRU 630-EXIT              00047900
048000         VARYING WS-RSLT-IDX FROM 1 BY 1                          00048000
048100         UNTIL WS-RSLT-IDX > WS-RESULT-COUNT.                     00048100
048200 600-EXIT.                                                        00048200
048300     EXIT.                                                        00048300
048400*    610-SCAN-RESULT - ONE PASS PER RESULT-TABLE ROW, CALLED BY   00048400
048500*    THE PERFORM VARYING ABOVE.  SKIPS ANY ROW WHOSE STRATEGY     00048500
048600*    FAILED (WS-RSLT-IS-VALID OFF) SO A FAILED RUN CANNOT WIN     00048600
048700*    THE COMPARE BY DEFAULT.                                      00048700
048800 610-SCAN-RESULT.                                                 00048800
048900*    FIRST VALID ROW SEEN BECOMES THE INITIAL BEST; AFTER THAT    00048900
049000*    ONLY A STRICTLY LOWER TOTAL REPLACES IT.                     00049000
049100     IF WS-RSLT-IS-VALID(WS-RSLT-IDX)                             00049100
049200*    ZERO MEANS NONE OF THE THREE STRATEGIES RETURNED A           00049200
049300*    GOOD RC - NOTHING TO REPORT AS THE WINNER.                   00049300
049400        IF WS-BEST-IDX = ZERO                                     00049400
049500           MOVE WS-RSLT-IDX TO WS-BEST-IDX                        00049500
049600           MOVE WS-RSLT-TOTAL-MIN(WS-RSLT-IDX)                    00049600
049700                           TO WS-BEST-TOTAL-MIN                   00049700
049800        ELSE                                                      00049800
049900           IF WS-RSLT-TOTAL-MIN(WS-RSLT-IDX) < WS-BEST-TOTAL-MIN  00049900
050000              MOVE WS-RSLT-IDX TO WS-BEST-IDX                     00050000
050100              MOVE WS-RSLT-TOTAL-MIN(WS-RSLT-IDX)                 00050100
050200                              TO WS-BEST-TOTAL-MIN                00050200
050300           END-IF                                                 00050300
050400        END-IF                                                    00050400
050500     END-IF.                                                      00050500
050600 610-EXIT.                                                        00050600
050700     EXIT.                                                        00050700
050800*                                                                 00050800
050900*    630-WRITE-SUMMARY-RECORDS - ONE ROUTE-SUMMARY-OUT RECORD     00050900
051000*    PER STRATEGY THAT RAN, WIN OR LOSE, SO THE JOB'S OUTPUT      00051000
051100*    SHOWS ALL THREE FIGURES SIDE BY SIDE FOR THE ANALYST WHO     00051100
051200*    REVIEWS THE BATCH AFTERWARD.                                 00051200
051300 630-WRITE-SUMMARY-RECORDS.                                       00051300
051400*    CARRY THE WINNING STRATEGY'S NAME, ORDER COUNT AND TOTAL     00051400
051500*    MINUTES STRAIGHT INTO THE SUMMARY RECORD AND WRITE IT.       00051500
051600     MOVE WS-RSLT-STRATEGY-NAME(WS-RSLT-IDX) TO SUM-STRATEGY-NAME.00051600
051700     MOVE WS-ORDER-COUNT                     TO SUM-ORDER-COUNT.  00051700
051800     MOVE WS-RSLT-TOTAL-MIN(WS-RSLT-IDX)     TO SUM-TOTAL-MINUTES.00051800
051900     WRITE ROUTE-SUMMARY-RECORD.                                  00051900
052000 630-EXIT.                                                        00052000
052100     EXIT.                                                        00052100
052200*                                                                 00052200
052300*-----------------------------------------------------------------00052300
052400*    650-WRITE-BEST-STEPS - ONLY THE WINNING STRATEGY'S STEP      00052400
052500*    TABLE IS EVER WRITTEN TO ROUTE-STEPS-OUT.  WS-RSLT-TABLE-NO  00052500
052600*    TELLS US WHICH OF THE THREE :PFX:-STEP-TABLE COPIES WON SO   00052600
052700*    THE EVALUATE BELOW CAN DISPATCH TO THE RIGHT COPY-OUT.       00052700
052800*-----------------------------------------------------------------00052800
052900 650-WRITE-BEST-STEPS.                                            00052900
053000     IF WS-BEST-IDX = ZERO                                        00053000
053100*    ALL THREE CALLS CAME BACK BAD - NOTHING TO WRITE.            00053100
053200        DISPLAY 'NO STRATEGY COMPLETED - NO ROUTE-STEPS WRITTEN'  00053200
053300     ELSE                                                         00053300
053400*    DISPATCH TO THE ONE STEP TABLE THAT ACTUALLY WON.            00053400
053500        EVALUATE WS-RSLT-TABLE-NO(WS-BEST-IDX)                    00053500
053600*    TABLE-NO 1 = EXHAUSTIVE, 2 = GREEDY, 3 = PRIORITY - SET BY   00053600
053700*    500/510/520 WHEN EACH STRATEGY'S ROW WAS SCORED.             00053700
053800            WHEN 1                                                00053800
053900*    EXHAUSTIVE WON - COPY EACH OF ITS STEPS OUT IN ORDER.        00053900
054000                PERFORM 655-WRITE-EXH-STEPS THRU 655-EXIT         00054000
054100                    VARYING WS-CP-IDX FROM 1 BY 1                 00054100
054200                    UNTIL WS-CP-IDX > EXH-STEP-COUNT              00054200
054300            WHEN 2                                                00054300
054400*    GREEDY WON - SAME COPY-OUT, DIFFERENT TABLE.                 00054400
054500                PERFORM 656-WRITE-GRD-STEPS THRU 656-EXIT         00054500
054600                    VARYING WS-CP-IDX FROM 1 BY 1                 00054600
054700                    UNTIL WS-CP-IDX > GRD-STEP-COUNT              00054700
054800            WHEN 3                                                00054800
054900*    PRIORITY-BASED WON - SAME COPY-OUT AGAIN.                    00054900
055000                PERFORM 657-WRITE-PRI-STEPS THRU 657-EXIT         00055000
055100                    VARYING WS-CP-IDX FROM 1 BY 1                 00055100
055200                    UNTIL WS-CP-IDX > PRI-STEP-COUNT              00055200
055300        END-EVALUATE                                              00055300
055400     END-IF.                                                      00055400
055500 650-EXIT.                                                        00055500
055600     EXIT.                                                        00055600
055700*    655/656/657 - IDENTICAL COPY-OUT LOGIC AGAINST A DIFFERENT   00055700
055800*    STRATEGY'S STEP TABLE.  KEPT AS THREE SEPARATE PARAGRAPHS    00055800
055900*    RATHER THAN ONE PARAMETERIZED ONE BECAUSE STPTBLCPY'S        00055900
056000*    :PFX:-STEP-ENTRY FIELDS ARE NOT INDIRECTLY ADDRESSABLE BY    00056000
056100*    PREFIX AT RUN TIME IN THIS COMPILER.                         00056100
056200 655-WRITE-EXH-STEPS.                                             00056200
056300*    SEQUENCE NUMBER ON THE OUTPUT RECORD MATCHES THE TABLE       00056300
056400*    SUBSCRIPT THE CALLER IS DRIVING THIS PARAGRAPH WITH.         00056400
056500     MOVE WS-CP-IDX              TO STEP-SEQ-NO.                  00056500
056600     MOVE EXH-STEP-LOC-ID(WS-CP-IDX)  TO STEP-LOC-ID.             00056600
056700     MOVE EXH-STEP-ACTION(WS-CP-IDX)  TO STEP-ACTION.             00056700
056800     MOVE EXH-STEP-ORD-ID(WS-CP-IDX)  TO STEP-ORDER-ID.           00056800
056900     MOVE EXH-STEP-MINUTES(WS-CP-IDX) TO STEP-MINUTES.            00056900
057000     MOVE EXH-STEP-ELAPSED(WS-CP-IDX) TO STEP-ELAPSED.            00057000
057100     WRITE ROUTE-STEP-RECORD.                                     00057100
057200 655-EXIT.                                                        00057200
057300     EXIT.                                                        00057300
057400*    SAME LOGIC AS 655-WRITE-EXH-STEPS, AGAINST GRD-STEP-TABLE.   00057400
057500 656-WRITE-GRD-STEPS.                                             00057500
057600*    SAME FIELD-BY-FIELD COPY AS 655, AGAINST GRD-STEP-TABLE.     00057600
057700     MOVE WS-CP-IDX              TO STEP-SEQ-NO.                  00057700
057800     MOVE GRD-STEP-LOC-ID(WS-CP-IDX)  TO STEP-LOC-ID.             00057800
057900     MOVE GRD-STEP-ACTION(WS-CP-IDX)  TO STEP-ACTION.             00057900
058000     MOVE GRD-STEP-ORD-ID(WS-CP-IDX)  TO STEP-ORDER-ID.           00058000
058100     MOVE GRD-STEP-MINUTES(WS-CP-IDX) TO STEP-MINUTES.            00058100
058200     MOVE GRD-STEP-ELAPSED(WS-CP-IDX) TO STEP-ELAPSED.            00058200
058300     WRITE ROUTE-STEP-RECORD.                                     00058300
058400 656-EXIT.                                                        00058400
058500     EXIT.                                                        00058500
058600*    SAME LOGIC AS 655-WRITE-EXH-STEPS, AGAINST PRI-STEP-TABLE.   00058600
058700 657-WRITE-PRI-STEPS.                                             00058700
058800*    SAME FIELD-BY-FIELD COPY AS 655, AGAINST PRI-STEP-TABLE.     00058800
058900     MOVE WS-CP-IDX              TO STEP-SEQ-NO.                  00058900
059000     MOVE PRI-STEP-LOC-ID(WS-CP-IDX)  TO STEP-LOC-ID.             00059000
059100     MOVE PRI-STEP-ACTION(WS-CP-IDX)  TO STEP-ACTION.             00059100
059200     MOVE PRI-STEP-ORD-ID(WS-CP-IDX)  TO STEP-ORDER-ID.           00059200
059300     MOVE PRI-STEP-MINUTES(WS-CP-IDX) TO STEP-MINUTES.            00059300
059400     MOVE PRI-STEP-ELAPSED(WS-CP-IDX) TO STEP-ELAPSED.            00059400
059500     WRITE ROUTE-STEP-RECORD.                                     00059500
059600 657-EXIT.                                                        00059600
059700     EXIT.                                                        00059700
059800*                                                                 00059800
059900 700-OPEN-FILES.                                                  00059900
060000*    ONE OPEN FOR ALL THREE FILES, THEN CHECK EACH STATUS BELOW.  00060000
060100     OPEN INPUT  ORDERS-IN                                        00060100
060200          OUTPUT ROUTE-STEPS-OUT                                  00060200
060300                 ROUTE-SUMMARY-OUT.                               00060300
060400*    ORDERS-IN FAILED TO OPEN - NOTHING DOWNSTREAM CAN RUN.       00060400
060500     IF WS-ORDFILE-STATUS NOT = '00'                              00060500
060600       DISPLAY 'ERROR OPENING ORDERS-IN FILE. RC:'                00060600
060700               WS-ORDFILE-STATUS                                  00060700
060800       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00060800
060900       MOVE 16 TO RETURN-CODE                                     00060900
061000      GO TO 9999-ABEND-ROUTINE                                    00061000
061100     END-IF.                                                      00061100
061200*    ROUTE-STEPS-OUT FAILED TO OPEN.                              00061200
061300     IF WS-STEPFILE-STATUS NOT = '00'                             00061300
061400       DISPLAY 'ERROR OPENING ROUTE-STEPS-OUT FILE. RC:'          00061400
061500               WS-STEPFILE-STATUS                                 00061500
061600       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00061600
061700       MOVE 16 TO RETURN-CODE                                     00061700
061800      GO TO 9999-ABEND-ROUTINE                                    00061800
061900     END-IF.                                                      00061900
062000*    ROUTE-SUMMARY-OUT FAILED TO OPEN.                            00062000
062100     IF WS-SUMFILE-STATUS NOT = '00'                              00062100
062200       DISPLAY 'ERROR OPENING ROUTE-SUMMARY-OUT FILE. RC:'        00062200
062300               WS-SUMFILE-STATUS                                  00062300
062400       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00062400
062500       MOVE 16 TO RETURN-CODE                                     00062500
062600      GO TO 9999-ABEND-ROUTINE                                    00062600
062700     END-IF.                                                      00062700
062800*                                                                 00062800
062900*    DEPOT IS A FIXED BATCH PARAMETER FOR EVERY SCENARIO IN       00062900
063000*    THIS SHOP'S JOB STREAM - SEE CDC-0118 JOB NARRATIVE.         00063000
063100 710-SET-DEPOT-LOCATION.                                          00063100
063200*    DEPOT COORDINATES ARE A FIXED JOB PARAMETER, NOT READ FROM   00063200
063300*    ANY FILE - SEE CDC-0118 JOB NARRATIVE.                       00063300
063400*    FIXED STARTING POINT FOR EVERY ROUTE - THIS SHOP RUNS        00063400
063500*    ONE DEPOT PER JOB STEP, SO THE COORDINATES ARE HARD-         00063500
063600*    CODED RATHER THAN READ FROM A PARM OR CONTROL FILE.          00063600
063700     MOVE 'AMAN'          TO DEPOT-LOC-ID.                        00063700
063800     MOVE 'AMAN (DELIVERY EXECUTIVE)' TO DEPOT-LOC-NAME.          00063800
063900*    LATITUDE/LONGITUDE PAIR FEEDS THE SAME HAVERSINE-STYLE       00063900
064000*    DISTANCE MATH USED FOR EVERY LEG OF EVERY ROUTE.             00064000
064100     MOVE 12.971600       TO DEPOT-LOC-LATITUDE.                  00064100
064200     MOVE 77.594600       TO DEPOT-LOC-LONGITUDE.                 00064200
064300 710-EXIT.                                                        00064300
064400     EXIT.                                                        00064400
064500*                                                                 00064500
064600 730-READ-ORDERS-FILE.                                            00064600
064700*    AT-END SETS THE SWITCH THAT STOPS THE LOAD LOOP IN 000-MAIN. 00064700
064800*    SHARED READ PARAGRAPH - SEE THE BANNER ABOVE 000-MAIN.       00064800
064900*    AT END SETS THE EOF SWITCH, IT DOES NOT GO TO ANYTHING -     00064900
065000*    THE CALLER'S PERFORM ... UNTIL TESTS THE SWITCH.             00065000
065100     READ ORDERS-IN                                               00065100
065200         AT END                                                   00065200
065300             MOVE 'Y' TO WS-ORDERS-EOF                            00065300
065400     END-READ.                                                    00065400
065500 730-EXIT.                                                        00065500
065600     EXIT.                                                        00065600
065700*                                                                 00065700
065800 790-CLOSE-FILES.                                                 00065800
065900*    CLOSE ALL THREE - NORMAL END OF JOB.                         00065900
066000*    ALL THREE FILES CLOSE TOGETHER - NORMAL END-OF-JOB ONLY,     00066000
066100*    NEVER REACHED FROM THE ABEND PATH.                           00066100
066200     CLOSE ORDERS-IN                                              00066200
066300           ROUTE-STEPS-OUT                                        00066300
066400           ROUTE-SUMMARY-OUT.                                     00066400
066500 790-EXIT.                                                        00066500
066600     EXIT.                                                        00066600
066700*                                                                 00066700
066800 800-DISPLAY-RUN-TOTALS.                                          00066800
066900*    OPERATOR-FACING SYSOUT RECAP - ORDER COUNT, HOW MANY         00066900
067000*    STRATEGIES ACTUALLY COMPLETED, AND THE WINNING FIGURE.       00067000
067100*    SYSOUT RECAP - BATCH SIZE AND HOW MANY STRATEGIES            00067100
067200*    ACTUALLY PRODUCED A USABLE RESULT.                           00067200
067300     DISPLAY 'RUTEOPT1 RUN TOTALS'.                               00067300
067400     DISPLAY '  ORDERS IN BATCH     : ' WS-ORDER-COUNT.           00067400
067500     DISPLAY '  STRATEGIES RUN      : ' WS-RESULT-COUNT.          00067500
067600*    WS-BEST-IDX STAYS ZERO ONLY IF ALL THREE STRATEGIES FAILED   00067600
067700*    OUTRIGHT - NOTHING TO WRITE IN THAT CASE.                    00067700
067800     IF WS-BEST-IDX = ZERO                                        00067800
067900        DISPLAY '  BEST STRATEGY       : NONE - ALL FAILED'       00067900
068000     ELSE                                                         00068000
068100        DISPLAY '  BEST STRATEGY       : '                        00068100
068200                WS-RSLT-STRATEGY-NAME(WS-BEST-IDX)                00068200
068300        DISPLAY '  BEST TOTAL MINUTES  : ' WS-BEST-TOTAL-MIN      00068300
068400     END-IF.                                                      00068400
068500 800-EXIT.                                                        00068500
068600     EXIT.                                                        00068600
068700*                                                                 00068700
068800*    CDC-0183 (DS 1998-11-06): ABEND EXIT FOR FILE OPEN           00068800
068900*    FAILURES - SET UP FOR Y2K TESTING CONVERSION.  GO TO         00068900
069000*    HERE BYPASSES THE NORMAL 000-MAIN PERFORM CHAIN SO NO        00069000
069100*    FURTHER PROCESSING RUNS AGAINST AN UNOPENED FILE SET.        00069100
069200*                                                                 00069200
069300 9999-ABEND-ROUTINE.                                              00069300
069400*    OPERATOR-VISIBLE NOTICE OF WHY THE JOB STEP DID NOT          00069400
069500*    REACH GOBACK THE NORMAL WAY - SEE THE CALLERS OF             00069500
069600*    GO TO 9999-ABEND-ROUTINE ELSEWHERE IN THIS PROGRAM.          00069600
069700*    OPERATOR-VISIBLE MARKER THAT THE JOB DID NOT END NORMALLY.   00069700
069800     DISPLAY 'RUTEOPT1 - ABEND ROUTINE ENTERED'.                  00069800
069900     DISPLAY '  RETURN-CODE IS ' RETURN-CODE.                     00069900
070000     GOBACK.                                                      00070000
