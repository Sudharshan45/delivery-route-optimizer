000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  RUTEOPT2                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* GREAT-CIRCLE DISTANCE AND TRAVEL TIME BETWEEN TWO LAT/LONG      00000900
001000* POINTS, CALLED ONCE PER LEG BY EVERY ROUTE-BUILDING STRATEGY.   00001000
001100*                                                                 00001100
001200* THIS SHOP'S COMPILER HAS NO SIN, COS, ASIN OR SQRT FUNCTION,    00001200
001300* SO ALL FOUR ARE HAND-ROLLED BELOW AS POWER-SERIES/NEWTON        00001300
001400* PARAGRAPHS.  ORDER-TO-ORDER DISTANCES IN THIS APPLICATION ARE   00001400
001500* CITY-SCALE, SO THE ARGUMENTS STAY SMALL AND THE SERIES          00001500
001600* CONVERGE IN WELL UNDER THE TERM COUNTS CODED HERE.              00001600
001700******************************************************************00001700
001800*                                                                 00001800
001900* CHANGE LOG                                                      00001900
002000*  DATE       BY   REQUEST   DESCRIPTION                          00002000
002100*  ---------- ---- --------- --------------------------------     00002100
002200*  1986-04-02 DS   CDC-0118  ORIGINAL CODING - HAVERSINE LEG      00002200
002300*  1987-09-14 DS   CDC-0201  TIGHTENED SQRT ITERATION COUNT       00002300
002400*  1989-02-27 RAM  CDC-0344  ADDED KM RESULT FOR GREEDY SCANS     00002400
002500*  1991-11-05 RAM  CDC-0412  RE-DERIVED ASIN SERIES - OLD ONE     00002500
002600*                            LOST PRECISION PAST 5TH TERM         00002600
002700*  1994-06-30 JKT  CDC-0501  SPEED PARM NOW PASSED IN, NOT A      00002700
002800*                            COMPILE-TIME CONSTANT                00002800
002900*  1996-01-18 JKT  CDC-0533  MINOR COMMENT CLEANUP FOR AUDIT      00002900
003000*  1998-08-09 BCL  Y2K-0007  Y2K REVIEW - NO DATE FIELDS IN       00003000
003100*                            THIS PROGRAM, NO CHANGE REQUIRED     00003100
003200*  1999-03-22 BCL  CDC-0602  RENAMED FROM HAVRSIN1 TO RUTEOPT2    00003200
003300*                            TO MATCH NEW ROUTE OPTIMIZER SUITE   00003300
003400*  2001-10-11 PQV  CDC-0650  WIDENED WORK FIELDS - OVERFLOW ON    00003400
003500*                            LONG INTERCITY TEST DATA             00003500
003600*  2003-05-06 PQV  CDC-0688  REVIEWED FOR NEW PRIORITY STRATEGY   00003600
003700*                            CALLER, NO LOGIC CHANGE              00003700
003800******************************************************************00003800
003900 IDENTIFICATION DIVISION.                                         00003900
004000 PROGRAM-ID.    RUTEOPT2.                                         00004000
004100 AUTHOR.        DOUG STOUT.                                       00004100
004200 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00004200
004300 DATE-WRITTEN.  04/02/86.                                         00004300
004400 DATE-COMPILED.                                                   00004400
004500 SECURITY.      NONE.                                             00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-370.                                        00004800
004900*    SAME CLASS AS SOURCE-COMPUTER - NO CROSS-COMPILE.            00004900
005000 OBJECT-COMPUTER. IBM-370.                                        00005000
005100*    UPSI-0 LETS THIS PROGRAM'S TRACE DISPLAYS BE TURNED          00005100
005200*    ON FROM THE JCL WITHOUT A RECOMPILE.                         00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     UPSI-0 ON STATUS  IS WS-TRACE-SWITCH-ON                      00005400
005500            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00005500
005600 DATA DIVISION.                                                   00005600
005700 WORKING-STORAGE SECTION.                                         00005700
005800*    CDC-0196 (DS 1999-02-18): SQRT ITERATION COUNTER PULLED      00005800
005900*    OUT TO ITS OWN 77-LEVEL - NOT PART OF ANY REDEFINES.         00005900
006000*    ITERATION COUNTER FOR 630-CALC-SQRT'S NEWTON LOOP.           00006000
006100 77  WS-SQ-K                PIC S9(4) COMP.                       00006100
006200*                                                                 00006200
006300*    THREE HAND-CODED CONSTANTS - NO LIBRARY PI OR DEGREE-        00006300
006400*    TO-RADIAN FUNCTION ON THIS COMPILER.                         00006400
006500 01  WS-MATH-CONSTANTS.                                           00006500
006600*    NINE DECIMAL PLACES IS MORE PRECISION THAN THE               00006600
006700*    CITY-SCALE DISTANCES IN THIS APPLICATION NEED.               00006700
006800     05  WS-PI                 PIC S9(1)V9(9) COMP-3              00006800
006900                                    VALUE 3.141592654.            00006900
007000*    PI / 180, CARRIED TO NINE PLACES.                            00007000
007100     05  WS-DEG-TO-RAD         PIC S9(1)V9(9) COMP-3              00007100
007200                                    VALUE 0.017453293.            00007200
007300*    MEAN RADIUS - CLOSE ENOUGH FOR DELIVERY-ROUTE WORK,          00007300
007400*    NOT SURVEY-GRADE.                                            00007400
007500     05  WS-EARTH-RADIUS-KM    PIC S9(5)V9(1) COMP-3              00007500
007600                                    VALUE 6371.0.                 00007600
007700     05  FILLER                PIC X(01).                         00007700
007800*                                                                 00007800
007900*    BOTH ENDPOINTS' LAT/LONG CONVERTED TO RADIANS, PLUS          00007900
008000*    THE TWO DELTAS THE HAVERSINE FORMULA NEEDS.                  00008000
008100 01  WS-RADIAN-WORK.                                              00008100
008200*    FIRST ENDPOINT, BOTH COORDINATES.                            00008200
008300     05  WS-LAT1-RAD           PIC S9(1)V9(9) COMP-3.             00008300
008400     05  WS-LONG1-RAD          PIC S9(1)V9(9) COMP-3.             00008400
008500*    SECOND ENDPOINT, BOTH COORDINATES.                           00008500
008600     05  WS-LAT2-RAD           PIC S9(1)V9(9) COMP-3.             00008600
008700     05  WS-LONG2-RAD          PIC S9(1)V9(9) COMP-3.             00008700
008800     05  WS-DLAT-RAD           PIC S9(1)V9(9) COMP-3.             00008800
008900     05  WS-DLONG-RAD          PIC S9(1)V9(9) COMP-3.             00008900
009000     05  FILLER                PIC X(01).                         00009000
009100*                                                                 00009100
009200*    INTERMEDIATE TERMS OF THE HAVERSINE FORMULA - SEE            00009200
009300*    120-CALC-HAVERSINE-A BELOW FOR HOW THESE COMBINE.            00009300
009400 01  WS-HAVERSINE-WORK.                                           00009400
009500*    SIN(DLAT/2) AND SIN(DLONG/2) - SQUARED IN THE A              00009500
009600*    TERM FORMULA BELOW.                                          00009600
009700     05  WS-SIN-HALF-DLAT      PIC S9(1)V9(9) COMP-3.             00009700
009800     05  WS-SIN-HALF-DLONG     PIC S9(1)V9(9) COMP-3.             00009800
009900*    COS OF BOTH ENDPOINT LATITUDES.                              00009900
010000     05  WS-COS-LAT1           PIC S9(1)V9(9) COMP-3.             00010000
010100     05  WS-COS-LAT2           PIC S9(1)V9(9) COMP-3.             00010100
010200*    THE HAVERSINE A TERM, THEN C, THEN THE FINAL ANGLE.          00010200
010300     05  WS-A-VALUE            PIC S9(1)V9(9) COMP-3.             00010300
010400     05  WS-C-VALUE            PIC S9(1)V9(9) COMP-3.             00010400
010500     05  FILLER                PIC X(01).                         00010500
010600*                                                                 00010600
010700*    DISTANCE CARRIED AT FULL WORKING PRECISION - NOT ROUNDED -   00010700
010800*    ONLY THE FINAL MINUTES FIGURE GETS ROUNDED, PER STANDARD     00010800
010900*    DISTANCE-HANDLING PRACTICE IN THIS SHOP.                     00010900
011000 01  WS-DISTANCE-KM            PIC S9(5)V9(6) COMP-3.             00011000
011100 01  WS-DISTANCE-KM-ALT REDEFINES WS-DISTANCE-KM.                 00011100
011200*    WHOLE-KM VIEW FOR TRACE DISPLAYS.                            00011200
011300     05  WS-DIST-WHOLE-KM      PIC S9(5).                         00011300
011400*    FRACTIONAL-KM VIEW FOR TRACE DISPLAYS.                       00011400
011500     05  WS-DIST-FRAC-KM       PIC 9(6).                          00011500
011600*                                                                 00011600
011700*    GENERIC MATH-PARAGRAPH CALLING INTERFACE - LOAD WS-MATH-ARG, 00011700
011800*    PERFORM THE PARAGRAPH, READ WS-MATH-RESULT BACK.             00011800
011900*    ONE ARGUMENT IN, ONE RESULT OUT - EVERY HAND-ROLLED          00011900
012000*    TRIG PARAGRAPH BELOW USES THIS SAME PAIR OF FIELDS.          00012000
012100 01  WS-MATH-INTERFACE.                                           00012100
012200*    ARGUMENT IN.                                                 00012200
012300     05  WS-MATH-ARG           PIC S9(3)V9(9) COMP-3.             00012300
012400*    RESULT OUT.                                                  00012400
012500     05  WS-MATH-RESULT        PIC S9(3)V9(9) COMP-3.             00012500
012600*    WHOLE/FRACTIONAL VIEW - NOT REFERENCED TODAY BUT LEFT        00012600
012700*    IN PLACE FOR TRACE DISPLAYS DURING DEBUGGING.                00012700
012800 01  WS-MATH-INTERFACE-ALT REDEFINES WS-MATH-INTERFACE.           00012800
012900*    WHOLE/FRACTIONAL SPLIT OF THE ARG/RESULT PAIR -              00012900
013000*    DEBUGGING AID ONLY.                                          00013000
013100     05  WS-MI-ARG-WHOLE       PIC S9(3).                         00013100
013200     05  WS-MI-ARG-FRAC        PIC 9(9).                          00013200
013300     05  WS-MI-RESULT-WHOLE    PIC S9(3).                         00013300
013400     05  WS-MI-RESULT-FRAC     PIC 9(9).                          00013400
013500*                                                                 00013500
013600*    RUNNING TERM AND ITERATION COUNTER FOR 600-CALC-SIN.         00013600
013700 01  WS-SIN-WORK.                                                 00013700
013800*    CURRENT TERM VALUE.                                          00013800
013900     05  WS-MS-TERM            PIC S9(3)V9(9) COMP-3.             00013900
014000*    TERM NUMBER, 1 THROUGH 10.                                   00014000
014100     05  WS-MS-K               PIC S9(4) COMP.                    00014100
014200     05  FILLER                PIC X(01).                         00014200
014300*                                                                 00014300
014400*    RUNNING TERM AND ITERATION COUNTER FOR 610-CALC-COS.         00014400
014500 01  WS-COS-WORK.                                                 00014500
014600*    CURRENT TERM VALUE.                                          00014600
014700     05  WS-MC-TERM            PIC S9(3)V9(9) COMP-3.             00014700
014800*    TERM NUMBER, 1 THROUGH 10.                                   00014800
014900     05  WS-MC-K               PIC S9(4) COMP.                    00014900
015000     05  FILLER                PIC X(01).                         00015000
015100*                                                                 00015100
015200*    RUNNING TERM AND ITERATION COUNTER FOR 620-CALC-ASIN.        00015200
015300 01  WS-ASIN-WORK.                                                00015300
015400*    CURRENT TERM VALUE.                                          00015400
015500     05  WS-AS-TERM            PIC S9(3)V9(9) COMP-3.             00015500
015600*    TERM NUMBER, 1 THROUGH 10.                                   00015600
015700     05  WS-AS-K               PIC S9(4) COMP.                    00015700
015800     05  FILLER                PIC X(01).                         00015800
015900*                                                                 00015900
016000*    CURRENT NEWTON-RAPHSON GUESS FOR 630-CALC-SQRT.              00016000
016100*    GUARD FIRST, THEN EIGHT NEWTON-RAPHSON PASSES.               00016100
016200 01  WS-SQRT-WORK.                                                00016200
016300*    CURRENT SQRT GUESS, REFINED EACH PASS.                       00016300
016400     05  WS-SQ-GUESS           PIC S9(3)V9(9) COMP-3.             00016400
016500     05  FILLER               PIC S9(4) COMP.                     00016500
016600     05  FILLER                PIC X(01).                         00016600
016700*    WHOLE-NUMBER VIEW OF THE GUESS - TRACE DISPLAY USE           00016700
016800*    ONLY, NOT READ BY ANY PARAGRAPH BELOW.                       00016800
016900 01  WS-SQRT-WORK-ALT REDEFINES WS-SQRT-WORK.                     00016900
017000     05  WS-SQ-GUESS-WHOLE     PIC S9(3).                         00017000
017100     05  FILLER                PIC X(08).                         00017100
017200*                                                                 00017200
017300*    TWO LAT/LONG PAIRS, THE FLEET SPEED, AND THE TWO             00017300
017400*    RESULTS HANDED BACK TO WHICHEVER STRATEGY CALLED US.         00017400
017500 LINKAGE SECTION.                                                 00017500
017600*    DEGREES - NOT RADIANS - THIS PARAGRAPH CONVERTS.             00017600
017700 01  LK-LAT1                   PIC S9(3)V9(6).                    00017700
017800 01  LK-LONG1                  PIC S9(3)V9(6).                    00017800
017900 01  LK-LAT2                   PIC S9(3)V9(6).                    00017900
018000 01  LK-LONG2                  PIC S9(3)V9(6).                    00018000
018100*    FLEET AVERAGE SPEED, SAME VALUE ALL THREE STRATEGIES         00018100
018200*    PASS DOWN FROM WS-AVG-SPEED-KMH IN THE CALLING PROGRAM.      00018200
018300 01  LK-SPEED-KMH              PIC S9(3)V9(2).                    00018300
018400*    GREAT-CIRCLE DISTANCE FOR THIS ONE LEG.                      00018400
018500 01  LK-RESULT-KM              PIC S9(5)V9(6).                    00018500
018600*    TRAVEL TIME FOR THIS ONE LEG, ROUNDED.                       00018600
018700 01  LK-RESULT-MINUTES         PIC S9(5)V9(2).                    00018700
018800*                                                                 00018800
018900*    CALLED ONCE PER LEG - NO STATE CARRIED BETWEEN CALLS.        00018900
019000 PROCEDURE DIVISION USING LK-LAT1, LK-LONG1, LK-LAT2, LK-LONG2,   00019000
019100         LK-SPEED-KMH, LK-RESULT-KM, LK-RESULT-MINUTES.           00019100
019200*                                                                 00019200
019300 000-MAIN-LINE.                                                   00019300
019400*    SINGLE ENTRY POINT - ONE CALL, ONE LEG COMPUTED,             00019400
019500*    ONE RETURN TO THE STRATEGY THAT CALLED US.                   00019500
019600     PERFORM 100-CALC-DISTANCE-TIME THRU 100-EXIT.                00019600
019700*    NORMAL RETURN - RESULTS ARE ALREADY IN LK-RESULT-KM          00019700
019800*    AND LK-RESULT-MINUTES BY THE TIME WE GET HERE.               00019800
019900     GOBACK.                                                      00019900
020000 000-EXIT.                                                        00020000
020100     EXIT.                                                        00020100
020200*                                                                 00020200
020300 100-CALC-DISTANCE-TIME.                                          00020300
020400*    THREE-STEP HAVERSINE PIPELINE - RADIANS, THE A               00020400
020500*    TERM, THEN THE CENTRAL ANGLE - SEE THE BANNERS               00020500
020600*    ON 110/120/130 BELOW FOR EACH STEP.                          00020600
020700     PERFORM 110-CONVERT-TO-RADIANS THRU 110-EXIT.                00020700
020800     PERFORM 120-CALC-HAVERSINE-A   THRU 120-EXIT.                00020800
020900     PERFORM 130-CALC-CENTRAL-ANGLE THRU 130-EXIT.                00020900
021000*    GREAT-CIRCLE DISTANCE - EARTH RADIUS TIMES THE               00021000
021100*    CENTRAL ANGLE IN RADIANS.                                    00021100
021200     COMPUTE WS-DISTANCE-KM =                                     00021200
021300             WS-EARTH-RADIUS-KM * WS-C-VALUE.                     00021300
021400     MOVE WS-DISTANCE-KM TO LK-RESULT-KM.                         00021400
021500*    KM RESULT IS POSTED BEFORE THE SPEED CHECK BELOW SO          00021500
021600*    A ZERO-SPEED CALLER STILL GETS A USABLE DISTANCE.            00021600
021700*    CDC-0196 (DS 1999-02-18): GUARD AGAINST DIVIDE BY ZERO       00021700
021800*    WHEN THE CALLER PASSES AN UNINITIALIZED SPEED PARM.          00021800
021900    IF LK-SPEED-KMH = ZERO                                        00021900
022000        GO TO 900-ZERO-SPEED-EXIT                                 00022000
022100    END-IF.                                                       00022100
022200*    MINUTES = (DISTANCE / SPEED) * 60 - THE ONLY FIGURE          00022200
022300*    IN THIS PROGRAM THAT GETS ROUNDED, SEE THE BANNER            00022300
022400*    ABOVE WS-DISTANCE-KM IN WORKING-STORAGE.                     00022400
022500     COMPUTE LK-RESULT-MINUTES ROUNDED =                          00022500
022600             (WS-DISTANCE-KM / LK-SPEED-KMH) * 60.                00022600
022700 100-EXIT.                                                        00022700
022800     EXIT.                                                        00022800
022900*                                                                 00022900
023000*    CONVERT ALL FOUR DEGREE VALUES TO RADIANS AND TAKE THE       00023000
023100*    LAT/LONG DELTAS USED BY THE HAVERSINE FORMULA.               00023100
023200 110-CONVERT-TO-RADIANS.                                          00023200
023300*    DEGREES TO RADIANS FOR BOTH ENDPOINTS.                       00023300
023400     COMPUTE WS-LAT1-RAD  = LK-LAT1  * WS-DEG-TO-RAD.             00023400
023500     COMPUTE WS-LONG1-RAD = LK-LONG1 * WS-DEG-TO-RAD.             00023500
023600     COMPUTE WS-LAT2-RAD  = LK-LAT2  * WS-DEG-TO-RAD.             00023600
023700     COMPUTE WS-LONG2-RAD = LK-LONG2 * WS-DEG-TO-RAD.             00023700
023800*    DELTAS FEED THE SIN**2(DELTA/2) TERMS BELOW.                 00023800
023900     COMPUTE WS-DLAT-RAD  = WS-LAT2-RAD  - WS-LAT1-RAD.           00023900
024000     COMPUTE WS-DLONG-RAD = WS-LONG2-RAD - WS-LONG1-RAD.          00024000
024100 110-EXIT.                                                        00024100
024200     EXIT.                                                        00024200
024300*                                                                 00024300
024400*    A = SIN**2(DLAT/2) + COS(LAT1)*COS(LAT2)*SIN**2(DLONG/2)     00024400
024500 120-CALC-HAVERSINE-A.                                            00024500
024600*    HALF-DELTA-LAT INTO THE SIN INTERFACE FIELD.                 00024600
024700     COMPUTE WS-MATH-ARG = WS-DLAT-RAD / 2.                       00024700
024800     PERFORM 600-CALC-SIN THRU 600-EXIT.                          00024800
024900     MOVE WS-MATH-RESULT TO WS-SIN-HALF-DLAT.                     00024900
025000*    SAME PATTERN FOR THE LONGITUDE DELTA.                        00025000
025100     COMPUTE WS-MATH-ARG = WS-DLONG-RAD / 2.                      00025100
025200     PERFORM 600-CALC-SIN THRU 600-EXIT.                          00025200
025300     MOVE WS-MATH-RESULT TO WS-SIN-HALF-DLONG.                    00025300
025400*    COS(LAT1) AND COS(LAT2) - NEEDED FOR THE CROSS TERM.         00025400
025500     MOVE WS-LAT1-RAD TO WS-MATH-ARG.                             00025500
025600     PERFORM 610-CALC-COS THRU 610-EXIT.                          00025600
025700     MOVE WS-MATH-RESULT TO WS-COS-LAT1.                          00025700
025800     MOVE WS-LAT2-RAD TO WS-MATH-ARG.                             00025800
025900     PERFORM 610-CALC-COS THRU 610-EXIT.                          00025900
026000     MOVE WS-MATH-RESULT TO WS-COS-LAT2.                          00026000
026100*    SIN**2(DLAT/2) + COS(LAT1)*COS(LAT2)*SIN**2(DLONG/2),        00026100
026200*    THE CLASSIC HAVERSINE A TERM.                                00026200
026300     COMPUTE WS-A-VALUE =                                         00026300
026400             (WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT)                00026400
026500           + (WS-COS-LAT1 * WS-COS-LAT2                           00026500
026600                * WS-SIN-HALF-DLONG * WS-SIN-HALF-DLONG).         00026600
026700 120-EXIT.                                                        00026700
026800     EXIT.                                                        00026800
026900*                                                                 00026900
027000*    C = 2 * ASIN(SQRT(A))                                        00027000
027100 130-CALC-CENTRAL-ANGLE.                                          00027100
027200*    SQRT(A) FIRST, THEN ASIN OF THAT RESULT, THEN DOUBLE.        00027200
027300     MOVE WS-A-VALUE TO WS-MATH-ARG.                              00027300
027400     PERFORM 630-CALC-SQRT THRU 630-EXIT.                         00027400
027500     MOVE WS-MATH-RESULT TO WS-MATH-ARG.                          00027500
027600     PERFORM 620-CALC-ASIN THRU 620-EXIT.                         00027600
027700*    C IS THE CENTRAL ANGLE IN RADIANS.                           00027700
027800     COMPUTE WS-C-VALUE = 2 * WS-MATH-RESULT.                     00027800
027900 130-EXIT.                                                        00027900
028000     EXIT.                                                        00028000
028100*                                                                 00028100
028200*    SIN(X) BY TAYLOR SERIES, TERM(K) = -TERM(K-1)*X*X /          00028200
028300*    ((2K)*(2K+1)) - NO FACTORIAL STORAGE NEEDED THIS WAY.        00028300
028400 600-CALC-SIN.                                                    00028400
028500*    FIRST TERM OF THE SERIES IS X ITSELF.                        00028500
028600     MOVE WS-MATH-ARG TO WS-MS-TERM.                              00028600
028700     MOVE WS-MATH-ARG TO WS-MATH-RESULT.                          00028700
028800*    TEN TERMS - MORE THAN ENOUGH FOR THE SMALL ARGUMENTS         00028800
028900*    THIS PROGRAM SEES.                                           00028900
029000     PERFORM 605-SIN-TERM THRU 605-EXIT                           00029000
029100         VARYING WS-MS-K FROM 1 BY 1 UNTIL WS-MS-K > 10.          00029100
029200 600-EXIT.                                                        00029200
029300     EXIT.                                                        00029300
029400 605-SIN-TERM.                                                    00029400
029500*    ONE PASS OF THE SINE SERIES RECURRENCE.                      00029500
029600*    NEXT TERM FROM THE PREVIOUS ONE - NO FACTORIAL TABLE         00029600
029700*    NEEDED, SEE THE BANNER ABOVE 600-CALC-SIN.                   00029700
029800     COMPUTE WS-MS-TERM ROUNDED =                                 00029800
029900             (-1) * WS-MS-TERM * WS-MATH-ARG * WS-MATH-ARG        00029900
030000             / ((2 * WS-MS-K) * ((2 * WS-MS-K) + 1)).             00030000
030100*    ACCUMULATE THIS TERM INTO THE RUNNING SUM.                   00030100
030200     ADD WS-MS-TERM TO WS-MATH-RESULT.                            00030200
030300 605-EXIT.                                                        00030300
030400     EXIT.                                                        00030400
030500*                                                                 00030500
030600*    COS(X) BY TAYLOR SERIES, SAME RECURRENCE TRICK AS SIN.       00030600
030700 610-CALC-COS.                                                    00030700
030800*    FIRST TERM OF THE COSINE SERIES IS 1.                        00030800
030900     MOVE 1 TO WS-MC-TERM.                                        00030900
031000     MOVE 1 TO WS-MATH-RESULT.                                    00031000
031100     PERFORM 615-COS-TERM THRU 615-EXIT                           00031100
031200         VARYING WS-MC-K FROM 1 BY 1 UNTIL WS-MC-K > 10.          00031200
031300 610-EXIT.                                                        00031300
031400     EXIT.                                                        00031400
031500 615-COS-TERM.                                                    00031500
031600*    ONE PASS OF THE COSINE SERIES RECURRENCE.                    00031600
031700*    SAME RECURRENCE TRICK AS THE SINE SERIES ABOVE.              00031700
031800     COMPUTE WS-MC-TERM ROUNDED =                                 00031800
031900             (-1) * WS-MC-TERM * WS-MATH-ARG * WS-MATH-ARG        00031900
032000             / (((2 * WS-MC-K) - 1) * (2 * WS-MC-K)).             00032000
032100*    ACCUMULATE THIS TERM INTO THE RUNNING SUM.                   00032100
032200     ADD WS-MC-TERM TO WS-MATH-RESULT.                            00032200
032300 615-EXIT.                                                        00032300
032400     EXIT.                                                        00032400
032500*                                                                 00032500
032600*    ASIN(X) BY POWER SERIES - VALID FOR 0 <= X < 1, WHICH        00032600
032700*    SQRT(A) ALWAYS IS BY CONSTRUCTION OF THE FORMULA ABOVE.      00032700
032800 620-CALC-ASIN.                                                   00032800
032900*    FIRST TERM OF THE ARCSINE SERIES IS X ITSELF.                00032900
033000     MOVE WS-MATH-ARG TO WS-AS-TERM.                              00033000
033100     MOVE WS-MATH-ARG TO WS-MATH-RESULT.                          00033100
033200     PERFORM 625-ASIN-TERM THRU 625-EXIT                          00033200
033300         VARYING WS-AS-K FROM 1 BY 1 UNTIL WS-AS-K > 10.          00033300
033400 620-EXIT.                                                        00033400
033500     EXIT.                                                        00033500
033600 625-ASIN-TERM.                                                   00033600
033700*    ONE PASS OF THE ARCSINE SERIES RECURRENCE.                   00033700
033800*    ARCSINE POWER SERIES TERM - CONVERGES SLOWER THAN            00033800
033900*    SIN/COS BUT STILL FINE FOR X WELL UNDER 1.                   00033900
034000     COMPUTE WS-AS-TERM ROUNDED =                                 00034000
034100             WS-AS-TERM * WS-MATH-ARG * WS-MATH-ARG               00034100
034200             * (((2 * WS-AS-K) - 1) * ((2 * WS-AS-K) - 1))        00034200
034300             / ((2 * WS-AS-K) * ((2 * WS-AS-K) + 1)).             00034300
034400*    ACCUMULATE THIS TERM INTO THE RUNNING SUM.                   00034400
034500     ADD WS-AS-TERM TO WS-MATH-RESULT.                            00034500
034600 625-EXIT.                                                        00034600
034700     EXIT.                                                        00034700
034800*                                                                 00034800
034900*    SQRT(X) BY NEWTON-RAPHSON - 8 ITERATIONS IS PLENTY FOR       00034900
035000*    AN ARGUMENT THAT NEVER LEAVES THE RANGE 0 TO 1.              00035000
035100 630-CALC-SQRT.                                                   00035100
035200*    ZERO INPUT - SKIP THE ITERATION, THE ANSWER IS ZERO.         00035200
035300     IF WS-MATH-ARG = ZERO                                        00035300
035400*    SQRT(0) = 0, NO ITERATION NEEDED.                            00035400
035500        MOVE ZERO TO WS-MATH-RESULT                               00035500
035600     ELSE                                                         00035600
035700*    STARTING GUESS IS THE ARGUMENT ITSELF.                       00035700
035800        MOVE WS-MATH-ARG TO WS-SQ-GUESS                           00035800
035900        PERFORM 635-SQRT-ITERATE THRU 635-EXIT                    00035900
036000            VARYING WS-SQ-K FROM 1 BY 1 UNTIL WS-SQ-K > 8         00036000
036100*    FINAL REFINED GUESS BECOMES THE SQRT RESULT.                 00036100
036200        MOVE WS-SQ-GUESS TO WS-MATH-RESULT                        00036200
036300     END-IF.                                                      00036300
036400 630-EXIT.                                                        00036400
036500     EXIT.                                                        00036500
036600 635-SQRT-ITERATE.                                                00036600
036700*    ONE NEWTON-RAPHSON REFINEMENT PASS.                          00036700
036800*    STANDARD NEWTON-RAPHSON REFINEMENT STEP.                     00036800
036900     COMPUTE WS-SQ-GUESS ROUNDED =                                00036900
037000             (WS-SQ-GUESS + (WS-MATH-ARG / WS-SQ-GUESS)) / 2.     00037000
037100 635-EXIT.                                                        00037100
037200     EXIT.                                                        00037200
037300*                                                                 00037300
037400*    CDC-0196 (DS 1999-02-18): REACHED ONLY BY THE GO TO IN       00037400
037500*    100-CALC-DISTANCE-TIME WHEN THE CALLER'S SPEED PARM IS       00037500
037600*    ZERO.  RETURNS A ZERO TRAVEL TIME RATHER THAN ABENDING       00037600
037700*    ON A SIZE ERROR DIVIDE.                                      00037700
037800*                                                                 00037800
037900 900-ZERO-SPEED-EXIT.                                             00037900
038000*    OPERATOR-VISIBLE NOTICE - THIS LEG'S TIME IS ZERO            00038000
038100*    RATHER THAN A DIVIDE ABEND.                                  00038100
038200     DISPLAY 'RUTEOPT2 - ZERO SPEED PASSED, TIME SET TO ZERO'.    00038200
038300*    TIME SET TO ZERO RATHER THAN LEFT UNINITIALIZED.             00038300
038400     MOVE ZERO TO LK-RESULT-MINUTES.                              00038400
038500     GOBACK.                                                      00038500
